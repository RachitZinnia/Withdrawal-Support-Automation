****************************************************************
* WDLTRWT - LETTER-RESOLUTION WAITING-CASE RECORD.  USED BY    *
*    WDLETEXT TO EXTRACT CORRELATION ID AND LETTER VARIABLES   *
*    FOR CASES OLDER THAN THE STALENESS THRESHOLD.      DWR 9805*
****************************************************************
 01  WD-LTRWT-RECORD.
     05  WD-LW-PROCESS-INSTANCE-ID   PIC X(36).
     05  WD-LW-DOCUMENT-NUMBER       PIC X(20).
     05  WD-LW-START-DATE            PIC 9(08).
     05  WD-LW-START-DATE-R     REDEFINES WD-LW-START-DATE.
         10  WD-LSD-YYYY                 PIC 9(04).
         10  WD-LSD-MM                   PIC 9(02).
         10  WD-LSD-DD                   PIC 9(02).
     05  WD-LW-CORRELATION-ID        PIC X(36).
     05  WD-LW-CARRIER               PIC X(20).
     05  WD-LW-CONTRACT-NUMBER       PIC X(15).
     05  WD-LW-DELIVERY-TYPE         PIC X(10).
     05  WD-LW-XML-FILE-NAME         PIC X(40).
     05  FILLER                      PIC X(15).
