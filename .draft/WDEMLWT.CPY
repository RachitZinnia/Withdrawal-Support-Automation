****************************************************************
* WDEMLWT - EMAIL RESOLUTION WAITING-CASE RECORD, USED BY      *
*    WDEMLPRC TO ROUTE COMPLETE/CANCEL/OTHER EMAIL CASES.      *
*                                                       DWR 9804*
****************************************************************
 01  WD-EMLWT-RECORD.
     05  WD-EW-PROCESS-INSTANCE-ID   PIC X(36).
     05  WD-EW-DOCUMENT-NUMBER       PIC X(20).
     05  WD-EW-EMAIL-CATEGORY        PIC X(12).
         88  WD-EW-CATEGORY-COMPLETE     VALUE 'COMPLETE'.
         88  WD-EW-CATEGORY-CANCEL       VALUE 'CANCEL'.
     05  FILLER                      PIC X(12).
