 IDENTIFICATION DIVISION.
 PROGRAM-ID.    WDDLYRPT.
 AUTHOR.        D R WATTS.
 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.
 DATE-WRITTEN.  04/04/89.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.
****************************************************************
*    WDDLYRPT - DAILY-REPORT PROCESSOR                          *
*                                                                *
*    PARSES THE DAILY RECONCILIATION CSV, KEEPS THE ROWS FLAGGED*
*    NOT MATCHING, RESOLVES EACH TO A UNIQUE BUSINESS KEY (FIRST-*
*    APPEARANCE ORDER), LOOKS UP THE CASE ON CASEMAST, AND      *
*    CATEGORIZES IT VIA WDCATSTA IN DAILY-REPORT MODE.          *
*                                                                *
*    CHANGE LOG                                                 *
*    ----------                                                 *
*    04/04/89  DRW  ORIGINAL CODING - TWO-PASS DESIGN, KEY LIST *
*                    BUILT ON PASS ONE, CASEMAST LOOKUP ON TWO. *
*    11/02/91  DRW  ADDED "NOTMATCHING" (NO SPACE) SPELLING.    *
*    05/14/93  JQF  MATCH-FLAG COMPARE MADE CASE-INSENSITIVE.   *
*    01/05/99  MHT  Y2K - CAMUNDA-START-TIME IS FREE TEXT, NO   *
*                    DATE WINDOWING NEEDED IN THIS MODULE.      *
*    03/30/04  RSK  TICKET WD-1163 - PASS LK-DAILY-REPORT-PASS  *
*                    TO WDCATSTA FOR THE OVERRIDE RULES.        *
*    07/22/07  RSK  TICKET WD-1349 - KEY WITH NO CASEMAST       *
*                    RECORD NOW COUNTS FAILED + MANUAL-REVIEW.  *
*    11/09/12  RSK  TICKET WD-1489 - MATCH-FLAG COMPARE WAS     *
*                    ONLY CATCHING FOUR LITERAL SPELLINGS;      *
*                    NOW CASE-FOLDED LIKE EVERY OTHER           *
*                    STATUS COMPARE IN THE SUITE.               *
****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON STATUS IS WD-TRACE-ON
     UPSI-0 OFF STATUS IS WD-TRACE-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT DAILYRPT  ASSIGN TO DAILYRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-DAILYRPT-STATUS.
     SELECT CASEMAST  ASSIGN TO CASEMAST
         ORGANIZATION IS INDEXED
         ACCESS MODE  IS RANDOM
         RECORD KEY   IS WD-DOCUMENT-NUMBER
         FILE STATUS  IS WS-CASEMAST-STATUS.
     SELECT ACTIONS   ASSIGN TO ACTIONS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-ACTIONS-STATUS.
     SELECT DETAILRP  ASSIGN TO DETAILRP
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-DETAILRP-STATUS.
     SELECT SUMMARY   ASSIGN TO SUMMARY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-SUMMARY-STATUS.
****************************************************************
 DATA DIVISION.
 FILE SECTION.
 FD  DAILYRPT
     RECORDING MODE IS F.
 01  DAILYRPT-RECORD                 PIC X(200).
 FD  CASEMAST
     RECORDING MODE IS F.
 COPY WDWTCASE.
 FD  ACTIONS
     RECORDING MODE IS F.
 COPY WDACTLST.
 FD  DETAILRP
     RECORDING MODE IS F.
 COPY WDACTDET.
 FD  SUMMARY
     RECORDING MODE IS F.
 01  SUMMARY-RECORD                  PIC X(132).
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
 01  WS-FILE-STATUSES.
     05  WS-DAILYRPT-STATUS          PIC X(02) VALUE SPACES.
     05  WS-CASEMAST-STATUS          PIC X(02) VALUE SPACES.
     05  WS-ACTIONS-STATUS           PIC X(02) VALUE SPACES.
     05  WS-DETAILRP-STATUS          PIC X(02) VALUE SPACES.
     05  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.
 01  WS-TODAYS-DATE.
     05  CURRENT-DATE.
         10  CURRENT-YEAR            PIC 9(02).
         10  CURRENT-MONTH           PIC 9(02).
         10  CURRENT-DAY             PIC 9(02).
 01  WS-CENTURY-WORK                 PIC 9(02) COMP VALUE 20.
 01  WS-SWITCHES.
     05  WS-DAILYRPT-EOF             PIC X     VALUE 'N'.
         88  WS-NO-MORE-DAILYRPT         VALUE 'Y'.
     05  WS-HEADER-SEEN-SW           PIC X     VALUE 'N'.
         88  WS-HEADER-ALREADY-SEEN      VALUE 'Y'.
     05  WS-CASEMAST-FOUND-SW        PIC X     VALUE 'N'.
         88  WS-CASEMAST-REC-FOUND       VALUE 'Y'.
 COPY WDDRCSV.
 01  WS-UNSTRING-PTR                 PIC 9(04) COMP VALUE 1.
 01  WS-UPPER-MATCH-FLAG              PIC X(12).
     88  WS-MF-NOT-MATCHING              VALUE 'NOT MATCHING'
                                          'NOTMATCHING'.
****************************************************************
*    REPORT TOTALS                                              *
****************************************************************
 01  REPORT-TOTALS.
     05  NUM-ROWS-READ                PIC S9(07) COMP-3 VALUE +0.
     05  NUM-ROWS-NOT-MATCHING        PIC S9(07) COMP-3 VALUE +0.
     05  NUM-KEYS-UNIQUE              PIC S9(07) COMP-3 VALUE +0.
     05  NUM-CASES-PROCESSED          PIC S9(07) COMP-3 VALUE +0.
     05  NUM-CASES-SUCCESSFUL         PIC S9(07) COMP-3 VALUE +0.
     05  NUM-CASES-FAILED             PIC S9(07) COMP-3 VALUE +0.
     05  NUM-CASES-MANUAL-REVIEW      PIC S9(07) COMP-3 VALUE +0.
****************************************************************
*    UNIQUE-BUSINESS-KEY TABLE - FIRST-APPEARANCE ORDER.        *
****************************************************************
 01  WS-UNIQUE-KEY-TABLE.
     05  WS-UNIQUE-KEY-ENTRY        PIC X(20) OCCURS 3000 TIMES.
 01  WS-KEY-SUB                      PIC 9(05) COMP.
 01  WS-DUP-KEY-SW                   PIC X     VALUE 'N'.
     88  WS-DUP-KEY-WAS-FOUND            VALUE 'Y'.
 01  WS-CURRENT-KEY                  PIC X(20).
 01  WS-CURKEY-TRACE-R REDEFINES
     WS-CURRENT-KEY.
     05  WS-CURKEY-TRACE-HI          PIC X(10).
     05  WS-CURKEY-TRACE-LO          PIC X(10).
****************************************************************
*    ACTION-LIST TABLES - DE-DUPLICATED, FIRST-APPEARANCE ORDER *
****************************************************************
 01  WS-LIST-SIZES.
     05  WS-ACTIVE-COUNT              PIC 9(05) COMP VALUE 0.
     05  WS-COMPLETE-COUNT            PIC 9(05) COMP VALUE 0.
     05  WS-RETURNING-COUNT           PIC 9(05) COMP VALUE 0.
     05  WS-MANUAL-REVIEW-COUNT       PIC 9(05) COMP VALUE 0.
 01  WS-ACTIVE-LIST.
     05  WS-ACTIVE-ENTRY              PIC X(20) OCCURS 3000 TIMES.
 01  WS-COMPLETE-LIST.
     05  WS-COMPLETE-ENTRY            PIC X(20) OCCURS 3000 TIMES.
 01  WS-RETURNING-LIST.
     05  WS-RETURNING-ENTRY           PIC X(20) OCCURS 3000 TIMES.
 01  WS-MANUAL-REVIEW-LIST.
     05  WS-MANUAL-REVIEW-ENTRY       PIC X(20) OCCURS 3000 TIMES.
 01  WS-LIST-SUB                     PIC 9(05) COMP.
 01  WS-DUP-FOUND-SW                 PIC X     VALUE 'N'.
     88  WS-DUP-WAS-FOUND                VALUE 'Y'.
 01  WS-CURRENT-LIST-NAME            PIC X(15).
 01  WS-CURRENT-DOCUMENT             PIC X(20).
 01  WS-DOCNUM-TRACE-R REDEFINES
     WS-CURRENT-DOCUMENT.
     05  WS-DOCNUM-TRACE-HI          PIC X(10).
     05  WS-DOCNUM-TRACE-LO          PIC X(10).
 01  WS-RUN-DATE-STAMP.
     05  WS-RD-CCYY                  PIC 9(04).
     05  WS-RD-MM                    PIC 9(02).
     05  WS-RD-DD                    PIC 9(02).
 01  WS-RUN-DATE-STAMP-R REDEFINES
     WS-RUN-DATE-STAMP               PIC 9(08).
****************************************************************
*    CATEGORIZER CALL AREA                                      *
****************************************************************
 01  WS-CATEGORIZER-PARMS.
     05  WS-CAT-CASE-DATA.
         10  WS-CAT-ONBASE-STATUS    PIC X(15).
         10  WS-CAT-BPM-TASK-TOTAL   PIC 9(03).
         10  WS-CAT-BPM-TASK-OPEN    PIC 9(03).
         10  WS-CAT-HAS-ACTIVE-INST  PIC X(01).
     05  WS-CAT-DAILY-REPORT-PASS    PIC X(01) VALUE 'Y'.
     05  WS-CAT-CATEGORY-OUT         PIC X(25).
     05  WS-CAT-BPM-STATUS-TEXT-OUT  PIC X(25).
     05  FILLER                      PIC X(10).
 LINKAGE SECTION.
*----------------------------------------------------------*
 PROCEDURE DIVISION.
****************************************************************
 0000-MAIN-LINE.
     ACCEPT CURRENT-DATE FROM DATE.
     COMPUTE WS-RD-CCYY =
         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.
     MOVE CURRENT-MONTH TO WS-RD-MM.
     MOVE CURRENT-DAY   TO WS-RD-DD.
     IF WD-TRACE-ON
         DISPLAY 'WDDLYRPT TRACE RUN-DATE=' WS-RUN-DATE-STAMP-R
     END-IF.
     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.
     PERFORM 7300-READ-DAILYRPT     THRU 7300-EXIT.
     PERFORM 1000-PASS-ONE-ONE-ROW  THRU 1000-EXIT
         UNTIL WS-NO-MORE-DAILYRPT.
     MOVE 1 TO WS-KEY-SUB.
     PERFORM 3000-PASS-TWO-ONE-KEY  THRU 3000-EXIT
         UNTIL WS-KEY-SUB > NUM-KEYS-UNIQUE.
     PERFORM 8500-WRITE-ACTION-LISTS THRU 8500-EXIT.
     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.
     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.
     GOBACK.
*----------------------------------------------------------*
*    1000- PASS ONE: SKIP THE HEADER, KEEP NOT-MATCHING      *
*    ROWS, RESOLVE AND DE-DUPLICATE THE BUSINESS KEY.        *
*----------------------------------------------------------*
 1000-PASS-ONE-ONE-ROW.
     IF NOT WS-HEADER-ALREADY-SEEN
         MOVE 'Y' TO WS-HEADER-SEEN-SW
     ELSE
         ADD 1 TO NUM-ROWS-READ
         PERFORM 1200-UNSTRING-CSV-ROW    THRU 1200-EXIT
         PERFORM 1250-UPPERCASE-MATCH-FLAG THRU 1250-EXIT
         IF WS-MF-NOT-MATCHING
             ADD 1 TO NUM-ROWS-NOT-MATCHING
             PERFORM 1300-RESOLVE-BUSINESS-KEY THRU 1300-EXIT
         END-IF
     END-IF.
     PERFORM 7300-READ-DAILYRPT THRU 7300-EXIT.
 1000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1200- UNSTRING THE 13 COMMA-SEPARATED COLUMNS.          *
*----------------------------------------------------------*
 1200-UNSTRING-CSV-ROW.
     UNSTRING DAILYRPT-RECORD DELIMITED BY ','
         INTO WD-DR-CAMUNDA-BUS-KEY
              WD-DR-CAMUNDA-CLIENT
              WD-DR-CAMUNDA-CONTRACT
              WD-DR-CAMUNDA-START-TIME
              WD-DR-ONBASE-BUS-KEY
              WD-DR-ONBASE-CLIENT
              WD-DR-ONBASE-QUEUE
              WD-DR-ONBASE-CONTRACT
              WD-DR-MATCH-FLAG
              WD-DR-PROCESSING-DATE
              WD-DR-AGING-IN-DAYS
              WD-DR-PENDING-CALLOUT
              WD-DR-NOTES.
 1200-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1250- CASE-FOLD THE MATCH-FLAG COLUMN - THE FEED SENDS  *
*    "Not Matching" IN ANY MIX OF UPPER AND LOWER CASE.      *
*                                                RSK 1112    *
*----------------------------------------------------------*
 1250-UPPERCASE-MATCH-FLAG.
     MOVE WD-DR-MATCH-FLAG TO WS-UPPER-MATCH-FLAG.
     INSPECT WS-UPPER-MATCH-FLAG
         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
 1250-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1300- ONBASE KEY WINS IF NON-BLANK, ELSE CAMUNDA KEY.   *
*    BLANK KEYS ARE DROPPED; OTHERS ARE DE-DUPLICATED.       *
*----------------------------------------------------------*
 1300-RESOLVE-BUSINESS-KEY.
     IF WD-DR-ONBASE-BUS-KEY NOT = SPACES
         MOVE WD-DR-ONBASE-BUS-KEY  TO WS-CURRENT-KEY
     ELSE
         MOVE WD-DR-CAMUNDA-BUS-KEY TO WS-CURRENT-KEY
     END-IF.
     IF WD-TRACE-ON
         DISPLAY 'WDDLYRPT TRACE KEY-HI=' WS-CURKEY-TRACE-HI
             ' KEY-LO=' WS-CURKEY-TRACE-LO
     END-IF.
     IF WS-CURRENT-KEY NOT = SPACES
         MOVE 'N' TO WS-DUP-KEY-SW
         MOVE 1   TO WS-KEY-SUB
         PERFORM 1350-COMPARE-ONE-KEY THRU 1350-EXIT
             UNTIL WS-KEY-SUB > NUM-KEYS-UNIQUE
         IF NOT WS-DUP-KEY-WAS-FOUND
             ADD 1 TO NUM-KEYS-UNIQUE
             MOVE WS-CURRENT-KEY
                 TO WS-UNIQUE-KEY-ENTRY(NUM-KEYS-UNIQUE)
         END-IF
     END-IF.
 1300-EXIT.
     EXIT.
 1350-COMPARE-ONE-KEY.
     IF WS-UNIQUE-KEY-ENTRY(WS-KEY-SUB) = WS-CURRENT-KEY
         MOVE 'Y' TO WS-DUP-KEY-SW
     END-IF.
     ADD 1 TO WS-KEY-SUB.
 1350-EXIT.
     EXIT.
*----------------------------------------------------------*
*    3000- PASS TWO: ONE UNIQUE KEY - LOOK UP CASEMAST,      *
*    CATEGORIZE, APPLY THE DAILY-REPORT ACTION RULES.        *
*    TICKET WD-1349 - NO CASEMAST RECORD IS A FAILURE.       *
*----------------------------------------------------------*
 3000-PASS-TWO-ONE-KEY.
     ADD 1 TO NUM-CASES-PROCESSED.
     MOVE SPACES TO WD-ACTDET-RECORD.
     MOVE WS-UNIQUE-KEY-ENTRY(WS-KEY-SUB)
         TO WD-AD-DOCUMENT-NUMBER
            WS-CURRENT-DOCUMENT
            WD-DOCUMENT-NUMBER.
     READ CASEMAST
         INVALID KEY MOVE 'N' TO WS-CASEMAST-FOUND-SW
         NOT INVALID KEY MOVE 'Y' TO WS-CASEMAST-FOUND-SW
     END-READ.
     IF WS-CASEMAST-REC-FOUND
         MOVE WD-PROCESS-INSTANCE-ID TO WD-AD-CASE-REFERENCE
         PERFORM 3100-CATEGORIZE     THRU 3100-EXIT
         PERFORM 3500-APPLY-DAILY-RULES THRU 3500-EXIT
     ELSE
         MOVE 'FAILED'                    TO WD-AD-STATUS
         MOVE 'UNKNOWN'                   TO WD-AD-CATEGORY
         MOVE 'No case record found for business key'
             TO WD-AD-MESSAGE
         PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT
         ADD 1 TO NUM-CASES-FAILED
     END-IF.
     PERFORM 8100-WRITE-DETAIL-LINE  THRU 8100-EXIT.
     ADD 1 TO WS-KEY-SUB.
 3000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    3100- CALL THE SHARED CATEGORIZER IN DAILY-REPORT MODE. *
*----------------------------------------------------------*
 3100-CATEGORIZE.
     MOVE WD-ONBASE-STATUS       TO WS-CAT-ONBASE-STATUS.
     MOVE WD-BPM-TASK-TOTAL      TO WS-CAT-BPM-TASK-TOTAL.
     MOVE WD-BPM-TASK-OPEN       TO WS-CAT-BPM-TASK-OPEN.
     MOVE WD-HAS-ACTIVE-INSTANCE TO WS-CAT-HAS-ACTIVE-INST.
     MOVE 'Y'                    TO WS-CAT-DAILY-REPORT-PASS.
     CALL 'WDCATSTA' USING WS-CATEGORIZER-PARMS.
     MOVE WS-CAT-CATEGORY-OUT    TO WD-AD-CATEGORY.
 3100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    3500- DAILY-REPORT ACTION RULES BY CATEGORY.            *
*----------------------------------------------------------*
 3500-APPLY-DAILY-RULES.
     EVALUATE WS-CAT-CATEGORY-OUT
         WHEN 'WAITING_CASE'
             MOVE 'ACTIVE_CASE' TO WD-AD-STATUS
             MOVE 'Active workflow instance still running'
                 TO WD-AD-MESSAGE
             PERFORM 9010-ADD-TO-ACTIVE THRU 9010-EXIT
             ADD 1 TO NUM-CASES-SUCCESSFUL
         WHEN 'FOLLOW_UP_COMPLETE'
             MOVE 'NO_ACTION_REQUIRED' TO WD-AD-STATUS
             MOVE 'BPM Follow-Up already complete'
                 TO WD-AD-MESSAGE
             ADD 1 TO NUM-CASES-SUCCESSFUL
         WHEN 'DV_POST_OPEN_DV_COMPLETE'
             MOVE 'COMPLETED' TO WD-AD-STATUS
             MOVE 'DV post complete - marking complete'
                 TO WD-AD-MESSAGE
             PERFORM 9020-ADD-TO-COMPLETE THRU 9020-EXIT
             ADD 1 TO NUM-CASES-SUCCESSFUL
         WHEN 'CASE_RETURNING'
             MOVE 'COMPLETED' TO WD-AD-STATUS
             MOVE 'Not matching - returning to workflow'
                 TO WD-AD-MESSAGE
             PERFORM 9030-ADD-TO-RETURNING THRU 9030-EXIT
             ADD 1 TO NUM-CASES-SUCCESSFUL
         WHEN OTHER
             MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS
             MOVE 'Category not actionable - routed for review'
                 TO WD-AD-MESSAGE
             PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT
             ADD 1 TO NUM-CASES-MANUAL-REVIEW
     END-EVALUATE.
 3500-EXIT.
     EXIT.
*----------------------------------------------------------*
*    9000- ADD-TO-LIST FAMILY.  DE-DUPLICATED, FIRST-        *
*    APPEARANCE ORDER, ONE FAMILY PER ACTION LIST.           *
*----------------------------------------------------------*
 9000-ADD-TO-MANUAL-REVIEW.
     MOVE 'MANUAL-REVIEW' TO WD-AD-ACTION-LIST.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9001-COMPARE-MAN-REV THRU 9001-EXIT
         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-MANUAL-REVIEW-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-MANUAL-REVIEW-ENTRY(WS-MANUAL-REVIEW-COUNT)
     END-IF.
 9000-EXIT.
     EXIT.
 9001-COMPARE-MAN-REV.
     IF WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9001-EXIT.
     EXIT.
 9010-ADD-TO-ACTIVE.
     MOVE 'ACTIVE' TO WD-AD-ACTION-LIST.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9011-COMPARE-ACTIVE THRU 9011-EXIT
         UNTIL WS-LIST-SUB > WS-ACTIVE-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-ACTIVE-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-ACTIVE-ENTRY(WS-ACTIVE-COUNT)
     END-IF.
 9010-EXIT.
     EXIT.
 9011-COMPARE-ACTIVE.
     IF WS-ACTIVE-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9011-EXIT.
     EXIT.
 9020-ADD-TO-COMPLETE.
     MOVE 'COMPLETE' TO WD-AD-ACTION-LIST.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9021-COMPARE-COMPLETE THRU 9021-EXIT
         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-COMPLETE-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-COMPLETE-ENTRY(WS-COMPLETE-COUNT)
     END-IF.
 9020-EXIT.
     EXIT.
 9021-COMPARE-COMPLETE.
     IF WS-COMPLETE-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9021-EXIT.
     EXIT.
 9030-ADD-TO-RETURNING.
     MOVE 'RETURNING' TO WD-AD-ACTION-LIST.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9031-COMPARE-RETURNING THRU 9031-EXIT
         UNTIL WS-LIST-SUB > WS-RETURNING-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-RETURNING-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-RETURNING-ENTRY(WS-RETURNING-COUNT)
     END-IF.
 9030-EXIT.
     EXIT.
 9031-COMPARE-RETURNING.
     IF WS-RETURNING-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9031-EXIT.
     EXIT.
*----------------------------------------------------------*
*    7000- FILE HANDLING PARAGRAPHS - OPEN, READ, CLOSE.     *
*----------------------------------------------------------*
 7000-OPEN-FILES.
     OPEN INPUT  DAILYRPT
          I-O    CASEMAST
          OUTPUT ACTIONS DETAILRP SUMMARY.
     IF WS-DAILYRPT-STATUS NOT = '00'
         DISPLAY 'WDDLYRPT - ERROR OPENING DAILYRPT. RC: '
             WS-DAILYRPT-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-DAILYRPT-EOF
     END-IF.
 7000-EXIT.
     EXIT.
 7300-READ-DAILYRPT.
     READ DAILYRPT
         AT END MOVE 'Y' TO WS-DAILYRPT-EOF
     END-READ.
 7300-EXIT.
     EXIT.
 7900-CLOSE-FILES.
     CLOSE DAILYRPT CASEMAST ACTIONS DETAILRP SUMMARY.
 7900-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8100- WRITE ONE DETAIL LINE.                            *
*----------------------------------------------------------*
 8100-WRITE-DETAIL-LINE.
     WRITE WD-ACTDET-RECORD.
 8100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8500- WRITE THE FOUR ACTION LISTS, GROUPED BY LIST NAME.*
*----------------------------------------------------------*
 8500-WRITE-ACTION-LISTS.
     MOVE 'ACTIVE'        TO WS-CURRENT-LIST-NAME.
     MOVE 1                TO WS-LIST-SUB.
     PERFORM 8510-WRITE-ONE-ACTIVE THRU 8510-EXIT
         UNTIL WS-LIST-SUB > WS-ACTIVE-COUNT.
     MOVE 'COMPLETE'      TO WS-CURRENT-LIST-NAME.
     MOVE 1                TO WS-LIST-SUB.
     PERFORM 8520-WRITE-ONE-COMPLETE THRU 8520-EXIT
         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.
     MOVE 'RETURNING'     TO WS-CURRENT-LIST-NAME.
     MOVE 1                TO WS-LIST-SUB.
     PERFORM 8530-WRITE-ONE-RETURNING THRU 8530-EXIT
         UNTIL WS-LIST-SUB > WS-RETURNING-COUNT.
     MOVE 'MANUAL-REVIEW' TO WS-CURRENT-LIST-NAME.
     MOVE 1                TO WS-LIST-SUB.
     PERFORM 8540-WRITE-ONE-MAN-REV THRU 8540-EXIT
         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.
 8500-EXIT.
     EXIT.
 8510-WRITE-ONE-ACTIVE.
     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.
     MOVE WS-ACTIVE-ENTRY(WS-LIST-SUB)
         TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8510-EXIT.
     EXIT.
 8520-WRITE-ONE-COMPLETE.
     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.
     MOVE WS-COMPLETE-ENTRY(WS-LIST-SUB)
         TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8520-EXIT.
     EXIT.
 8530-WRITE-ONE-RETURNING.
     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.
     MOVE WS-RETURNING-ENTRY(WS-LIST-SUB)
         TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8530-EXIT.
     EXIT.
 8540-WRITE-ONE-MAN-REV.
     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.
     MOVE WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB)
         TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8540-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8900- SUMMARY LINE - TOTALS PLUS EACH LIST SIZE.        *
*----------------------------------------------------------*
 8900-WRITE-SUMMARY.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDDLYRPT SUMMARY - ROWS='  DELIMITED BY SIZE
            NUM-ROWS-READ             DELIMITED BY SIZE
            ' NOT-MATCHING='          DELIMITED BY SIZE
            NUM-ROWS-NOT-MATCHING     DELIMITED BY SIZE
            ' UNIQUE-KEYS='           DELIMITED BY SIZE
            NUM-KEYS-UNIQUE           DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDDLYRPT RESULTS - PROCESSED='  DELIMITED BY SIZE
            NUM-CASES-PROCESSED       DELIMITED BY SIZE
            ' SUCCESS='               DELIMITED BY SIZE
            NUM-CASES-SUCCESSFUL      DELIMITED BY SIZE
            ' FAILED='                DELIMITED BY SIZE
            NUM-CASES-FAILED          DELIMITED BY SIZE
            ' MANUAL-REVIEW='         DELIMITED BY SIZE
            NUM-CASES-MANUAL-REVIEW   DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
 8900-EXIT.
     EXIT.
