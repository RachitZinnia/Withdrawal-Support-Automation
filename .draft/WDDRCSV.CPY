****************************************************************
* WDDRCSV - DAILY RECONCILIATION CSV ROW, WORKING FIELDS AFTER *
*    UNSTRING OF THE 13 COMMA-SEPARATED COLUMNS.  BUILT BY     *
*    WDDLYRPT 1200-UNSTRING-CSV-ROW.                    DWR 9912*
****************************************************************
 01  WD-DRCSV-RECORD.
     05  WD-DR-CAMUNDA-BUS-KEY       PIC X(20).
     05  WD-DR-CAMUNDA-CLIENT        PIC X(08).
     05  WD-DR-CAMUNDA-CONTRACT      PIC X(15).
     05  WD-DR-CAMUNDA-START-TIME    PIC X(20).
     05  WD-DR-ONBASE-BUS-KEY        PIC X(20).
     05  WD-DR-ONBASE-CLIENT         PIC X(08).
     05  WD-DR-ONBASE-QUEUE          PIC X(20).
     05  WD-DR-ONBASE-CONTRACT       PIC X(15).
     05  WD-DR-MATCH-FLAG            PIC X(12).
*        MATCH-FLAG COMES OFF THE FEED IN MIXED CASE - SEE
*        WDDLYRPT 1250-UPPERCASE-MATCH-FLAG, WHICH FOLDS IT
*        TO WS-UPPER-MATCH-FLAG BEFORE THE 88 IS TESTED.  RSK 1112
     05  WD-DR-PROCESSING-DATE       PIC X(10).
     05  WD-DR-AGING-IN-DAYS         PIC X(05).
     05  WD-DR-PENDING-CALLOUT       PIC X(10).
     05  WD-DR-NOTES                 PIC X(40).
     05  FILLER                      PIC X(17).
