 IDENTIFICATION DIVISION.
 PROGRAM-ID.    WDEMLPRC.
 AUTHOR.        D R WATTS.
 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.
 DATE-WRITTEN.  05/02/89.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.
****************************************************************
*    WDEMLPRC - EMAIL-WAITING PROCESSOR                         *
*                                                                *
*    READS THE EMAIL-RESOLUTION WAITING FILE AND ROUTES EACH    *
*    RECORD TO THE COMPLETE / CANCEL / MANUAL-REVIEW LIST BY    *
*    EMAIL CATEGORY.  AN UNREADABLE RECORD COUNTS FAILED.       *
*                                                                *
*    CHANGE LOG                                                 *
*    ----------                                                 *
*    05/02/89  DRW  ORIGINAL CODING.                             *
*    05/14/93  JQF  CATEGORY COMPARE MADE CASE-INSENSITIVE.      *
*    01/05/99  MHT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,  *
*                    NO CHANGE REQUIRED.                         *
*    08/19/06  RSK  TICKET WD-1301 - DE-DUPLICATE THE COMPLETE   *
*                    AND CANCEL LISTS IN FIRST-APPEARANCE ORDER. *
****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON STATUS IS WD-TRACE-ON
     UPSI-0 OFF STATUS IS WD-TRACE-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT EMAILWT   ASSIGN TO EMAILWT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-EMAILWT-STATUS.
     SELECT ACTIONS   ASSIGN TO ACTIONS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-ACTIONS-STATUS.
     SELECT SUMMARY   ASSIGN TO SUMMARY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-SUMMARY-STATUS.
****************************************************************
 DATA DIVISION.
 FILE SECTION.
 FD  EMAILWT
     RECORDING MODE IS F.
 COPY WDEMLWT.
 FD  ACTIONS
     RECORDING MODE IS F.
 COPY WDACTLST.
 FD  SUMMARY
     RECORDING MODE IS F.
 01  SUMMARY-RECORD                   PIC X(132).
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
 01  WS-FILE-STATUSES.
     05  WS-EMAILWT-STATUS            PIC X(02) VALUE SPACES.
     05  WS-ACTIONS-STATUS            PIC X(02) VALUE SPACES.
     05  WS-SUMMARY-STATUS            PIC X(02) VALUE SPACES.
 01  WS-TODAYS-DATE.
     05  CURRENT-DATE.
         10  CURRENT-YEAR             PIC 9(02).
         10  CURRENT-MONTH            PIC 9(02).
         10  CURRENT-DAY              PIC 9(02).
 01  WS-CENTURY-WORK                  PIC 9(02) COMP VALUE 20.
 01  WS-RUN-DATE-STAMP.
     05  WS-RD-CCYY                   PIC 9(04).
     05  WS-RD-MM                     PIC 9(02).
     05  WS-RD-DD                     PIC 9(02).
 01  WS-RUN-DATE-STAMP-R REDEFINES
     WS-RUN-DATE-STAMP                PIC 9(08).
 01  WS-SWITCHES.
     05  WS-EMAILWT-EOF               PIC X     VALUE 'N'.
         88  WS-NO-MORE-EMAILWT           VALUE 'Y'.
     05  WS-RECORD-ERROR-SW           PIC X     VALUE 'N'.
         88  WS-RECORD-IN-ERROR           VALUE 'Y'.
 01  WS-UPPER-CATEGORY                PIC X(12).
 01  WS-UPPER-CATEGORY-R REDEFINES
     WS-UPPER-CATEGORY.
     05  WS-UPPER-CATEGORY-HALF1      PIC X(06).
     05  WS-UPPER-CATEGORY-HALF2      PIC X(06).
****************************************************************
*    REPORT TOTALS                                              *
****************************************************************
 01  REPORT-TOTALS.
     05  NUM-RECORDS-READ             PIC S9(07) COMP-3 VALUE +0.
     05  NUM-RECORDS-SUCCESS          PIC S9(07) COMP-3 VALUE +0.
     05  NUM-RECORDS-FAILED           PIC S9(07) COMP-3 VALUE +0.
     05  NUM-RECORDS-MANUAL-REVIEW    PIC S9(07) COMP-3 VALUE +0.
****************************************************************
*    ACTION-LIST TABLES - DE-DUPLICATED, FIRST-APPEARANCE ORDER *
****************************************************************
 01  WS-LIST-SIZES.
     05  WS-COMPLETE-COUNT            PIC 9(05) COMP VALUE 0.
     05  WS-CANCEL-COUNT              PIC 9(05) COMP VALUE 0.
     05  WS-MANUAL-REVIEW-COUNT       PIC 9(05) COMP VALUE 0.
 01  WS-COMPLETE-LIST.
     05  WS-COMPLETE-ENTRY            PIC X(20) OCCURS 2000 TIMES.
 01  WS-CANCEL-LIST.
     05  WS-CANCEL-ENTRY              PIC X(20) OCCURS 2000 TIMES.
 01  WS-MANUAL-REVIEW-LIST.
     05  WS-MANUAL-REVIEW-ENTRY       PIC X(20) OCCURS 2000 TIMES.
 01  WS-LIST-SUB                      PIC 9(05) COMP.
 01  WS-DUP-FOUND-SW                  PIC X     VALUE 'N'.
     88  WS-DUP-WAS-FOUND                 VALUE 'Y'.
 01  WS-CURRENT-DOCUMENT              PIC X(20).
 01  WS-DOCNUM-TRACE-R REDEFINES
     WS-CURRENT-DOCUMENT.
     05  WS-DOCNUM-TRACE-HI           PIC X(10).
     05  WS-DOCNUM-TRACE-LO           PIC X(10).
 LINKAGE SECTION.
*----------------------------------------------------------*
 PROCEDURE DIVISION.
****************************************************************
 0000-MAIN-LINE.
     ACCEPT CURRENT-DATE FROM DATE.
     COMPUTE WS-RD-CCYY =
         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.
     MOVE CURRENT-MONTH TO WS-RD-MM.
     MOVE CURRENT-DAY   TO WS-RD-DD.
     IF WD-TRACE-ON
         DISPLAY 'WDEMLPRC TRACE RUN-DATE=' WS-RUN-DATE-STAMP-R
     END-IF.
     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.
     PERFORM 7300-READ-EMAILWT      THRU 7300-EXIT.
     PERFORM 1000-PROCESS-ONE-EMAIL THRU 1000-EXIT
         UNTIL WS-NO-MORE-EMAILWT.
     PERFORM 8500-WRITE-ACTION-LISTS THRU 8500-EXIT.
     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.
     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.
     GOBACK.
*----------------------------------------------------------*
*    1000- ONE INPUT RECORD - ROUTE BY EMAIL CATEGORY.       *
*----------------------------------------------------------*
 1000-PROCESS-ONE-EMAIL.
     ADD 1 TO NUM-RECORDS-READ.
     MOVE 'N' TO WS-RECORD-ERROR-SW.
     MOVE WD-EW-DOCUMENT-NUMBER TO WS-CURRENT-DOCUMENT.
     IF WD-EW-DOCUMENT-NUMBER = SPACES
         OR WD-EW-PROCESS-INSTANCE-ID = SPACES
         MOVE 'Y' TO WS-RECORD-ERROR-SW
     END-IF.
     IF WS-RECORD-IN-ERROR
         ADD 1 TO NUM-RECORDS-FAILED
     ELSE
         MOVE WD-EW-EMAIL-CATEGORY TO WS-UPPER-CATEGORY
         INSPECT WS-UPPER-CATEGORY
             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
         IF WD-TRACE-ON
             DISPLAY 'TRACE CAT1=' WS-UPPER-CATEGORY-HALF1
                 ' DOC-HI=' WS-DOCNUM-TRACE-HI
         END-IF
         EVALUATE WS-UPPER-CATEGORY
             WHEN 'COMPLETE'
                 PERFORM 9010-ADD-TO-COMPLETE THRU 9010-EXIT
                 PERFORM 9020-ADD-TO-CANCEL   THRU 9020-EXIT
                 ADD 1 TO NUM-RECORDS-SUCCESS
             WHEN 'CANCEL'
                 PERFORM 9020-ADD-TO-CANCEL   THRU 9020-EXIT
                 ADD 1 TO NUM-RECORDS-SUCCESS
             WHEN OTHER
                 PERFORM 9030-ADD-TO-MAN-REVIEW THRU 9030-EXIT
                 ADD 1 TO NUM-RECORDS-MANUAL-REVIEW
         END-EVALUATE
     END-IF.
     PERFORM 7300-READ-EMAILWT      THRU 7300-EXIT.
 1000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    9000- ADD-TO-LIST FAMILY.  DE-DUPLICATED, FIRST-        *
*    APPEARANCE ORDER.                          TICKET WD-1301*
*----------------------------------------------------------*
 9010-ADD-TO-COMPLETE.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9011-COMPARE-COMPLETE THRU 9011-EXIT
         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-COMPLETE-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-COMPLETE-ENTRY(WS-COMPLETE-COUNT)
     END-IF.
 9010-EXIT.
     EXIT.
 9011-COMPARE-COMPLETE.
     IF WS-COMPLETE-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9011-EXIT.
     EXIT.
 9020-ADD-TO-CANCEL.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9021-COMPARE-CANCEL THRU 9021-EXIT
         UNTIL WS-LIST-SUB > WS-CANCEL-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-CANCEL-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-CANCEL-ENTRY(WS-CANCEL-COUNT)
     END-IF.
 9020-EXIT.
     EXIT.
 9021-COMPARE-CANCEL.
     IF WS-CANCEL-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9021-EXIT.
     EXIT.
 9030-ADD-TO-MAN-REVIEW.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9031-COMPARE-MAN-REVIEW THRU 9031-EXIT
         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-MANUAL-REVIEW-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-MANUAL-REVIEW-ENTRY(WS-MANUAL-REVIEW-COUNT)
     END-IF.
 9030-EXIT.
     EXIT.
 9031-COMPARE-MAN-REVIEW.
     IF WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9031-EXIT.
     EXIT.
*----------------------------------------------------------*
*    7000- FILE HANDLING PARAGRAPHS - OPEN, READ, CLOSE.     *
*----------------------------------------------------------*
 7000-OPEN-FILES.
     OPEN INPUT  EMAILWT
          OUTPUT ACTIONS SUMMARY.
     IF WS-EMAILWT-STATUS NOT = '00'
         DISPLAY 'WDEMLPRC - ERROR OPENING EMAILWT. RC: '
             WS-EMAILWT-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-EMAILWT-EOF
     END-IF.
 7000-EXIT.
     EXIT.
 7300-READ-EMAILWT.
     READ EMAILWT
         AT END MOVE 'Y' TO WS-EMAILWT-EOF
     END-READ.
 7300-EXIT.
     EXIT.
 7900-CLOSE-FILES.
     CLOSE EMAILWT ACTIONS SUMMARY.
 7900-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8500- WRITE THE COMPLETE, CANCEL AND MANUAL-REVIEW      *
*    LISTS, GROUPED BY LIST NAME.                            *
*----------------------------------------------------------*
 8500-WRITE-ACTION-LISTS.
     MOVE 1 TO WS-LIST-SUB.
     PERFORM 8510-WRITE-ONE-COMPLETE THRU 8510-EXIT
         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.
     MOVE 1 TO WS-LIST-SUB.
     PERFORM 8520-WRITE-ONE-CANCEL THRU 8520-EXIT
         UNTIL WS-LIST-SUB > WS-CANCEL-COUNT.
     MOVE 1 TO WS-LIST-SUB.
     PERFORM 8530-WRITE-ONE-MAN-REV THRU 8530-EXIT
         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.
 8500-EXIT.
     EXIT.
 8510-WRITE-ONE-COMPLETE.
     MOVE 'COMPLETE' TO WD-AL-LIST-NAME.
     MOVE WS-COMPLETE-ENTRY(WS-LIST-SUB) TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8510-EXIT.
     EXIT.
 8520-WRITE-ONE-CANCEL.
     MOVE 'CANCEL' TO WD-AL-LIST-NAME.
     MOVE WS-CANCEL-ENTRY(WS-LIST-SUB) TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8520-EXIT.
     EXIT.
 8530-WRITE-ONE-MAN-REV.
     MOVE 'MANUAL-REVIEW' TO WD-AL-LIST-NAME.
     MOVE WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB)
         TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8530-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8900- SUMMARY LINE - TOTALS PLUS EACH LIST SIZE.        *
*----------------------------------------------------------*
 8900-WRITE-SUMMARY.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDEMLPRC SUMMARY - READ='  DELIMITED BY SIZE
            NUM-RECORDS-READ          DELIMITED BY SIZE
            ' SUCCESS='               DELIMITED BY SIZE
            NUM-RECORDS-SUCCESS       DELIMITED BY SIZE
            ' FAILED='                DELIMITED BY SIZE
            NUM-RECORDS-FAILED        DELIMITED BY SIZE
            ' MANUAL-REVIEW='         DELIMITED BY SIZE
            NUM-RECORDS-MANUAL-REVIEW DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDEMLPRC LISTS - COMPLETE='  DELIMITED BY SIZE
            WS-COMPLETE-COUNT         DELIMITED BY SIZE
            ' CANCEL='                DELIMITED BY SIZE
            WS-CANCEL-COUNT           DELIMITED BY SIZE
            ' MANUAL-REVIEW='         DELIMITED BY SIZE
            WS-MANUAL-REVIEW-COUNT    DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
 8900-EXIT.
     EXIT.
