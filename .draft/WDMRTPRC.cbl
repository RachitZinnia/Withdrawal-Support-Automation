 IDENTIFICATION DIVISION.
 PROGRAM-ID.    WDMRTPRC.
 AUTHOR.        D R WATTS.
 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.
 DATE-WRITTEN.  05/16/89.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.
****************************************************************
*    WDMRTPRC - MRT-WAITING PROCESSOR                           *
*                                                                *
*    FOUR PASSES OVER THE MRT-WAITING FILE, ONE PER (PROCESS    *
*    TYPE, TASK NAME) PAIR.  A CASE QUALIFIES IF IT HAS AT      *
*    LEAST ONE CASE TASK OF THE NAMED TYPE AND EVERY SUCH TASK  *
*    IS STATUS COMPLETE (CASE-INSENSITIVE).  OUTPUTS THE        *
*    QUALIFYING DOCUMENT NUMBERS PER PASS PLUS A COUNT.         *
*                                                                *
*    CHANGE LOG                                                 *
*    ----------                                                 *
*    05/16/89  DRW  ORIGINAL CODING - GIACT-MRT / CALL OUT       *
*                    MANUAL REVIEW PASS ONLY.                    *
*    02/09/92  DRW  ADDED THE OTHER THREE (PROCESS TYPE, TASK   *
*                    NAME) PASSES - NOW TABLE-DRIVEN.            *
*    04/11/03  RSK  TICKET WD-1140 - TASK-STATUS COMPARE MADE   *
*                    CASE-INSENSITIVE.                           *
*    01/05/99  MHT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, *
*                    NO CHANGE REQUIRED.                         *
****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON STATUS IS WD-TRACE-ON
     UPSI-0 OFF STATUS IS WD-TRACE-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MRTWAIT   ASSIGN TO MRTWAIT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-MRTWAIT-STATUS.
     SELECT CASETASK  ASSIGN TO CASETASK
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-CASETASK-STATUS.
     SELECT ACTIONS   ASSIGN TO ACTIONS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-ACTIONS-STATUS.
     SELECT SUMMARY   ASSIGN TO SUMMARY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-SUMMARY-STATUS.
****************************************************************
 DATA DIVISION.
 FILE SECTION.
 FD  MRTWAIT
     RECORDING MODE IS F.
 COPY WDMRTWT.
 FD  CASETASK
     RECORDING MODE IS F.
 COPY WDCSTASK.
 FD  ACTIONS
     RECORDING MODE IS F.
 COPY WDACTLST.
 FD  SUMMARY
     RECORDING MODE IS F.
 01  SUMMARY-RECORD                   PIC X(132).
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
 01  WS-FILE-STATUSES.
     05  WS-MRTWAIT-STATUS            PIC X(02) VALUE SPACES.
     05  WS-CASETASK-STATUS           PIC X(02) VALUE SPACES.
     05  WS-ACTIONS-STATUS            PIC X(02) VALUE SPACES.
     05  WS-SUMMARY-STATUS            PIC X(02) VALUE SPACES.
 01  WS-TODAYS-DATE.
     05  CURRENT-DATE.
         10  CURRENT-YEAR             PIC 9(02).
         10  CURRENT-MONTH            PIC 9(02).
         10  CURRENT-DAY              PIC 9(02).
 01  WS-CENTURY-WORK                  PIC 9(02) COMP VALUE 20.
 01  WS-RUN-DATE-STAMP.
     05  WS-RD-CCYY                   PIC 9(04).
     05  WS-RD-MM                     PIC 9(02).
     05  WS-RD-DD                     PIC 9(02).
 01  WS-RUN-DATE-STAMP-R REDEFINES
     WS-RUN-DATE-STAMP                PIC 9(08).
 01  WS-SWITCHES.
     05  WS-MRTWAIT-EOF               PIC X     VALUE 'N'.
         88  WS-NO-MORE-MRTWAIT           VALUE 'Y'.
     05  WS-CASETASK-EOF-SW           PIC X     VALUE 'N'.
         88  WS-NO-MORE-CASETASK          VALUE 'Y'.
*----------------------------------------------------------*
*    THE FOUR (PROCESS TYPE, TASK NAME) PASSES.              *
*----------------------------------------------------------*
 01  WS-PASS-TABLE.
     05  FILLER  PIC X(20) VALUE 'GIACT-MRT'.
     05  FILLER  PIC X(30) VALUE 'Call Out Manual Review'.
     05  FILLER  PIC X(20) VALUE 'GIACT-MRT'.
     05  FILLER  PIC X(30) VALUE 'External PI Exception Approval'.
     05  FILLER  PIC X(20) VALUE 'Approval'.
     05  FILLER  PIC X(30) VALUE 'PI Management Approval'.
     05  FILLER  PIC X(20) VALUE 'MRT'.
     05  FILLER  PIC X(30) VALUE 'Call Out Manual Review'.
 01  WS-PASS-TABLE-R  REDEFINES WS-PASS-TABLE.
     05  WS-PASS-ENTRY OCCURS 4 TIMES.
         10  WS-PASS-PROCESS-TYPE     PIC X(20).
         10  WS-PASS-TASK-NAME        PIC X(30).
 01  WS-PASS-SUB                      PIC 9(02) COMP VALUE 1.
 01  WS-CURRENT-PROCESS-TYPE          PIC X(20).
 01  WS-CURRENT-TASK-NAME             PIC X(30).
 01  WS-CURRENT-DOCUMENT              PIC X(20).
 01  WS-DOCNUM-TRACE-R REDEFINES
     WS-CURRENT-DOCUMENT.
     05  WS-DOCNUM-TRACE-HI           PIC X(10).
     05  WS-DOCNUM-TRACE-LO           PIC X(10).
*----------------------------------------------------------*
*    PER-CASE TASK-QUALIFICATION WORK FIELDS.                *
*----------------------------------------------------------*
 01  WS-MATCHING-TASK-COUNT           PIC 9(03) COMP VALUE 0.
 01  WS-MATCHING-COMPLETE-COUNT       PIC 9(03) COMP VALUE 0.
 01  WS-UPPER-TASK-TYPE               PIC X(30).
 01  WS-UPPER-TASK-STATUS             PIC X(12).
 01  WS-QUALIFIES-SW                  PIC X     VALUE 'N'.
     88  WS-CASE-QUALIFIES                VALUE 'Y'.
****************************************************************
*    REPORT TOTALS - ONE SET PER PASS                           *
****************************************************************
 01  WS-PASS-TOTALS.
     05  WS-PASS-TOTAL-ENTRY OCCURS 4 TIMES.
         10  WS-PASS-CASES-READ       PIC 9(05) COMP-3 VALUE 0.
         10  WS-PASS-CASES-QUALIFIED  PIC 9(05) COMP-3 VALUE 0.
 LINKAGE SECTION.
*----------------------------------------------------------*
 PROCEDURE DIVISION.
****************************************************************
 0000-MAIN-LINE.
     ACCEPT CURRENT-DATE FROM DATE.
     COMPUTE WS-RD-CCYY =
         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.
     MOVE CURRENT-MONTH TO WS-RD-MM.
     MOVE CURRENT-DAY   TO WS-RD-DD.
     IF WD-TRACE-ON
         DISPLAY 'WDMRTPRC TRACE RUN-DATE=' WS-RUN-DATE-STAMP-R
     END-IF.
     PERFORM 7000-OPEN-OUT-FILES    THRU 7000-EXIT.
     MOVE 1 TO WS-PASS-SUB.
     PERFORM 1000-RUN-ONE-PASS      THRU 1000-EXIT
         UNTIL WS-PASS-SUB > 4.
     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.
     PERFORM 7900-CLOSE-OUT-FILES   THRU 7900-EXIT.
     GOBACK.
*----------------------------------------------------------*
*    1000- ONE PASS: OPEN MRTWAIT FRESH, SCAN FOR CASES OF   *
*    THE CURRENT PROCESS TYPE.                               *
*----------------------------------------------------------*
 1000-RUN-ONE-PASS.
     MOVE WS-PASS-PROCESS-TYPE(WS-PASS-SUB)
         TO WS-CURRENT-PROCESS-TYPE.
     MOVE WS-PASS-TASK-NAME(WS-PASS-SUB)
         TO WS-CURRENT-TASK-NAME.
     PERFORM 7100-OPEN-MRTWAIT      THRU 7100-EXIT.
     PERFORM 7300-READ-MRTWAIT      THRU 7300-EXIT.
     PERFORM 1100-CHECK-ONE-CASE    THRU 1100-EXIT
         UNTIL WS-NO-MORE-MRTWAIT.
     PERFORM 7200-CLOSE-MRTWAIT     THRU 7200-EXIT.
     ADD 1 TO WS-PASS-SUB.
 1000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1100- ONE MRT-WAITING RECORD.  IF ITS PROCESS TYPE      *
*    MATCHES THE CURRENT PASS, TEST TASK QUALIFICATION.      *
*----------------------------------------------------------*
 1100-CHECK-ONE-CASE.
     IF WD-MW-PROCESS-TYPE = WS-CURRENT-PROCESS-TYPE
         ADD 1 TO WS-PASS-CASES-READ(WS-PASS-SUB)
         MOVE WD-MW-DOCUMENT-NUMBER TO WS-CURRENT-DOCUMENT
         IF WD-TRACE-ON
             DISPLAY 'TRACE DOC-HI=' WS-DOCNUM-TRACE-HI
                 ' DOC-LO=' WS-DOCNUM-TRACE-LO
         END-IF
         PERFORM 2000-QUALIFY-TASKS THRU 2000-EXIT
         IF WS-CASE-QUALIFIES
             ADD 1 TO WS-PASS-CASES-QUALIFIED(WS-PASS-SUB)
             PERFORM 8100-WRITE-QUALIFYING THRU 8100-EXIT
         END-IF
     END-IF.
     PERFORM 7300-READ-MRTWAIT THRU 7300-EXIT.
 1100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    2000- SCAN CASETASK FOR THIS DOCUMENT'S TASKS OF THE    *
*    CURRENT TASK NAME.  QUALIFIES IF AT LEAST ONE SUCH TASK *
*    EXISTS AND ALL ARE STATUS COMPLETE (CASE-INSENSITIVE).  *
*                                                    RSK 0403*
*----------------------------------------------------------*
 2000-QUALIFY-TASKS.
     MOVE 0 TO WS-MATCHING-TASK-COUNT WS-MATCHING-COMPLETE-COUNT.
     PERFORM 7500-OPEN-CASETASK   THRU 7500-EXIT.
     PERFORM 7600-READ-CASETASK   THRU 7600-EXIT.
     PERFORM 2100-CHECK-ONE-TASK  THRU 2100-EXIT
         UNTIL WS-NO-MORE-CASETASK.
     PERFORM 7700-CLOSE-CASETASK  THRU 7700-EXIT.
     MOVE 'N' TO WS-QUALIFIES-SW.
     IF WS-MATCHING-TASK-COUNT > 0
         AND WS-MATCHING-TASK-COUNT = WS-MATCHING-COMPLETE-COUNT
         MOVE 'Y' TO WS-QUALIFIES-SW
     END-IF.
 2000-EXIT.
     EXIT.
 2100-CHECK-ONE-TASK.
     IF WD-CT-DOCUMENT-NUMBER = WS-CURRENT-DOCUMENT
         MOVE WD-CT-TASK-TYPE TO WS-UPPER-TASK-TYPE
         INSPECT WS-UPPER-TASK-TYPE
             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
         IF WS-UPPER-TASK-TYPE(1:30) = WS-CURRENT-TASK-NAME
             ADD 1 TO WS-MATCHING-TASK-COUNT
             IF WD-CT-STATUS-COMPLETE
                 ADD 1 TO WS-MATCHING-COMPLETE-COUNT
             END-IF
         END-IF
     END-IF.
     PERFORM 7600-READ-CASETASK THRU 7600-EXIT.
 2100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    7000- OUTER FILE HANDLING - ACTIONS AND SUMMARY.        *
*----------------------------------------------------------*
 7000-OPEN-OUT-FILES.
     OPEN OUTPUT ACTIONS SUMMARY.
 7000-EXIT.
     EXIT.
 7900-CLOSE-OUT-FILES.
     CLOSE ACTIONS SUMMARY.
 7900-EXIT.
     EXIT.
*----------------------------------------------------------*
*    7100- MRTWAIT OPEN/READ/CLOSE, RE-OPENED PER PASS.      *
*----------------------------------------------------------*
 7100-OPEN-MRTWAIT.
     OPEN INPUT MRTWAIT.
     MOVE 'N' TO WS-MRTWAIT-EOF.
     IF WS-MRTWAIT-STATUS NOT = '00'
         DISPLAY 'WDMRTPRC - ERROR OPENING MRTWAIT. RC: '
             WS-MRTWAIT-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-MRTWAIT-EOF
     END-IF.
 7100-EXIT.
     EXIT.
 7200-CLOSE-MRTWAIT.
     CLOSE MRTWAIT.
 7200-EXIT.
     EXIT.
 7300-READ-MRTWAIT.
     READ MRTWAIT
         AT END MOVE 'Y' TO WS-MRTWAIT-EOF
     END-READ.
 7300-EXIT.
     EXIT.
*----------------------------------------------------------*
*    7500- CASETASK OPEN/READ/CLOSE, RE-OPENED PER CASE.     *
*----------------------------------------------------------*
 7500-OPEN-CASETASK.
     OPEN INPUT CASETASK.
     MOVE 'N' TO WS-CASETASK-EOF-SW.
 7500-EXIT.
     EXIT.
 7600-READ-CASETASK.
     READ CASETASK
         AT END MOVE 'Y' TO WS-CASETASK-EOF-SW
     END-READ.
 7600-EXIT.
     EXIT.
 7700-CLOSE-CASETASK.
     CLOSE CASETASK.
 7700-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8100- WRITE ONE QUALIFYING DOCUMENT TO THE ACTIONS FILE.*
*----------------------------------------------------------*
 8100-WRITE-QUALIFYING.
     MOVE SPACES TO WD-ACTLST-RECORD.
     MOVE WS-CURRENT-TASK-NAME(1:15) TO WD-AL-LIST-NAME.
     MOVE WS-CURRENT-DOCUMENT        TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
 8100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8900- SUMMARY LINE - ONE PER PASS.                      *
*----------------------------------------------------------*
 8900-WRITE-SUMMARY.
     MOVE 1 TO WS-PASS-SUB.
     PERFORM 8910-WRITE-ONE-PASS-LINE THRU 8910-EXIT
         UNTIL WS-PASS-SUB > 4.
 8900-EXIT.
     EXIT.
 8910-WRITE-ONE-PASS-LINE.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDMRTPRC PASS ' DELIMITED BY SIZE
            WS-PASS-SUB      DELIMITED BY SIZE
            ' TYPE='         DELIMITED BY SIZE
            WS-PASS-PROCESS-TYPE(WS-PASS-SUB) DELIMITED BY SIZE
            ' TASK='         DELIMITED BY SIZE
            WS-PASS-TASK-NAME(WS-PASS-SUB)    DELIMITED BY SIZE
            ' READ='         DELIMITED BY SIZE
            WS-PASS-CASES-READ(WS-PASS-SUB)   DELIMITED BY SIZE
            ' QUALIFIED='    DELIMITED BY SIZE
            WS-PASS-CASES-QUALIFIED(WS-PASS-SUB) DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
     ADD 1 TO WS-PASS-SUB.
 8910-EXIT.
     EXIT.
