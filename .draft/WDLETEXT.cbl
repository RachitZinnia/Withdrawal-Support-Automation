 IDENTIFICATION DIVISION.
 PROGRAM-ID.    WDLETEXT.
 AUTHOR.        D R WATTS.
 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.
 DATE-WRITTEN.  06/06/89.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.
****************************************************************
*    WDLETEXT - LETTER-GENERATION EXTRACTOR                     *
*                                                                *
*    KEEPS A LETTER-WAITING RECORD ONLY IF ITS START DATE IS    *
*    MORE THAN 2 BUSINESS DAYS (WEEKENDS ONLY - NO HOLIDAY      *
*    TABLE) BEFORE TODAY AND ITS CORRELATION ID IS NON-BLANK.   *
*    WRITES A COLUMNAR REPORT LINE PER KEPT RECORD PLUS FOUND-  *
*    COUNTS FOR THE FOUR LETTER VARIABLES.  CALLS WDBUSDAY.     *
*                                                                *
*    CHANGE LOG                                                 *
*    ----------                                                 *
*    06/06/89  DRW  ORIGINAL CODING.                             *
*    09/11/90  DRW  ADDED THE FOUR FOUND-COUNTERS TO THE        *
*                    TRAILER SUMMARY.                            *
*    01/05/99  MHT  Y2K - WD-LW-START-DATE CARRIES A FULL        *
*                    4-DIGIT YEAR; NO WINDOWING NEEDED HERE.     *
*    04/11/03  RSK  TICKET WD-1140 - STALENESS TEST MOVED TO     *
*                    SHARED WDBUSDAY (WEEKENDS-ONLY MODE).       *
****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON STATUS IS WD-TRACE-ON
     UPSI-0 OFF STATUS IS WD-TRACE-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT LTRWAIT   ASSIGN TO LTRWAIT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-LTRWAIT-STATUS.
     SELECT LTRRPT    ASSIGN TO LTRRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-LTRRPT-STATUS.
     SELECT SUMMARY   ASSIGN TO SUMMARY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-SUMMARY-STATUS.
****************************************************************
 DATA DIVISION.
 FILE SECTION.
 FD  LTRWAIT
     RECORDING MODE IS F.
 COPY WDLTRWT.
 FD  LTRRPT
     RECORDING MODE IS F.
 01  LTRRPT-RECORD                    PIC X(160).
 FD  SUMMARY
     RECORDING MODE IS F.
 01  SUMMARY-RECORD                   PIC X(132).
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
 01  WS-FILE-STATUSES.
     05  WS-LTRWAIT-STATUS            PIC X(02) VALUE SPACES.
     05  WS-LTRRPT-STATUS             PIC X(02) VALUE SPACES.
     05  WS-SUMMARY-STATUS            PIC X(02) VALUE SPACES.
 01  WS-SWITCHES.
     05  WS-LTRWAIT-EOF               PIC X     VALUE 'N'.
         88  WS-NO-MORE-LTRWAIT           VALUE 'Y'.
     05  WS-HEADER-WRITTEN-SW         PIC X     VALUE 'N'.
         88  WS-HEADER-ALREADY-WRITTEN    VALUE 'Y'.
 01  SYSTEM-DATE-AND-TIME.
     05  CURRENT-DATE.
         10  CURRENT-YEAR             PIC 9(02).
         10  CURRENT-MONTH            PIC 9(02).
         10  CURRENT-DAY              PIC 9(02).
     05  CURRENT-TIME.
         10  CURRENT-HOUR             PIC 9(02).
         10  CURRENT-MINUTE           PIC 9(02).
         10  CURRENT-SECOND           PIC 9(02).
         10  CURRENT-HNDSEC           PIC 9(02).
 01  WS-TODAY-CCYYMMDD                PIC 9(08).
 01  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.
     05  WS-TODAY-YYYY                PIC 9(04).
     05  WS-TODAY-MM                  PIC 9(02).
     05  WS-TODAY-DD                  PIC 9(02).
 01  WS-CENTURY-WORK                  PIC 9(02) COMP VALUE 20.
 01  WS-CURRENT-TIME-R REDEFINES
     CURRENT-TIME                    PIC 9(08).
 01  WS-CURRENT-DOCUMENT              PIC X(20).
 01  WS-DOCNUM-TRACE-R REDEFINES
     WS-CURRENT-DOCUMENT.
     05  WS-DOCNUM-TRACE-HI           PIC X(10).
     05  WS-DOCNUM-TRACE-LO           PIC X(10).
****************************************************************
*    BUSINESS-DAY CALL AREA                                     *
****************************************************************
 01  WS-BUSDAY-PARMS.
     05  WS-BD-FROM-DATE              PIC 9(08).
     05  WS-BD-TO-DATE                PIC 9(08).
     05  WS-BD-HOLIDAY-MODE           PIC X(01) VALUE SPACE.
     05  WS-BD-THRESHOLD-DAYS         PIC 9(03) VALUE 2.
     05  WS-BD-DATE-MISSING           PIC X(01).
     05  WS-BD-BUSINESS-DAYS          PIC 9(05) COMP-3.
     05  WS-BD-IS-STALE               PIC X(01).
         88  WS-BD-DATE-IS-STALE          VALUE 'Y'.
     05  FILLER                       PIC X(05).
 01  WS-KEEP-RECORD-SW                PIC X     VALUE 'N'.
     88  WS-KEEP-THIS-RECORD              VALUE 'Y'.
****************************************************************
*    REPORT TOTALS                                              *
****************************************************************
 01  REPORT-TOTALS.
     05  NUM-RECORDS-READ             PIC S9(07) COMP-3 VALUE +0.
     05  NUM-RECORDS-KEPT             PIC S9(07) COMP-3 VALUE +0.
     05  NUM-FOUND-CARRIER            PIC S9(07) COMP-3 VALUE +0.
     05  NUM-FOUND-CONTRACT           PIC S9(07) COMP-3 VALUE +0.
     05  NUM-FOUND-DELIVERY-TYPE      PIC S9(07) COMP-3 VALUE +0.
     05  NUM-FOUND-XML-FILE           PIC S9(07) COMP-3 VALUE +0.
****************************************************************
*    LETTER-REPORT DETAIL LINE LAYOUT.                          *
****************************************************************
 01  WS-LETTER-LINE.
     05  WS-LL-CORRELATION-ID         PIC X(36).
     05  FILLER                       PIC X(01) VALUE SPACE.
     05  WS-LL-DOCUMENT-NUMBER        PIC X(20).
     05  FILLER                       PIC X(01) VALUE SPACE.
     05  WS-LL-CARRIER                PIC X(20).
     05  FILLER                       PIC X(01) VALUE SPACE.
     05  WS-LL-CONTRACT-NUMBER        PIC X(15).
     05  FILLER                       PIC X(01) VALUE SPACE.
     05  WS-LL-DELIVERY-TYPE          PIC X(10).
     05  FILLER                       PIC X(01) VALUE SPACE.
     05  WS-LL-XML-FILE-NAME          PIC X(40).
     05  FILLER                       PIC X(14).
 LINKAGE SECTION.
*----------------------------------------------------------*
 PROCEDURE DIVISION.
****************************************************************
 0000-MAIN-LINE.
     ACCEPT CURRENT-DATE FROM DATE.
     ACCEPT CURRENT-TIME FROM TIME.
     COMPUTE WS-TODAY-YYYY =
         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.
     MOVE CURRENT-MONTH TO WS-TODAY-MM.
     MOVE CURRENT-DAY   TO WS-TODAY-DD.
     IF WD-TRACE-ON
         DISPLAY 'WDLETEXT TRACE RUN-TIME=' WS-CURRENT-TIME-R
     END-IF.
     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.
     PERFORM 8000-WRITE-HEADER-LINE THRU 8000-EXIT.
     PERFORM 7300-READ-LTRWAIT      THRU 7300-EXIT.
     PERFORM 1000-PROCESS-ONE-CASE  THRU 1000-EXIT
         UNTIL WS-NO-MORE-LTRWAIT.
     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.
     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.
     GOBACK.
*----------------------------------------------------------*
*    1000- ONE LETTER-WAITING RECORD - AGE TEST, KEEP TEST,  *
*    OPTIONAL REPORT LINE.                                   *
*----------------------------------------------------------*
 1000-PROCESS-ONE-CASE.
     ADD 1 TO NUM-RECORDS-READ.
     MOVE WD-LW-DOCUMENT-NUMBER TO WS-CURRENT-DOCUMENT.
     IF WD-TRACE-ON
         DISPLAY 'TRACE DOC-HI=' WS-DOCNUM-TRACE-HI
             ' DOC-LO=' WS-DOCNUM-TRACE-LO
     END-IF.
     PERFORM 1100-STALENESS-TEST     THRU 1100-EXIT.
     MOVE 'N' TO WS-KEEP-RECORD-SW.
     IF WS-BD-DATE-IS-STALE AND WD-LW-CORRELATION-ID NOT = SPACES
         MOVE 'Y' TO WS-KEEP-RECORD-SW
     END-IF.
     IF WS-KEEP-THIS-RECORD
         ADD 1 TO NUM-RECORDS-KEPT
         PERFORM 1200-COUNT-FOUND-FIELDS THRU 1200-EXIT
         PERFORM 8100-WRITE-LETTER-LINE  THRU 8100-EXIT
     END-IF.
     PERFORM 7300-READ-LTRWAIT       THRU 7300-EXIT.
 1000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1100- MORE THAN 2 BUSINESS DAYS OLD, WEEKENDS ONLY.     *
*----------------------------------------------------------*
 1100-STALENESS-TEST.
     MOVE 'N' TO WS-BD-DATE-MISSING.
     IF WD-LW-START-DATE = ZERO
         MOVE 'Y' TO WS-BD-DATE-MISSING
     END-IF.
     MOVE WD-LW-START-DATE  TO WS-BD-FROM-DATE.
     MOVE WS-TODAY-CCYYMMDD TO WS-BD-TO-DATE.
     MOVE SPACE             TO WS-BD-HOLIDAY-MODE.
     MOVE 2                 TO WS-BD-THRESHOLD-DAYS.
     CALL 'WDBUSDAY' USING WS-BUSDAY-PARMS.
 1100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1200- INCREMENT A FOUND-COUNTER FOR EACH NON-BLANK      *
*    LETTER VARIABLE ON THE KEPT RECORD.                     *
*----------------------------------------------------------*
 1200-COUNT-FOUND-FIELDS.
     IF WD-LW-CARRIER NOT = SPACES
         ADD 1 TO NUM-FOUND-CARRIER
     END-IF.
     IF WD-LW-CONTRACT-NUMBER NOT = SPACES
         ADD 1 TO NUM-FOUND-CONTRACT
     END-IF.
     IF WD-LW-DELIVERY-TYPE NOT = SPACES
         ADD 1 TO NUM-FOUND-DELIVERY-TYPE
     END-IF.
     IF WD-LW-XML-FILE-NAME NOT = SPACES
         ADD 1 TO NUM-FOUND-XML-FILE
     END-IF.
 1200-EXIT.
     EXIT.
*----------------------------------------------------------*
*    7000- FILE HANDLING PARAGRAPHS - OPEN, READ, CLOSE.     *
*----------------------------------------------------------*
 7000-OPEN-FILES.
     OPEN INPUT  LTRWAIT
          OUTPUT LTRRPT SUMMARY.
     IF WS-LTRWAIT-STATUS NOT = '00'
         DISPLAY 'WDLETEXT - ERROR OPENING LTRWAIT. RC: '
             WS-LTRWAIT-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-LTRWAIT-EOF
     END-IF.
 7000-EXIT.
     EXIT.
 7300-READ-LTRWAIT.
     READ LTRWAIT
         AT END MOVE 'Y' TO WS-LTRWAIT-EOF
     END-READ.
 7300-EXIT.
     EXIT.
 7900-CLOSE-FILES.
     CLOSE LTRWAIT LTRRPT SUMMARY.
 7900-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8000- COLUMN-HEADING LINE FOR THE LETTER REPORT.        *
*----------------------------------------------------------*
 8000-WRITE-HEADER-LINE.
     MOVE SPACES TO LTRRPT-RECORD.
     STRING 'CORRELATION-ID' DELIMITED BY SIZE
            '   DOCUMENT-NUMBER   CARRIER   CONTRACT-NUMBER '
                             DELIMITED BY SIZE
            'DELIVERY  XML-FILE-NAME' DELIMITED BY SIZE
            INTO LTRRPT-RECORD.
     WRITE LTRRPT-RECORD.
     MOVE 'Y' TO WS-HEADER-WRITTEN-SW.
 8000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8100- WRITE ONE COLUMNAR LETTER-REPORT LINE.            *
*----------------------------------------------------------*
 8100-WRITE-LETTER-LINE.
     MOVE SPACES                 TO WS-LETTER-LINE.
     MOVE WD-LW-CORRELATION-ID   TO WS-LL-CORRELATION-ID.
     MOVE WD-LW-DOCUMENT-NUMBER  TO WS-LL-DOCUMENT-NUMBER.
     MOVE WD-LW-CARRIER          TO WS-LL-CARRIER.
     MOVE WD-LW-CONTRACT-NUMBER  TO WS-LL-CONTRACT-NUMBER.
     MOVE WD-LW-DELIVERY-TYPE    TO WS-LL-DELIVERY-TYPE.
     MOVE WD-LW-XML-FILE-NAME    TO WS-LL-XML-FILE-NAME.
     MOVE WS-LETTER-LINE         TO LTRRPT-RECORD.
     WRITE LTRRPT-RECORD.
 8100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8900- TRAILER SUMMARY - TOTAL PROCESSED / KEPT / THE    *
*    FOUR FOUND-COUNTS.                                      *
*----------------------------------------------------------*
 8900-WRITE-SUMMARY.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDLETEXT SUMMARY - READ='  DELIMITED BY SIZE
            NUM-RECORDS-READ          DELIMITED BY SIZE
            ' KEPT='                  DELIMITED BY SIZE
            NUM-RECORDS-KEPT          DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDLETEXT FOUND - CARRIER='  DELIMITED BY SIZE
            NUM-FOUND-CARRIER          DELIMITED BY SIZE
            ' CONTRACT-NUMBER='        DELIMITED BY SIZE
            NUM-FOUND-CONTRACT         DELIMITED BY SIZE
            ' DELIVERY-TYPE='          DELIMITED BY SIZE
            NUM-FOUND-DELIVERY-TYPE    DELIMITED BY SIZE
            ' XML-FILE-NAME='          DELIMITED BY SIZE
            NUM-FOUND-XML-FILE         DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
 8900-EXIT.
     EXIT.
