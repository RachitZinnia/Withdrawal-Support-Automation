 IDENTIFICATION DIVISION.
 PROGRAM-ID.    WDCATSTA.
 AUTHOR.        D R WATTS.
 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.
 DATE-WRITTEN.  03/21/89.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.
****************************************************************
*    WDCATSTA - CASE CATEGORIZER / BPM FOLLOW-UP ANALYZER      *
*                                                               *
*    PURE RULE SUBROUTINE.  GIVEN ONE WD-WTCASE-RECORD, RETURNS *
*    A CATEGORY CODE AND THE BPM FOLLOW-UP STATUS TEXT.  CALLED *
*    BY WDCASEWT (WAITING-CASE PASS) AND WDDLYRPT (DAILY-REPORT *
*    PASS, WHICH ALSO SETS LK-DAILY-REPORT-PASS TO APPLY THE    *
*    ACTIVE-INSTANCE / CASE-RETURNING OVERRIDES).  NO FILES.    *
*                                                               *
*    CHANGE LOG                                                *
*    ----------                                                *
*    03/21/89  DRW  ORIGINAL CODING.                            *
*    08/02/90  DRW  ADDED BPM STATUS TEXT BUILDER (1500-).      *
*    05/14/93  JQF  CASE-INSENSITIVE STATUS COMPARE - ONBASE    *
*                    STARTED RETURNING MIXED-CASE STATUS TEXT.  *
*    01/05/99  MHT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, *
*                    NO CHANGE REQUIRED.                        *
*    03/30/04  RSK  TICKET WD-1163 - ADDED DAILY-REPORT PASS    *
*                    OVERRIDE (WAITING_CASE / CASE_RETURNING).  *
****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON STATUS IS WD-TRACE-ON
     UPSI-0 OFF STATUS IS WD-TRACE-OFF.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
 01  WS-UPPER-STATUS                 PIC X(15).
 01  WS-BPM-ALL-COMPLETE-SW          PIC X     VALUE 'N'.
     88  WS-BPM-ALL-COMPLETE             VALUE 'Y'.
 01  WS-CASE-TABLE.
     05  FILLER              PIC X(15) VALUE 'POST COMPLETE  '.
     05  FILLER              PIC X(15) VALUE 'PEND           '.
     05  FILLER              PIC X(15) VALUE 'PENDING        '.
     05  FILLER              PIC X(15) VALUE 'NEW            '.
 01  WS-CASE-TABLE-R  REDEFINES WS-CASE-TABLE.
     05  WS-CT-ENTRY                 PIC X(15) OCCURS 4 TIMES.
 01  WS-CT-SUB                       PIC 9(02) COMP VALUE 1.
 01  WS-CT-MATCH-SW                  PIC X     VALUE 'N'.
     88  WS-CT-IN-WAITING-GROUP          VALUE 'Y'.
 01  WS-STATUS-TEXT-TABLE.
     05  FILLER                      PIC X(10) VALUE 'N/A       '.
     05  FILLER                      PIC X(10) VALUE 'All Closed'.
 01  WS-STATUS-TEXT   REDEFINES WS-STATUS-TEXT-TABLE.
     05  WS-STAT-ENTRY                PIC X(10) OCCURS 2 TIMES.
 01  WS-OPEN-OF-TOTAL-TEXT.
     05  FILLER                      PIC X(05) VALUE 'Open ('.
     05  WS-OT-OPEN                  PIC ZZ9.
     05  FILLER                      PIC X(04) VALUE ' of '.
     05  WS-OT-TOTAL                 PIC ZZ9.
     05  FILLER                      PIC X(01) VALUE ')'.
 01  WS-OT-ALPHA-VIEW REDEFINES
     WS-OPEN-OF-TOTAL-TEXT      PIC X(13).
 LINKAGE SECTION.
 01  LK-CATEGORIZER-PARMS.
     05  LK-CASE-DATA.
         10  LK-ONBASE-STATUS        PIC X(15).
         10  LK-BPM-TASK-TOTAL       PIC 9(03).
         10  LK-BPM-TASK-OPEN        PIC 9(03).
         10  LK-HAS-ACTIVE-INSTANCE  PIC X(01).
             88  LK-ACTIVE-INSTANCE-YES  VALUE 'Y'.
     05  LK-DAILY-REPORT-PASS        PIC X(01).
         88  LK-IS-DAILY-REPORT-PASS     VALUE 'Y'.
     05  LK-CATEGORY-OUT             PIC X(25).
     05  LK-BPM-STATUS-TEXT-OUT      PIC X(25).
     05  FILLER                      PIC X(10).
*----------------------------------------------------------*
 PROCEDURE DIVISION USING LK-CATEGORIZER-PARMS.
****************************************************************
 0000-MAIN-LINE.
     MOVE SPACES TO LK-CATEGORY-OUT.
     PERFORM 1500-BUILD-BPM-STATUS-TEXT THRU 1500-EXIT.
     IF LK-IS-DAILY-REPORT-PASS
         PERFORM 2000-CATEGORIZE-DAILY THRU 2000-EXIT
     ELSE
         PERFORM 1000-CATEGORIZE-CASE THRU 1000-EXIT
     END-IF.
     GOBACK.
*----------------------------------------------------------*
*    1000- WAITING-CASE CATEGORIZATION, EVALUATED IN THE     *
*    FIXED ORDER LAID OUT BY THE RECON DESK.        DRW 8903*
*----------------------------------------------------------*
 1000-CATEGORIZE-CASE.
     PERFORM 1100-SET-BPM-ALL-COMPLETE THRU 1100-EXIT.
     PERFORM 1200-UPPERCASE-STATUS     THRU 1200-EXIT.
     IF LK-BPM-TASK-TOTAL = 0 AND LK-BPM-TASK-OPEN = 0
         MOVE 'UNKNOWN' TO LK-CATEGORY-OUT
     ELSE
         IF WS-BPM-ALL-COMPLETE
             MOVE 'FOLLOW_UP_COMPLETE' TO LK-CATEGORY-OUT
         ELSE
             IF WS-UPPER-STATUS = 'POST COMPLETE'
                MOVE 'DV_POST_OPEN_DV_COMPLETE' TO LK-CATEGORY-OUT
             ELSE
                 PERFORM 1300-CHECK-WAITING-GROUP THRU 1300-EXIT
                 IF WS-CT-IN-WAITING-GROUP
                     AND WS-UPPER-STATUS NOT = 'POST COMPLETE'
                     MOVE 'CHECK_MONGODB' TO LK-CATEGORY-OUT
                 ELSE
                     MOVE 'UNKNOWN' TO LK-CATEGORY-OUT
                 END-IF
             END-IF
         END-IF
     END-IF.
 1000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1100- BPM-ALL-COMPLETE = TOTAL > 0 AND OPEN = 0.        *
*----------------------------------------------------------*
 1100-SET-BPM-ALL-COMPLETE.
     MOVE 'N' TO WS-BPM-ALL-COMPLETE-SW.
     IF LK-BPM-TASK-TOTAL > 0 AND LK-BPM-TASK-OPEN = 0
         MOVE 'Y' TO WS-BPM-ALL-COMPLETE-SW
     END-IF.
 1100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1200- CASE-FOLD THE STATUS TEXT (TICKET JQF 5/93).      *
*----------------------------------------------------------*
 1200-UPPERCASE-STATUS.
     MOVE LK-ONBASE-STATUS TO WS-UPPER-STATUS.
     INSPECT WS-UPPER-STATUS
         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
 1200-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1300- IS THE (FOLDED) STATUS ONE OF PEND / PENDING /    *
*    NEW - THE "WAITING GROUP" OF STATUS VALUES.             *
*----------------------------------------------------------*
 1300-CHECK-WAITING-GROUP.
     MOVE 'N' TO WS-CT-MATCH-SW.
     MOVE 2   TO WS-CT-SUB.
     PERFORM 1350-CHECK-ONE-STATUS THRU 1350-EXIT
         UNTIL WS-CT-SUB > 4.
 1300-EXIT.
     EXIT.
 1350-CHECK-ONE-STATUS.
     IF WS-UPPER-STATUS = WS-CT-ENTRY(WS-CT-SUB)
         MOVE 'Y' TO WS-CT-MATCH-SW
     END-IF.
     ADD 1 TO WS-CT-SUB.
 1350-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1500- BPM FOLLOW-UP STATUS TEXT: N/A, ALL CLOSED, OR    *
*    "OPEN (n OF m)".                               DRW 9002*
*----------------------------------------------------------*
 1500-BUILD-BPM-STATUS-TEXT.
     IF LK-BPM-TASK-TOTAL = 0
         MOVE WS-STAT-ENTRY(1) TO LK-BPM-STATUS-TEXT-OUT
     ELSE
         IF LK-BPM-TASK-OPEN = 0
             MOVE WS-STAT-ENTRY(2) TO LK-BPM-STATUS-TEXT-OUT
         ELSE
             MOVE LK-BPM-TASK-OPEN  TO WS-OT-OPEN
             MOVE LK-BPM-TASK-TOTAL TO WS-OT-TOTAL
             MOVE WS-OPEN-OF-TOTAL-TEXT TO LK-BPM-STATUS-TEXT-OUT
         END-IF
     END-IF.
 1500-EXIT.
     EXIT.
*----------------------------------------------------------*
*    2000- DAILY-REPORT CATEGORIZATION.  HAS-ACTIVE-INSTANCE *
*    OVERRIDES EVERYTHING TO WAITING_CASE; A PEND/NEW CASE   *
*    WITH NO ACTIVE INSTANCE AND AN OPEN BPM FOLLOW-UP MAY   *
*    BE RETURNED AS CASE_RETURNING.  TICKET WD-1163. RSK 0403*
*----------------------------------------------------------*
 2000-CATEGORIZE-DAILY.
     PERFORM 1000-CATEGORIZE-CASE THRU 1000-EXIT.
     IF LK-ACTIVE-INSTANCE-YES
         MOVE 'WAITING_CASE' TO LK-CATEGORY-OUT
     ELSE
         IF LK-CATEGORY-OUT = 'CHECK_MONGODB'
             AND LK-BPM-TASK-OPEN > 0
             MOVE 'CASE_RETURNING' TO LK-CATEGORY-OUT
         END-IF
     END-IF.
 2000-EXIT.
     EXIT.
