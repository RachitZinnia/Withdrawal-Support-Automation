****************************************************************
* WDMRTWT - MRT-WAITING RECORD.  CARRIES THE WAITING PROCESS   *
*    TYPE FOR ONE OF THE FOUR MRT PASSES; THE OWNING TASKS ARE *
*    RESOLVED FROM WDCSTASK BY WD-MW-DOCUMENT-NUMBER.   DWR 9804*
****************************************************************
 01  WD-MRTWT-RECORD.
     05  WD-MW-DOCUMENT-NUMBER       PIC X(20).
     05  WD-MW-PROCESS-TYPE          PIC X(20).
         88  WD-MW-TYPE-GIACT-MRT        VALUE 'GIACT-MRT'.
         88  WD-MW-TYPE-APPROVAL         VALUE 'Approval'.
         88  WD-MW-TYPE-MRT              VALUE 'MRT'.
     05  WD-MW-PROCESS-INSTANCE-ID   PIC X(36).
     05  FILLER                      PIC X(20).
