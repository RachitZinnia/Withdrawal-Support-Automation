****************************************************************
* WDWTCASE - WAITING-CASE SNAPSHOT RECORD (WORKFLOW + CASE SYS) *
*    MERGED SNAPSHOT OF ONE DATA-ENTRY WAITING CASE, BUILT FROM *
*    THE WORKFLOW ENGINE, THE CASE SYSTEM AND THE CASE STORE.   *
*    USED BY WDCASEWT (WAITING-CASE PROCESSOR) AND, KEYED BY    *
*    DOCUMENT NUMBER, BY WDDLYRPT (DAILY-REPORT PROCESSOR).     *
*                                                       DWR 9803*
****************************************************************
 01  WD-WTCASE-RECORD.
     05  WD-PROCESS-INSTANCE-ID      PIC X(36).
     05  WD-CASE-ID                  PIC X(12).
     05  WD-CLIENT-CODE              PIC X(08).
     05  WD-DOCUMENT-NUMBER          PIC X(20).
     05  WD-ONBASE-STATUS            PIC X(15).
     05  WD-BPM-TASK-TOTAL           PIC 9(03).
     05  WD-BPM-TASK-OPEN            PIC 9(03).
     05  WD-DE-TASK-PRESENT          PIC X(01).
         88  WD-DE-TASK-IS-PRESENT       VALUE 'Y'.
         88  WD-DE-TASK-NOT-PRESENT      VALUE 'N'.
     05  WD-DE-TASK-COMPLETE         PIC X(01).
         88  WD-DE-TASK-IS-COMPLETE      VALUE 'Y'.
     05  WD-MONGO-FOUND              PIC X(01).
         88  WD-MONGO-REC-FOUND          VALUE 'Y'.
     05  WD-MONGO-CASE-STATUS        PIC X(12).
     05  WD-MONGO-LAST-UPDATED       PIC 9(08).
*    ---------------------------------------------------------*
*    DATE-COMPONENT VIEW OF THE LAST-UPDATED STAMP, USED BY    *
*    THE STALENESS TEST IN WDCASEWT VIA WDBUSDAY.       DWR 9911*
*    ---------------------------------------------------------*
     05  WD-MONGO-LAST-UPD-R    REDEFINES WD-MONGO-LAST-UPDATED.
         10  WD-MLU-YYYY             PIC 9(04).
         10  WD-MLU-MM               PIC 9(02).
         10  WD-MLU-DD               PIC 9(02).
     05  WD-HAS-ACTIVE-INSTANCE      PIC X(01).
         88  WD-ACTIVE-INSTANCE-YES      VALUE 'Y'.
     05  FILLER                      PIC X(39).
