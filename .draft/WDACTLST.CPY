****************************************************************
* WDACTLST - ACTION-LIST OUTPUT RECORD.  LIST NAME PLUS ONE    *
*    DOCUMENT NUMBER, WRITTEN TO ACTIONS AND GROUPED BY LIST   *
*    NAME AT REPORT TIME.                               DWR 9803*
****************************************************************
 01  WD-ACTLST-RECORD.
     05  WD-AL-LIST-NAME             PIC X(15).
         88  WD-AL-LIST-CANCEL           VALUE 'CANCEL'.
         88  WD-AL-LIST-RETURNING        VALUE 'RETURNING'.
         88  WD-AL-LIST-COMPLETE         VALUE 'COMPLETE'.
         88  WD-AL-LIST-RETRIGGER        VALUE 'RETRIGGER'.
         88  WD-AL-LIST-MANUAL-REVIEW    VALUE 'MANUAL-REVIEW'.
         88  WD-AL-LIST-ACTIVE           VALUE 'ACTIVE'.
     05  WD-AL-DOCUMENT-NUMBER       PIC X(20).
     05  FILLER                      PIC X(45).
