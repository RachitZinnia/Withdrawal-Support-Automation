****************************************************************
* WDACTDET - DETAIL-REPORT OUTPUT RECORD.  ONE LINE PER CASE   *
*    PROCESSED BY ANY OF THE WAITING-CASE / DAILY-REPORT       *
*    PROCESSORS, WRITTEN TO DETAILRP.                   DWR 9803*
****************************************************************
 01  WD-ACTDET-RECORD.
     05  WD-AD-DOCUMENT-NUMBER       PIC X(20).
     05  WD-AD-CASE-REFERENCE        PIC X(36).
     05  WD-AD-CATEGORY              PIC X(25).
     05  WD-AD-STATUS                PIC X(25).
         88  WD-AD-STAT-COMPLETED        VALUE 'COMPLETED'.
         88  WD-AD-STAT-FAILED           VALUE 'FAILED'.
         88  WD-AD-STAT-MANUAL-REVIEW    VALUE
                 'MANUAL_REVIEW_REQUIRED'.
         88  WD-AD-STAT-IN-PROGRESS      VALUE 'IN_PROGRESS'.
         88  WD-AD-STAT-EXCEPTION        VALUE 'EXCEPTION'.
         88  WD-AD-STAT-ACTIVE-CASE      VALUE 'ACTIVE_CASE'.
         88  WD-AD-STAT-NO-ACTION        VALUE
                 'NO_ACTION_REQUIRED'.
     05  WD-AD-ACTION-LIST           PIC X(15).
     05  WD-AD-MESSAGE               PIC X(80).
     05  FILLER                      PIC X(11).
