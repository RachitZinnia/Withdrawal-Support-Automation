 IDENTIFICATION DIVISION.
 PROGRAM-ID.    WDCASEWT.
 AUTHOR.        D R WATTS.
 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.
 DATE-WRITTEN.  03/28/89.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.
****************************************************************
*    WDCASEWT - WAITING-CASE PROCESSOR                         *
*                                                               *
*    READS THE MERGED WAITING-CASE SNAPSHOT (WAITCASE) AND     *
*    CATEGORIZES EVERY DATA-ENTRY WAITING CASE, BUILDING FIVE   *
*    ACTION LISTS (CANCEL, RETURNING, COMPLETE, RETRIGGER,      *
*    MANUAL-REVIEW).  A DETAIL LINE IS WRITTEN FOR EVERY CASE   *
*    AND A SUMMARY LINE AT END OF RUN.  CALLS WDCATSTA TO       *
*    CATEGORIZE AND WDBUSDAY TO TEST CASE-STORE STALENESS.      *
*                                                               *
*    CHANGE LOG                                                *
*    ----------                                                *
*    03/28/89  DRW  ORIGINAL CODING.                            *
*    09/11/90  DRW  ADDED RETRIGGER LIST FOR THE DE-TASK-       *
*                    COMPLETE-BUT-NOT-FIRED CASE.               *
*    05/14/93  JQF  CASE-INSENSITIVE "IN PROGRESS" COMPARE -    *
*                    SEE 2400-.                                 *
*    01/05/99  MHT  Y2K - MONGO-LAST-UPDATED CARRIES A FULL     *
*                    4-DIGIT YEAR; NO WINDOWING NEEDED HERE.    *
*    04/11/03  RSK  TICKET WD-1140 - STALENESS TEST MOVED TO    *
*                    SHARED WDBUSDAY (PLUS-HOLIDAYS MODE).      *
*    08/19/06  RSK  TICKET WD-1301 - DE-DUPLICATE ACTION LISTS  *
*                    IN ORDER OF FIRST APPEARANCE.              *
*    02/02/09  LMC  TICKET WD-1477 - PER-RECORD ERROR TRAP       *
*                    NOW ROUTES TO MANUAL-REVIEW INSTEAD OF     *
*                    ABENDING THE RUN.                          *
*    12/03/12  LMC  TICKET WD-1502 - OTHER/UNKNOWN CASE-        *
*                    STORE STATUS NO LONGER FORCED TO           *
*                    IN_PROGRESS - MESSAGE ONLY, NO LIST,       *
*                    NO STATUS CHANGE PER THE RULE SHEET.       *
****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON STATUS IS WD-TRACE-ON
     UPSI-0 OFF STATUS IS WD-TRACE-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT WAITCASE  ASSIGN TO WAITCASE
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-WAITCASE-STATUS.
     SELECT ACTIONS   ASSIGN TO ACTIONS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-ACTIONS-STATUS.
     SELECT DETAILRP  ASSIGN TO DETAILRP
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-DETAILRP-STATUS.
     SELECT SUMMARY   ASSIGN TO SUMMARY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-SUMMARY-STATUS.
****************************************************************
 DATA DIVISION.
 FILE SECTION.
 FD  WAITCASE
     RECORDING MODE IS F.
 COPY WDWTCASE.
 FD  ACTIONS
     RECORDING MODE IS F.
 COPY WDACTLST.
 FD  DETAILRP
     RECORDING MODE IS F.
 COPY WDACTDET.
 FD  SUMMARY
     RECORDING MODE IS F.
 01  SUMMARY-RECORD                  PIC X(132).
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
 01  WS-FILE-STATUSES.
     05  WS-WAITCASE-STATUS          PIC X(02) VALUE SPACES.
     05  WS-ACTIONS-STATUS           PIC X(02) VALUE SPACES.
     05  WS-DETAILRP-STATUS          PIC X(02) VALUE SPACES.
     05  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.
 01  WS-SWITCHES.
     05  WS-WAITCASE-EOF             PIC X     VALUE 'N'.
         88  WS-NO-MORE-WAITCASE         VALUE 'Y'.
     05  WS-RECORD-ERROR-SW          PIC X     VALUE 'N'.
         88  WS-RECORD-IN-ERROR          VALUE 'Y'.
 01  SYSTEM-DATE-AND-TIME.
     05  CURRENT-DATE.
         10  CURRENT-YEAR            PIC 9(02).
         10  CURRENT-MONTH           PIC 9(02).
         10  CURRENT-DAY             PIC 9(02).
     05  CURRENT-TIME.
         10  CURRENT-HOUR            PIC 9(02).
         10  CURRENT-MINUTE          PIC 9(02).
         10  CURRENT-SECOND          PIC 9(02).
         10  CURRENT-HNDSEC          PIC 9(02).
 01  WS-TODAY-CCYYMMDD               PIC 9(08).
 01  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.
     05  WS-TODAY-YYYY               PIC 9(04).
     05  WS-TODAY-MM                 PIC 9(02).
     05  WS-TODAY-DD                 PIC 9(02).
 01  WS-CENTURY-WORK                 PIC 9(02) COMP VALUE 20.
****************************************************************
*    REPORT TOTALS                                              *
****************************************************************
 01  REPORT-TOTALS.
     05  NUM-CASES-READ              PIC S9(07) COMP-3 VALUE +0.
     05  NUM-CASES-SUCCESSFUL        PIC S9(07) COMP-3 VALUE +0.
     05  NUM-CASES-FAILED            PIC S9(07) COMP-3 VALUE +0.
     05  NUM-CASES-MANUAL-REVIEW     PIC S9(07) COMP-3 VALUE +0.
****************************************************************
*    ACTION-LIST TABLES - DE-DUPLICATED, FIRST-APPEARANCE ORDER *
****************************************************************
 01  WS-LIST-SIZES.
     05  WS-CANCEL-COUNT             PIC 9(05) COMP VALUE 0.
     05  WS-RETURNING-COUNT          PIC 9(05) COMP VALUE 0.
     05  WS-COMPLETE-COUNT           PIC 9(05) COMP VALUE 0.
     05  WS-RETRIGGER-COUNT          PIC 9(05) COMP VALUE 0.
     05  WS-MANUAL-REVIEW-COUNT      PIC 9(05) COMP VALUE 0.
 01  WS-CANCEL-LIST.
     05  WS-CANCEL-ENTRY             PIC X(20) OCCURS 2000 TIMES.
 01  WS-RETURNING-LIST.
     05  WS-RETURNING-ENTRY          PIC X(20) OCCURS 2000 TIMES.
 01  WS-COMPLETE-LIST.
     05  WS-COMPLETE-ENTRY           PIC X(20) OCCURS 2000 TIMES.
 01  WS-RETRIGGER-LIST.
     05  WS-RETRIGGER-ENTRY          PIC X(20) OCCURS 2000 TIMES.
 01  WS-MANUAL-REVIEW-LIST.
     05  WS-MANUAL-REVIEW-ENTRY      PIC X(20) OCCURS 2000 TIMES.
 01  WS-LIST-SUB                     PIC 9(05) COMP.
 01  WS-DUP-FOUND-SW                 PIC X     VALUE 'N'.
     88  WS-DUP-WAS-FOUND                VALUE 'Y'.
 01  WS-CURRENT-LIST-NAME            PIC X(15).
 01  WS-CURRENT-DOCUMENT             PIC X(20).
 01  WS-DOCNUM-TRACE-R REDEFINES
     WS-CURRENT-DOCUMENT.
     05  WS-DOCNUM-TRACE-HI          PIC X(10).
     05  WS-DOCNUM-TRACE-LO          PIC X(10).
****************************************************************
*    CATEGORIZER / BUSINESS-DAY CALL AREAS                      *
****************************************************************
 01  WS-CATEGORIZER-PARMS.
     05  WS-CAT-CASE-DATA.
         10  WS-CAT-ONBASE-STATUS    PIC X(15).
         10  WS-CAT-BPM-TASK-TOTAL   PIC 9(03).
         10  WS-CAT-BPM-TASK-OPEN    PIC 9(03).
         10  WS-CAT-HAS-ACTIVE-INST  PIC X(01).
     05  WS-CAT-DAILY-REPORT-PASS    PIC X(01) VALUE 'N'.
     05  WS-CAT-CATEGORY-OUT         PIC X(25).
     05  WS-CAT-BPM-STATUS-TEXT-OUT  PIC X(25).
     05  FILLER                      PIC X(10).
 01  WS-BUSDAY-PARMS.
     05  WS-BD-FROM-DATE             PIC 9(08).
     05  WS-BD-TO-DATE               PIC 9(08).
     05  WS-BD-HOLIDAY-MODE          PIC X(01) VALUE 'H'.
     05  WS-BD-THRESHOLD-DAYS        PIC 9(03) VALUE 2.
     05  WS-BD-DATE-MISSING          PIC X(01).
     05  WS-BD-BUSINESS-DAYS         PIC 9(05) COMP-3.
     05  WS-BD-IS-STALE              PIC X(01).
         88  WS-BD-DATE-IS-STALE         VALUE 'Y'.
     05  FILLER                      PIC X(05).
 01  WS-IN-PROGRESS-TABLE.
     05  FILLER            PIC X(12) VALUE 'IN_PROGRESS '.
     05  FILLER            PIC X(12) VALUE 'IN PROGRESS '.
     05  FILLER            PIC X(12) VALUE 'IN_PROGRESS '.
     05  FILLER            PIC X(12) VALUE 'INPROGRESS  '.
 01  WS-IN-PROGRESS-R REDEFINES WS-IN-PROGRESS-TABLE.
     05  WS-IP-ENTRY                 PIC X(12) OCCURS 4 TIMES.
 01  WS-IP-SUB                       PIC 9(02) COMP VALUE 1.
 01  WS-UPPER-MONGO-STATUS           PIC X(12).
 01  WS-IN-PROGRESS-SW               PIC X     VALUE 'N'.
     88  WS-STATUS-IS-IN-PROGRESS        VALUE 'Y'.
 LINKAGE SECTION.
*----------------------------------------------------------*
 PROCEDURE DIVISION.
****************************************************************
 0000-MAIN-LINE.
     ACCEPT CURRENT-DATE FROM DATE.
     ACCEPT CURRENT-TIME FROM TIME.
     COMPUTE WS-TODAY-YYYY =
         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.
     MOVE CURRENT-MONTH TO WS-TODAY-MM.
     MOVE CURRENT-DAY   TO WS-TODAY-DD.
     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.
     PERFORM 7300-READ-WAITCASE     THRU 7300-EXIT.
     PERFORM 1000-PROCESS-ONE-CASE  THRU 1000-EXIT
         UNTIL WS-NO-MORE-WAITCASE.
     PERFORM 8500-WRITE-ACTION-LISTS THRU 8500-EXIT.
     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.
     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.
     GOBACK.
*----------------------------------------------------------*
*    1000- ONE INPUT RECORD: CATEGORIZE, APPLY THE ACTION    *
*    RULES, WRITE THE DETAIL LINE, READ THE NEXT RECORD.     *
*    TICKET WD-1477 - ANY PARAGRAPH ERROR IS CAUGHT HERE     *
*    AND ROUTED TO MANUAL-REVIEW RATHER THAN ABENDING. LMC 0902*
*----------------------------------------------------------*
 1000-PROCESS-ONE-CASE.
     ADD 1 TO NUM-CASES-READ.
     MOVE 'N' TO WS-RECORD-ERROR-SW.
     MOVE SPACES TO WD-ACTDET-RECORD.
     MOVE WD-DOCUMENT-NUMBER      TO WD-AD-DOCUMENT-NUMBER
                                     WS-CURRENT-DOCUMENT.
     MOVE WD-PROCESS-INSTANCE-ID  TO WD-AD-CASE-REFERENCE.
     IF WD-TRACE-ON
         DISPLAY 'WDCASEWT TRACE DOC-HI=' WS-DOCNUM-TRACE-HI
             ' DOC-LO=' WS-DOCNUM-TRACE-LO
     END-IF.
     IF WD-DOCUMENT-NUMBER = SPACES
         OR WD-PROCESS-INSTANCE-ID = SPACES
         MOVE 'Y' TO WS-RECORD-ERROR-SW
     END-IF.
     IF NOT WS-RECORD-IN-ERROR
         PERFORM 1100-CATEGORIZE   THRU 1100-EXIT
         PERFORM 2000-APPLY-ACTION-RULES THRU 2000-EXIT
     END-IF.
     IF WS-RECORD-IN-ERROR
         MOVE 'UNKNOWN'                  TO WD-AD-CATEGORY
         MOVE 'MANUAL_REVIEW_REQUIRED'   TO WD-AD-STATUS
         MOVE 'Record could not be processed' TO WD-AD-MESSAGE
         PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT
         ADD 1 TO NUM-CASES-FAILED
     END-IF.
     PERFORM 8100-WRITE-DETAIL-LINE  THRU 8100-EXIT.
     PERFORM 7300-READ-WAITCASE      THRU 7300-EXIT.
 1000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1100- CALL THE SHARED CATEGORIZER.                      *
*----------------------------------------------------------*
 1100-CATEGORIZE.
     MOVE WD-ONBASE-STATUS       TO WS-CAT-ONBASE-STATUS.
     MOVE WD-BPM-TASK-TOTAL      TO WS-CAT-BPM-TASK-TOTAL.
     MOVE WD-BPM-TASK-OPEN       TO WS-CAT-BPM-TASK-OPEN.
     MOVE WD-HAS-ACTIVE-INSTANCE TO WS-CAT-HAS-ACTIVE-INST.
     MOVE 'N'                    TO WS-CAT-DAILY-REPORT-PASS.
     CALL 'WDCATSTA' USING WS-CATEGORIZER-PARMS.
     MOVE WS-CAT-CATEGORY-OUT    TO WD-AD-CATEGORY.
 1100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    2000- ACTION RULES BY CATEGORY - SEE THE RECON DESK'S   *
*    RULE SHEET, TICKET WD-1043.                             *
*----------------------------------------------------------*
 2000-APPLY-ACTION-RULES.
     EVALUATE WS-CAT-CATEGORY-OUT
         WHEN 'FOLLOW_UP_COMPLETE'
             PERFORM 2100-FOLLOW-UP-COMPLETE THRU 2100-EXIT
         WHEN 'DV_POST_OPEN_DV_COMPLETE'
             PERFORM 2200-DV-POST-OPEN       THRU 2200-EXIT
         WHEN 'CHECK_MONGODB'
             PERFORM 2300-CHECK-MONGODB      THRU 2300-EXIT
         WHEN OTHER
             MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS
             MOVE 'Unrecognized category - routed for review'
                 TO WD-AD-MESSAGE
             PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT
             ADD 1 TO NUM-CASES-MANUAL-REVIEW
     END-EVALUATE.
 2000-EXIT.
     EXIT.
 2100-FOLLOW-UP-COMPLETE.
     MOVE 'COMPLETED' TO WD-AD-STATUS.
     MOVE 'BPM Follow-Up tasks all closed - case cancelled'
         TO WD-AD-MESSAGE.
     PERFORM 9010-ADD-TO-CANCEL   THRU 9010-EXIT.
     ADD 1 TO NUM-CASES-SUCCESSFUL.
 2100-EXIT.
     EXIT.
 2200-DV-POST-OPEN.
     MOVE 'COMPLETED' TO WD-AD-STATUS.
     MOVE 'DV post complete with open follow-up - cancel/complete'
         TO WD-AD-MESSAGE.
     PERFORM 9010-ADD-TO-CANCEL   THRU 9010-EXIT.
     PERFORM 9030-ADD-TO-COMPLETE THRU 9030-EXIT.
     ADD 1 TO NUM-CASES-SUCCESSFUL.
 2200-EXIT.
     EXIT.
*----------------------------------------------------------*
*    2300- CHECK_MONGODB CATEGORY - CONSULT THE CASE-STORE   *
*    FIELDS CARRIED ON THE MERGED SNAPSHOT.                  *
*----------------------------------------------------------*
 2300-CHECK-MONGODB.
     IF WD-DE-TASK-NOT-PRESENT
         MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS
         MOVE 'Data Entry Task not present' TO WD-AD-MESSAGE
         PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT
         ADD 1 TO NUM-CASES-MANUAL-REVIEW
     ELSE
         IF WD-DE-TASK-IS-COMPLETE
             MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS
             MOVE 'Data Entry complete - retriggering event'
                 TO WD-AD-MESSAGE
             PERFORM 9040-ADD-TO-RETRIGGER THRU 9040-EXIT
             ADD 1 TO NUM-CASES-MANUAL-REVIEW
         ELSE
             PERFORM 2400-CHECK-IN-PROGRESS THRU 2400-EXIT
         END-IF
     END-IF.
 2300-EXIT.
     EXIT.
*----------------------------------------------------------*
*    2400- IS THE CASE-STORE STATUS "IN PROGRESS" (ANY OF    *
*    THE FOUR SPELLINGS, CASE-INSENSITIVE)?  IF NOT, LOOK AT *
*    COMPLETE / EXCEPTION / OTHER.  IF SO, RUN THE STALENESS *
*    TEST.  ANY OTHER STATUS IS LEFT ALONE - NO LIST, NO     *
*    STATUS CHANGE.                                 LMC 1212*
*----------------------------------------------------------*
 2400-CHECK-IN-PROGRESS.
     MOVE WD-MONGO-CASE-STATUS TO WS-UPPER-MONGO-STATUS.
     INSPECT WS-UPPER-MONGO-STATUS
         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     MOVE 'N' TO WS-IN-PROGRESS-SW.
     MOVE 1   TO WS-IP-SUB.
     PERFORM 2450-CHECK-ONE-IP-SPELLING THRU 2450-EXIT
         UNTIL WS-IP-SUB > 4.
     IF WS-STATUS-IS-IN-PROGRESS
         PERFORM 2500-STALENESS-TEST THRU 2500-EXIT
     ELSE
         IF WS-UPPER-MONGO-STATUS = 'COMPLETE'
             MOVE 'COMPLETED' TO WD-AD-STATUS
             MOVE 'Case store shows complete - cancel/return'
                 TO WD-AD-MESSAGE
             PERFORM 9010-ADD-TO-CANCEL    THRU 9010-EXIT
             PERFORM 9020-ADD-TO-RETURNING THRU 9020-EXIT
             ADD 1 TO NUM-CASES-SUCCESSFUL
         ELSE
             IF WS-UPPER-MONGO-STATUS = 'EXCEPTION'
                 MOVE 'EXCEPTION' TO WD-AD-STATUS
                 MOVE 'Case store shows exception - cancel/return'
                     TO WD-AD-MESSAGE
                 PERFORM 9010-ADD-TO-CANCEL    THRU 9010-EXIT
                 PERFORM 9020-ADD-TO-RETURNING THRU 9020-EXIT
                 ADD 1 TO NUM-CASES-SUCCESSFUL
             ELSE
                 MOVE 'Case store status not actionable'
                     TO WD-AD-MESSAGE
             END-IF
         END-IF
     END-IF.
 2400-EXIT.
     EXIT.
 2450-CHECK-ONE-IP-SPELLING.
     IF WS-UPPER-MONGO-STATUS(1:12) = WS-IP-ENTRY(WS-IP-SUB)
         MOVE 'Y' TO WS-IN-PROGRESS-SW
     END-IF.
     ADD 1 TO WS-IP-SUB.
 2450-EXIT.
     EXIT.
*----------------------------------------------------------*
*    2500- IN-PROGRESS STALENESS TEST VIA WDBUSDAY.          *
*    TICKET WD-1140.                                RSK 0403*
*----------------------------------------------------------*
 2500-STALENESS-TEST.
     MOVE 'N' TO WS-BD-DATE-MISSING.
     IF WD-MONGO-LAST-UPDATED = ZERO
         MOVE 'Y' TO WS-BD-DATE-MISSING
     END-IF.
     MOVE WD-MONGO-LAST-UPDATED TO WS-BD-FROM-DATE.
     MOVE WS-TODAY-CCYYMMDD     TO WS-BD-TO-DATE.
     MOVE 'H'                   TO WS-BD-HOLIDAY-MODE.
     MOVE 2                     TO WS-BD-THRESHOLD-DAYS.
     CALL 'WDBUSDAY' USING WS-BUSDAY-PARMS.
     IF WS-BD-DATE-IS-STALE
         MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS
         MOVE 'In progress but stale beyond threshold'
             TO WD-AD-MESSAGE
         PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT
         ADD 1 TO NUM-CASES-MANUAL-REVIEW
     ELSE
         MOVE 'IN_PROGRESS' TO WD-AD-STATUS
         MOVE 'In progress - continuing to monitor'
             TO WD-AD-MESSAGE
     END-IF.
 2500-EXIT.
     EXIT.
*----------------------------------------------------------*
*    9000- ADD-TO-LIST FAMILY.  EACH LIST IS SEARCHED FOR A  *
*    PRIOR OCCURRENCE OF THE DOCUMENT NUMBER BEFORE ADDING - *
*    DE-DUPLICATION IN ORDER OF FIRST APPEARANCE. TICKET WD-1301*
*----------------------------------------------------------*
 9000-ADD-TO-MANUAL-REVIEW.
     MOVE 'MANUAL-REVIEW' TO WD-AD-ACTION-LIST.
     IF WS-CURRENT-DOCUMENT NOT = SPACES
         PERFORM 9100-SEARCH-MANUAL-REVIEW THRU 9100-EXIT
         IF NOT WS-DUP-WAS-FOUND
             ADD 1 TO WS-MANUAL-REVIEW-COUNT
             MOVE WS-CURRENT-DOCUMENT
                 TO WS-MANUAL-REVIEW-ENTRY(WS-MANUAL-REVIEW-COUNT)
         END-IF
     END-IF.
 9000-EXIT.
     EXIT.
 9100-SEARCH-MANUAL-REVIEW.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9150-COMPARE-MANUAL-REVIEW THRU 9150-EXIT
         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.
 9100-EXIT.
     EXIT.
 9150-COMPARE-MANUAL-REVIEW.
     IF WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9150-EXIT.
     EXIT.
 9010-ADD-TO-CANCEL.
     MOVE 'CANCEL' TO WD-AD-ACTION-LIST.
     IF WS-CURRENT-DOCUMENT NOT = SPACES
         MOVE 'N' TO WS-DUP-FOUND-SW
         MOVE 1   TO WS-LIST-SUB
         PERFORM 9011-COMPARE-CANCEL THRU 9011-EXIT
             UNTIL WS-LIST-SUB > WS-CANCEL-COUNT
         IF NOT WS-DUP-WAS-FOUND
             ADD 1 TO WS-CANCEL-COUNT
             MOVE WS-CURRENT-DOCUMENT
                 TO WS-CANCEL-ENTRY(WS-CANCEL-COUNT)
         END-IF
     END-IF.
 9010-EXIT.
     EXIT.
 9011-COMPARE-CANCEL.
     IF WS-CANCEL-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9011-EXIT.
     EXIT.
 9020-ADD-TO-RETURNING.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9021-COMPARE-RETURNING THRU 9021-EXIT
         UNTIL WS-LIST-SUB > WS-RETURNING-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-RETURNING-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-RETURNING-ENTRY(WS-RETURNING-COUNT)
     END-IF.
 9020-EXIT.
     EXIT.
 9021-COMPARE-RETURNING.
     IF WS-RETURNING-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9021-EXIT.
     EXIT.
 9030-ADD-TO-COMPLETE.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9031-COMPARE-COMPLETE THRU 9031-EXIT
         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-COMPLETE-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-COMPLETE-ENTRY(WS-COMPLETE-COUNT)
     END-IF.
 9030-EXIT.
     EXIT.
 9031-COMPARE-COMPLETE.
     IF WS-COMPLETE-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9031-EXIT.
     EXIT.
 9040-ADD-TO-RETRIGGER.
     MOVE 'N' TO WS-DUP-FOUND-SW.
     MOVE 1   TO WS-LIST-SUB.
     PERFORM 9041-COMPARE-RETRIGGER THRU 9041-EXIT
         UNTIL WS-LIST-SUB > WS-RETRIGGER-COUNT.
     IF NOT WS-DUP-WAS-FOUND
         ADD 1 TO WS-RETRIGGER-COUNT
         MOVE WS-CURRENT-DOCUMENT
             TO WS-RETRIGGER-ENTRY(WS-RETRIGGER-COUNT)
     END-IF.
 9040-EXIT.
     EXIT.
 9041-COMPARE-RETRIGGER.
     IF WS-RETRIGGER-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT
         MOVE 'Y' TO WS-DUP-FOUND-SW
     END-IF.
     ADD 1 TO WS-LIST-SUB.
 9041-EXIT.
     EXIT.
*----------------------------------------------------------*
*    7000- FILE HANDLING PARAGRAPHS - OPEN, READ, CLOSE.     *
*----------------------------------------------------------*
 7000-OPEN-FILES.
     OPEN INPUT  WAITCASE
          OUTPUT ACTIONS DETAILRP SUMMARY.
     IF WS-WAITCASE-STATUS NOT = '00'
         DISPLAY 'WDCASEWT - ERROR OPENING WAITCASE. RC: '
             WS-WAITCASE-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-WAITCASE-EOF
     END-IF.
 7000-EXIT.
     EXIT.
 7300-READ-WAITCASE.
     READ WAITCASE
         AT END MOVE 'Y' TO WS-WAITCASE-EOF
     END-READ.
 7300-EXIT.
     EXIT.
 7900-CLOSE-FILES.
     CLOSE WAITCASE ACTIONS DETAILRP SUMMARY.
 7900-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8100- WRITE ONE DETAIL LINE.                            *
*----------------------------------------------------------*
 8100-WRITE-DETAIL-LINE.
     WRITE WD-ACTDET-RECORD.
 8100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8500- WRITE THE FIVE ACTION LISTS, GROUPED BY LIST NAME *
*    WITH A COUNT PER GROUP - THE CONTROL BREAK CALLED FOR   *
*    BY THE RECON DESK'S REPORT STANDARD.                    *
*----------------------------------------------------------*
 8500-WRITE-ACTION-LISTS.
     MOVE 'CANCEL'        TO WS-CURRENT-LIST-NAME.
     MOVE 1                TO WS-LIST-SUB.
     PERFORM 8510-WRITE-ONE-CANCEL THRU 8510-EXIT
         UNTIL WS-LIST-SUB > WS-CANCEL-COUNT.
     MOVE 'RETURNING'     TO WS-CURRENT-LIST-NAME.
     MOVE 1                TO WS-LIST-SUB.
     PERFORM 8520-WRITE-ONE-RETURNING THRU 8520-EXIT
         UNTIL WS-LIST-SUB > WS-RETURNING-COUNT.
     MOVE 'COMPLETE'      TO WS-CURRENT-LIST-NAME.
     MOVE 1                TO WS-LIST-SUB.
     PERFORM 8530-WRITE-ONE-COMPLETE THRU 8530-EXIT
         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.
     MOVE 'RETRIGGER'     TO WS-CURRENT-LIST-NAME.
     MOVE 1                TO WS-LIST-SUB.
     PERFORM 8540-WRITE-ONE-RETRIGGER THRU 8540-EXIT
         UNTIL WS-LIST-SUB > WS-RETRIGGER-COUNT.
     MOVE 'MANUAL-REVIEW' TO WS-CURRENT-LIST-NAME.
     MOVE 1                TO WS-LIST-SUB.
     PERFORM 8550-WRITE-ONE-MAN-REV THRU 8550-EXIT
         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.
 8500-EXIT.
     EXIT.
 8510-WRITE-ONE-CANCEL.
     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.
     MOVE WS-CANCEL-ENTRY(WS-LIST-SUB) TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8510-EXIT.
     EXIT.
 8520-WRITE-ONE-RETURNING.
     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.
     MOVE WS-RETURNING-ENTRY(WS-LIST-SUB)
         TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8520-EXIT.
     EXIT.
 8530-WRITE-ONE-COMPLETE.
     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.
     MOVE WS-COMPLETE-ENTRY(WS-LIST-SUB) TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8530-EXIT.
     EXIT.
 8540-WRITE-ONE-RETRIGGER.
     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.
     MOVE WS-RETRIGGER-ENTRY(WS-LIST-SUB)
         TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8540-EXIT.
     EXIT.
 8550-WRITE-ONE-MAN-REV.
     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.
     MOVE WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB)
         TO WD-AL-DOCUMENT-NUMBER.
     WRITE WD-ACTLST-RECORD.
     ADD 1 TO WS-LIST-SUB.
 8550-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8900- SUMMARY LINE - TOTALS PLUS EACH LIST SIZE.        *
*----------------------------------------------------------*
 8900-WRITE-SUMMARY.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDCASEWT SUMMARY - READ='  DELIMITED BY SIZE
            NUM-CASES-READ            DELIMITED BY SIZE
            ' SUCCESS='               DELIMITED BY SIZE
            NUM-CASES-SUCCESSFUL      DELIMITED BY SIZE
            ' FAILED='                DELIMITED BY SIZE
            NUM-CASES-FAILED          DELIMITED BY SIZE
            ' MANUAL-REVIEW='         DELIMITED BY SIZE
            NUM-CASES-MANUAL-REVIEW   DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDCASEWT LISTS - CANCEL='  DELIMITED BY SIZE
            WS-CANCEL-COUNT           DELIMITED BY SIZE
            ' RETURNING='             DELIMITED BY SIZE
            WS-RETURNING-COUNT        DELIMITED BY SIZE
            ' COMPLETE='              DELIMITED BY SIZE
            WS-COMPLETE-COUNT         DELIMITED BY SIZE
            ' MANUAL-REVIEW='         DELIMITED BY SIZE
            WS-MANUAL-REVIEW-COUNT    DELIMITED BY SIZE
            ' RETRIGGER='             DELIMITED BY SIZE
            WS-RETRIGGER-COUNT        DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
 8900-EXIT.
     EXIT.
