 IDENTIFICATION DIVISION.
 PROGRAM-ID.    WDBUSDAY.
 AUTHOR.        D R WATTS.
 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.
 DATE-WRITTEN.  03/14/89.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.
****************************************************************
*    WDBUSDAY - SHARED BUSINESS-DAY COUNTER / STALENESS TEST   *
*                                                               *
*    COUNTS BUSINESS DAYS BETWEEN TWO DATES (START INCLUSIVE,  *
*    END EXCLUSIVE) AND ANSWERS WHETHER A DATE IS "STALE" -    *
*    MORE THAN A GIVEN NUMBER OF BUSINESS DAYS OLD.  CALLED BY *
*    WDCASEWT (MONGO-LAST-UPDATED STALENESS TEST, WEEKDAY +    *
*    FIXED-HOLIDAY MODE) AND WDLETEXT (LETTER START-DATE AGE   *
*    TEST, WEEKDAY-ONLY MODE).  NO FILES.  LINKAGE ONLY.       *
*                                                               *
*    CHANGE LOG                                                *
*    ----------                                                *
*    03/14/89  DRW  ORIGINAL CODING - REPLACES INLINE WEEKDAY  *
*                    ARITHMETIC IN THE OLD RECON JOB STREAM.   *
*    07/02/91  DRW  ADDED LK-HOLIDAY-MODE SO THE LETTER JOB    *
*                    CAN SHARE THIS ROUTINE (WEEKENDS ONLY).   *
*    11/19/92  JQF  FIXED LEAP-YEAR TEST - CENTURY YEARS NOT   *
*                    DIVISIBLE BY 400 WERE COUNTED AS LEAP.    *
*    02/08/94  DRW  ADDED LK-DATE-MISSING SHORT CIRCUIT PER    *
*                    RECON DESK REQUEST - MISSING DATE IS      *
*                    "NOT STALE", NOT AN ABEND.                *
*    01/05/99  MHT  Y2K - WORK DATES CARRY FULL 4-DIGIT YEAR   *
*                    THROUGHOUT; NO 2-DIGIT WINDOWING LOGIC.   *
*    06/23/00  MHT  RETIRED THE OLD 2-DIGIT ENTRY POINT.       *
*    04/11/03  RSK  TICKET WD-1140 - HOLIDAY TABLE NOW HOLDS   *
*                    THE THREE FIXED RECON HOLIDAYS FOR THE    *
*                    CURRENT PROCESSING YEAR.                  *
*    09/30/05  RSK  TICKET WD-1288 - CORRECTED 1300- DAY ROLL  *
*                    FOR DECEMBER 31 YEAR-END BOUNDARY.        *
****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS WEEKEND-DAY IS '1' '7'
     UPSI-0 ON STATUS IS WD-TRACE-ON
     UPSI-0 OFF STATUS IS WD-TRACE-OFF.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*----------------------------------------------------------*
*    WORK DATE BEING ROLLED FORWARD DAY BY DAY              *
*----------------------------------------------------------*
 01  WS-WORK-DATE.
     05  WS-WD-YYYY                  PIC 9(04).
     05  WS-WD-MM                    PIC 9(02).
     05  WS-WD-DD                    PIC 9(02).
 01  WS-WORK-DATE-N   REDEFINES WS-WORK-DATE  PIC 9(08).
*----------------------------------------------------------*
*    ZELLER WORK FIELDS FOR THE INITIAL DAY-OF-WEEK         *
*----------------------------------------------------------*
 01  WS-ZELLER-FIELDS.
     05  WS-Z-MONTH                  PIC 9(02) COMP.
     05  WS-Z-YEAR                   PIC 9(04) COMP.
     05  WS-Z-CENTURY                PIC 9(02) COMP.
     05  WS-Z-YR-OF-CENT             PIC 9(02) COMP.
     05  WS-Z-TERM-1                 PIC 9(04) COMP.
     05  WS-Z-TERM-2                 PIC 9(04) COMP.
     05  WS-Z-TERM-3                 PIC 9(04) COMP.
     05  WS-Z-SUM                    PIC 9(06) COMP.
     05  WS-Z-REMAINDER              PIC 9(02) COMP.
 01  WS-DOW                          PIC 9(01) COMP.
     88  WS-DOW-SUNDAY                   VALUE 1.
     88  WS-DOW-SATURDAY                 VALUE 7.
     88  WS-DOW-WEEKEND                  VALUE 1 7.
*----------------------------------------------------------*
*    MONTH-LENGTH TABLE, LEAP-YEAR SWITCH AND HOLIDAY TABLE *
*----------------------------------------------------------*
 01  WS-MONTH-DAYS-TABLE.
     05  FILLER                      PIC 9(02) VALUE 31.
     05  FILLER                      PIC 9(02) VALUE 28.
     05  FILLER                      PIC 9(02) VALUE 31.
     05  FILLER                      PIC 9(02) VALUE 30.
     05  FILLER                      PIC 9(02) VALUE 31.
     05  FILLER                      PIC 9(02) VALUE 30.
     05  FILLER                      PIC 9(02) VALUE 31.
     05  FILLER                      PIC 9(02) VALUE 31.
     05  FILLER                      PIC 9(02) VALUE 30.
     05  FILLER                      PIC 9(02) VALUE 31.
     05  FILLER                      PIC 9(02) VALUE 30.
     05  FILLER                      PIC 9(02) VALUE 31.
 01  WS-MONTH-DAYS   REDEFINES WS-MONTH-DAYS-TABLE.
     05  WS-MD-ENTRY                 PIC 9(02) OCCURS 12 TIMES.
 01  WS-LEAP-YEAR-SW                 PIC X     VALUE 'N'.
     88  WS-IS-LEAP-YEAR                 VALUE 'Y'.
 01  WS-FIXED-HOLIDAYS-TABLE.
     05  FILLER                      PIC 9(08) VALUE 20250101.
     05  FILLER                      PIC 9(08) VALUE 20250704.
     05  FILLER                      PIC 9(08) VALUE 20251225.
 01  WS-FIXED-HOLIDAYS   REDEFINES WS-FIXED-HOLIDAYS-TABLE.
     05  WS-FH-ENTRY                 PIC 9(08) OCCURS 3 TIMES.
 01  WS-SUB                          PIC 9(02) COMP VALUE 1.
 01  WS-HOLIDAY-SW                   PIC X     VALUE 'N'.
     88  WS-IS-FIXED-HOLIDAY             VALUE 'Y'.
 01  WS-DAY-COUNTER                  PIC 9(05) COMP-3 VALUE ZERO.
 LINKAGE SECTION.
 01  LK-BUSDAY-PARMS.
     05  LK-FROM-DATE                PIC 9(08).
     05  LK-TO-DATE                  PIC 9(08).
     05  LK-HOLIDAY-MODE             PIC X(01).
         88  LK-MODE-WEEKENDS-ONLY       VALUE SPACE.
         88  LK-MODE-PLUS-HOLIDAYS       VALUE 'H'.
     05  LK-THRESHOLD-DAYS           PIC 9(03).
     05  LK-DATE-MISSING             PIC X(01).
         88  LK-FROM-DATE-IS-MISSING     VALUE 'Y'.
     05  LK-BUSINESS-DAYS            PIC 9(05) COMP-3.
     05  LK-IS-STALE                 PIC X(01).
         88  LK-DATE-IS-STALE            VALUE 'Y'.
     05  FILLER                      PIC X(05).
*----------------------------------------------------------*
 PROCEDURE DIVISION USING LK-BUSDAY-PARMS.
****************************************************************
 0000-MAIN-LINE.
     MOVE ZERO       TO LK-BUSINESS-DAYS
     MOVE 'N'        TO LK-IS-STALE.
     IF LK-FROM-DATE-IS-MISSING
        OR LK-FROM-DATE = ZERO
        GOBACK
     END-IF.
     PERFORM 1000-COUNT-BUSINESS-DAYS THRU 1000-EXIT.
     PERFORM 2000-TEST-STALE         THRU 2000-EXIT.
     GOBACK.
*----------------------------------------------------------*
*    1000- WALKS FROM LK-FROM-DATE UP TO (NOT INCLUDING)    *
*    LK-TO-DATE ONE CALENDAR DAY AT A TIME, COUNTING EVERY   *
*    QUALIFYING BUSINESS DAY.                       DRW 8903*
*----------------------------------------------------------*
 1000-COUNT-BUSINESS-DAYS.
     MOVE LK-FROM-DATE     TO WS-WORK-DATE-N.
     MOVE ZERO             TO WS-DAY-COUNTER.
     PERFORM 1100-COMPUTE-INITIAL-DOW THRU 1100-EXIT.
     PERFORM 1200-COUNT-ONE-DAY THRU 1200-EXIT
         UNTIL WS-WORK-DATE-N NOT LESS THAN LK-TO-DATE.
     MOVE WS-DAY-COUNTER   TO LK-BUSINESS-DAYS.
 1000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1200- BODY OF THE DAY-BY-DAY WALK - TESTS THE CURRENT   *
*    WS-WORK-DATE, THEN ROLLS IT FORWARD ONE DAY.   DRW 8903*
*----------------------------------------------------------*
 1200-COUNT-ONE-DAY.
     IF NOT WS-DOW-WEEKEND
         MOVE 'N' TO WS-HOLIDAY-SW
         IF LK-MODE-PLUS-HOLIDAYS
             PERFORM 1400-CHECK-FIXED-HOLIDAY THRU 1400-EXIT
         END-IF
         IF NOT WS-IS-FIXED-HOLIDAY
             ADD 1 TO WS-DAY-COUNTER
         END-IF
     END-IF.
     PERFORM 1300-ADVANCE-ONE-DAY THRU 1300-EXIT.
 1200-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1100- ZELLER'S CONGRUENCE, GREGORIAN FORM.  JAN/FEB    *
*    ARE TREATED AS MONTHS 13/14 OF THE PRIOR YEAR.  RESULT *
*    WS-DOW: 1=SUNDAY 2=MONDAY ... 7=SATURDAY.      DRW 8903*
*----------------------------------------------------------*
 1100-COMPUTE-INITIAL-DOW.
     MOVE WS-WD-MM  TO WS-Z-MONTH.
     MOVE WS-WD-YYYY TO WS-Z-YEAR.
     IF WS-Z-MONTH < 3
         ADD 12 TO WS-Z-MONTH
         SUBTRACT 1 FROM WS-Z-YEAR
     END-IF.
     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
         REMAINDER WS-Z-YR-OF-CENT.
     COMPUTE WS-Z-TERM-1 = (13 * (WS-Z-MONTH + 1)) / 5.
     COMPUTE WS-Z-TERM-2 = WS-Z-YR-OF-CENT / 4.
     COMPUTE WS-Z-TERM-3 = WS-Z-CENTURY / 4.
     COMPUTE WS-Z-SUM = WS-WD-DD + WS-Z-TERM-1 + WS-Z-YR-OF-CENT
             + WS-Z-TERM-2 + WS-Z-TERM-3
             + (4 * WS-Z-CENTURY).
     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-REMAINDER
         REMAINDER WS-Z-REMAINDER.
*    ZELLER GIVES 0=SATURDAY - ROTATE TO 1=SUNDAY .. 7=SATURDAY
     IF WS-Z-REMAINDER = 0
         MOVE 7 TO WS-DOW
     ELSE
         COMPUTE WS-DOW = WS-Z-REMAINDER.
 1100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1300- ROLLS WS-WORK-DATE FORWARD ONE CALENDAR DAY AND  *
*    THE DAY-OF-WEEK CURSOR ALONG WITH IT.          DRW 8903*
*    TICKET WD-1288 - DECEMBER 31 YEAR-END FIX.     RSK 0509*
*----------------------------------------------------------*
 1300-ADVANCE-ONE-DAY.
     PERFORM 1350-SET-LEAP-YEAR-SW THRU 1350-EXIT.
     MOVE 2 TO WS-MD-ENTRY(2).
     IF WS-IS-LEAP-YEAR
         MOVE 29 TO WS-MD-ENTRY(2)
     ELSE
         MOVE 28 TO WS-MD-ENTRY(2)
     END-IF.
     ADD 1 TO WS-WD-DD.
     IF WS-WD-DD > WS-MD-ENTRY(WS-WD-MM)
         MOVE 1 TO WS-WD-DD
         ADD 1 TO WS-WD-MM
         IF WS-WD-MM > 12
             MOVE 1 TO WS-WD-MM
             ADD 1 TO WS-WD-YYYY
         END-IF
     END-IF.
     ADD 1 TO WS-DOW.
     IF WS-DOW > 7
         MOVE 1 TO WS-DOW
     END-IF.
 1300-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1350- LEAP-YEAR TEST.  TICKET (JQF 11/92) - CENTURY    *
*    YEARS MUST ALSO DIVIDE BY 400 TO BE LEAP.      JQF 9211*
*----------------------------------------------------------*
 1350-SET-LEAP-YEAR-SW.
     MOVE 'N' TO WS-LEAP-YEAR-SW.
     DIVIDE WS-WD-YYYY BY 4 GIVING WS-Z-TERM-1
         REMAINDER WS-Z-REMAINDER.
     IF WS-Z-REMAINDER = 0
         MOVE 'Y' TO WS-LEAP-YEAR-SW
         DIVIDE WS-WD-YYYY BY 100 GIVING WS-Z-TERM-1
             REMAINDER WS-Z-REMAINDER
         IF WS-Z-REMAINDER = 0
             MOVE 'N' TO WS-LEAP-YEAR-SW
             DIVIDE WS-WD-YYYY BY 400 GIVING WS-Z-TERM-1
                 REMAINDER WS-Z-REMAINDER
             IF WS-Z-REMAINDER = 0
                 MOVE 'Y' TO WS-LEAP-YEAR-SW
             END-IF
         END-IF
     END-IF.
 1350-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1400- TESTS WS-WORK-DATE-N AGAINST THE FIXED-HOLIDAY   *
*    TABLE.  TICKET WD-1140.                        RSK 0304*
*----------------------------------------------------------*
 1400-CHECK-FIXED-HOLIDAY.
     MOVE 'N' TO WS-HOLIDAY-SW.
     MOVE 1   TO WS-SUB.
     PERFORM 1450-CHECK-ONE-HOLIDAY THRU 1450-EXIT
         UNTIL WS-SUB > 3.
 1400-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1450- ONE TABLE-ENTRY COMPARE FOR 1400-.       RSK 0304*
*----------------------------------------------------------*
 1450-CHECK-ONE-HOLIDAY.
     IF WS-WORK-DATE-N = WS-FH-ENTRY(WS-SUB)
         MOVE 'Y' TO WS-HOLIDAY-SW
     END-IF.
     ADD 1 TO WS-SUB.
 1450-EXIT.
     EXIT.
*----------------------------------------------------------*
*    2000- "STALE" MEANS THE BUSINESS-DAY COUNT JUST TAKEN  *
*    IS STRICTLY GREATER THAN THE CALLER'S THRESHOLD.        *
*----------------------------------------------------------*
 2000-TEST-STALE.
     IF LK-BUSINESS-DAYS > LK-THRESHOLD-DAYS
         MOVE 'Y' TO LK-IS-STALE
     ELSE
         MOVE 'N' TO LK-IS-STALE
     END-IF.
 2000-EXIT.
     EXIT.
