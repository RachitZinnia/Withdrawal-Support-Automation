 IDENTIFICATION DIVISION.
 PROGRAM-ID.    WDCSTACT.
 AUTHOR.        D R WATTS.
 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.
 DATE-WRITTEN.  04/18/89.
 DATE-COMPILED.
 SECURITY.      NON-CONFIDENTIAL.
****************************************************************
*    WDCSTACT - CASE-STATUS ACTIONER                            *
*                                                                *
*    FOR EACH DOCUMENT ON THE INPUT LIST, EXAMINES ITS CASE     *
*    TASKS, CLOSES ANY OPEN BPM FOLLOW-UP TASKS AND OPTIONALLY  *
*    MOVES THE CASE TO A TARGET QUEUE.  CLASSIFIES EVERY        *
*    DOCUMENT SUCCESS / FAILED / CREATE-OSC.  RUN MODE (CLOSE-  *
*    ONLY, CP-RETURNING, DV-POST-COMPLETE) COMES IN ON WD-RUN-  *
*    MODE-PARM.                                                 *
*                                                                *
*    CHANGE LOG                                                 *
*    ----------                                                 *
*    04/18/89  DRW  ORIGINAL CODING - RULES 1 THROUGH 7 PER     *
*                    THE RECON DESK'S ACTIONER RULE SHEET.      *
*    02/09/92  DRW  ADDED CP-RETURNING AND DV-POST-COMPLETE     *
*                    TARGET-QUEUE MODES (WAS CLOSE-ONLY ONLY).  *
*    01/05/99  MHT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, *
*                    NO CHANGE REQUIRED.                        *
*    04/11/03  RSK  TICKET WD-1140 - CASE-INSENSITIVE TASK-     *
*                    STATUS COMPARE FOR "COMPLETE".             *
*    09/02/08  LMC  TICKET WD-1421 - RULE 7 CLOSE-ONLY SPECIAL  *
*                    CASE SPLIT OUT OF THE GENERAL MOVE RULE.   *
*    11/14/11  LMC  TICKET WD-1655 - SPLIT RULES 3 AND 4        *
*                    OUT OF RULE 1'S CATCH-ALL; ADDED           *
*                    DL-PROCESS-INSTANCE-SW / DL-CASE-          *
*                    DETAILS-SW TO DOCLIST.                     *
*    06/06/13  LMC  TICKET WD-1701 - RULE 2 RE-SEQUENCED AHEAD  *
*                    OF RULE 4 (BOTH TESTED TRUE WHEN A         *
*                    DOCUMENT HAD NO CASETASK ROWS AT ALL);     *
*                    CLIENT-CODE / CASE-ID NOW COME FROM        *
*                    DL-CLIENT-CODE / DL-CASE-ID ON DOCLIST     *
*                    INSTEAD OF THE CASETASK SCAN.  ALSO ADDED  *
*                    DL-QUEUE-MOVE-SW SO RULE 6 CAN REPORT      *
*                    "FAILED TO MOVE CASE TO QUEUE".            *
****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON STATUS IS WD-TRACE-ON
     UPSI-0 OFF STATUS IS WD-TRACE-OFF.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT DOCLIST   ASSIGN TO DOCLIST
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-DOCLIST-STATUS.
     SELECT CASETASK  ASSIGN TO CASETASK
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-CASETASK-STATUS.
     SELECT ACTIONS   ASSIGN TO ACTIONS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-ACTIONS-STATUS.
     SELECT SUMMARY   ASSIGN TO SUMMARY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS  IS WS-SUMMARY-STATUS.
****************************************************************
 DATA DIVISION.
 FILE SECTION.
 FD  DOCLIST
     RECORDING MODE IS F.
 01  DOCLIST-RECORD.
     05  DL-DOCUMENT-NUMBER           PIC X(20).
     05  DL-RUN-MODE                  PIC X(15).
         88  DL-MODE-CLOSE-ONLY           VALUE 'CLOSE-ONLY'.
         88  DL-MODE-CP-RETURNING         VALUE 'CP-RETURNING'.
         88  DL-MODE-DV-POST-COMPLETE
                 VALUE 'DV-POST-COMPLETE'.
     05  DL-PROCESS-INSTANCE-SW       PIC X(01).
         88  DL-PROCESS-INSTANCE-FOUND    VALUE 'Y'.
     05  DL-CASE-DETAILS-SW           PIC X(01).
         88  DL-CASE-DETAILS-FOUND        VALUE 'Y'.
     05  DL-CLIENT-CODE               PIC X(08).
     05  DL-CASE-ID                   PIC X(12).
     05  DL-QUEUE-MOVE-SW             PIC X(01).
         88  DL-QUEUE-MOVE-OK             VALUE 'Y'.
     05  FILLER                       PIC X(22).
 FD  CASETASK
     RECORDING MODE IS F.
 COPY WDCSTASK.
 FD  ACTIONS
     RECORDING MODE IS F.
 01  ACTIONS-OUT-RECORD.
     05  AO-LIST-NAME                 PIC X(15).
     05  AO-DOCUMENT-NUMBER           PIC X(20).
     05  AO-REASON                    PIC X(40).
     05  AO-OSC-TYPE                  PIC X(20).
     05  FILLER                       PIC X(17).
 FD  SUMMARY
     RECORDING MODE IS F.
 01  SUMMARY-RECORD                   PIC X(132).
****************************************************************
 WORKING-STORAGE SECTION.
****************************************************************
 01  WS-FILE-STATUSES.
     05  WS-DOCLIST-STATUS            PIC X(02) VALUE SPACES.
     05  WS-CASETASK-STATUS           PIC X(02) VALUE SPACES.
     05  WS-ACTIONS-STATUS            PIC X(02) VALUE SPACES.
     05  WS-SUMMARY-STATUS            PIC X(02) VALUE SPACES.
 01  WS-TODAYS-DATE.
     05  CURRENT-DATE.
         10  CURRENT-YEAR             PIC 9(02).
         10  CURRENT-MONTH            PIC 9(02).
         10  CURRENT-DAY              PIC 9(02).
 01  WS-CENTURY-WORK                  PIC 9(02) COMP VALUE 20.
 01  WS-RUN-DATE-STAMP.
     05  WS-RD-CCYY                   PIC 9(04).
     05  WS-RD-MM                     PIC 9(02).
     05  WS-RD-DD                     PIC 9(02).
 01  WS-RUN-DATE-STAMP-R REDEFINES
     WS-RUN-DATE-STAMP                PIC 9(08).
 01  WS-SWITCHES.
     05  WS-DOCLIST-EOF               PIC X     VALUE 'N'.
         88  WS-NO-MORE-DOCLIST           VALUE 'Y'.
     05  WS-CASETASK-EOF-SW           PIC X     VALUE 'N'.
     05  WS-TARGET-QUEUE-SW           PIC X     VALUE SPACES.
         88  WS-TARGET-QUEUE-SET          VALUE 'Y'.
 01  WS-TARGET-QUEUE-TABLE.
     05  FILLER            PIC X(20) VALUE SPACES.
     05  FILLER            PIC X(20) VALUE 'CP - Returning'.
     05  FILLER            PIC X(20) VALUE 'CP - BPM Complete'.
 01  WS-TARGET-QUEUE-R  REDEFINES WS-TARGET-QUEUE-TABLE.
     05  WS-TQ-ENTRY                  PIC X(20) OCCURS 3 TIMES.
 01  WS-TARGET-QUEUE                  PIC X(20).
 01  WS-CURRENT-DOCUMENT              PIC X(20).
 01  WS-DOCNUM-TRACE-R REDEFINES
     WS-CURRENT-DOCUMENT.
     05  WS-DOCNUM-TRACE-HI           PIC X(10).
     05  WS-DOCNUM-TRACE-LO           PIC X(10).
 01  WS-CURRENT-CASE-ID               PIC X(12).
 01  WS-CURRENT-CLIENT                PIC X(08).
 01  WS-TASK-COUNT                    PIC 9(03) COMP VALUE 0.
 01  WS-FOLLOWUP-OPEN-COUNT           PIC 9(03) COMP VALUE 0.
 01  WS-FOLLOWUP-CLOSED-OK-COUNT      PIC 9(03) COMP VALUE 0.
 01  WS-CLOSE-FAILED-SW               PIC X     VALUE 'N'.
     88  WS-A-CLOSE-FAILED                VALUE 'Y'.
 01  WS-CASE-OUTCOME-SW               PIC X(15).
     88  WS-OUTCOME-SUCCESS                VALUE 'SUCCESS'.
     88  WS-OUTCOME-FAILED                 VALUE 'FAILED'.
     88  WS-OUTCOME-CREATE-OSC             VALUE 'CREATE-OSC'.
 01  WS-OUTCOME-REASON                PIC X(40).
 01  WS-OUTCOME-OSC-TYPE              PIC X(20).
****************************************************************
*    REPORT TOTALS                                              *
****************************************************************
 01  REPORT-TOTALS.
     05  NUM-DOCS-SUBMITTED           PIC S9(07) COMP-3 VALUE +0.
     05  NUM-DOCS-SUCCESS             PIC S9(07) COMP-3 VALUE +0.
     05  NUM-DOCS-FAILED              PIC S9(07) COMP-3 VALUE +0.
     05  NUM-DOCS-CREATE-OSC          PIC S9(07) COMP-3 VALUE +0.
 LINKAGE SECTION.
*----------------------------------------------------------*
 PROCEDURE DIVISION.
****************************************************************
 0000-MAIN-LINE.
     ACCEPT CURRENT-DATE FROM DATE.
     COMPUTE WS-RD-CCYY =
         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.
     MOVE CURRENT-MONTH TO WS-RD-MM.
     MOVE CURRENT-DAY   TO WS-RD-DD.
     IF WD-TRACE-ON
         DISPLAY 'WDCSTACT TRACE RUN-DATE=' WS-RUN-DATE-STAMP-R
     END-IF.
     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.
     PERFORM 7300-READ-DOCLIST      THRU 7300-EXIT.
     PERFORM 1000-PROCESS-ONE-DOC   THRU 1000-EXIT
         UNTIL WS-NO-MORE-DOCLIST.
     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.
     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.
     GOBACK.
*----------------------------------------------------------*
*    1000- ONE DOCUMENT: RESOLVE ITS TASKS, APPLY THE SEVEN  *
*    ACTIONER RULES IN THE RULE SHEET'S OWN 1-2-3-4 ORDER,   *
*    WRITE THE OUTCOME, READ THE NEXT.                       *
*                                                LMC 0613    *
*----------------------------------------------------------*
 1000-PROCESS-ONE-DOC.
     ADD 1 TO NUM-DOCS-SUBMITTED.
     MOVE DL-DOCUMENT-NUMBER TO WS-CURRENT-DOCUMENT.
     IF WD-TRACE-ON
         DISPLAY 'WDCSTACT TRACE DOC-HI=' WS-DOCNUM-TRACE-HI
             ' DOC-LO=' WS-DOCNUM-TRACE-LO
     END-IF.
     MOVE SPACES  TO WS-OUTCOME-REASON WS-OUTCOME-OSC-TYPE
                      WS-CASE-OUTCOME-SW.
     MOVE DL-CLIENT-CODE TO WS-CURRENT-CLIENT.
     MOVE DL-CASE-ID     TO WS-CURRENT-CASE-ID.
     IF NOT DL-PROCESS-INSTANCE-FOUND
         MOVE 'CREATE-OSC' TO WS-CASE-OUTCOME-SW
         MOVE 'No process instance found' TO WS-OUTCOME-REASON
         MOVE DL-RUN-MODE TO WS-OUTCOME-OSC-TYPE
     ELSE
         IF WS-CURRENT-CLIENT = SPACES
         OR WS-CURRENT-CASE-ID = SPACES
             MOVE 'FAILED' TO WS-CASE-OUTCOME-SW
             MOVE 'Failed to get Camunda variables'
                 TO WS-OUTCOME-REASON
         ELSE
             PERFORM 1150-CHECK-CASE-DETAILS THRU 1150-EXIT
         END-IF
     END-IF.
     IF WS-CASE-OUTCOME-SW = SPACES
         PERFORM 1200-COUNT-CASE-TASKS THRU 1200-EXIT
         IF WS-TASK-COUNT = 0
             MOVE 'FAILED' TO WS-CASE-OUTCOME-SW
             MOVE 'No tasks found in OnBase case'
                 TO WS-OUTCOME-REASON
         ELSE
             PERFORM 2000-APPLY-ACTIONER-RULES THRU 2000-EXIT
         END-IF
     END-IF.
     PERFORM 8100-WRITE-OUTCOME     THRU 8100-EXIT.
     PERFORM 7300-READ-DOCLIST      THRU 7300-EXIT.
 1000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1150- RULE 3 - ONBASE CASE DETAILS COULD NOT BE        *
*    RETRIEVED FOR THIS DOCUMENT.  DL-CASE-DETAILS-SW IS    *
*    SET BY THE UPSTREAM EXTRACT THAT BUILT DOCLIST.        *
*                                                LMC 1111    *
*----------------------------------------------------------*
 1150-CHECK-CASE-DETAILS.
     IF NOT DL-CASE-DETAILS-FOUND
         MOVE 'CREATE-OSC' TO WS-CASE-OUTCOME-SW
         MOVE 'Failed to get OnBase case details'
             TO WS-OUTCOME-REASON
     END-IF.
 1150-EXIT.
     EXIT.
*----------------------------------------------------------*
*    1200- REWIND CASETASK, COUNT TASKS FOR THIS DOCUMENT,   *
*    COUNT OPEN BPM FOLLOW-UP TASKS.  RULE 4 (ZERO TASKS)    *
*    IS TESTED BY THE CALLER.  CASE-ID / CLIENT-CODE NO      *
*    LONGER COME FROM HERE - SEE 1000- ABOVE.        RSK 0403*
*                                                LMC 0613    *
*----------------------------------------------------------*
 1200-COUNT-CASE-TASKS.
     MOVE 0 TO WS-TASK-COUNT WS-FOLLOWUP-OPEN-COUNT.
     PERFORM 7500-OPEN-CASETASK    THRU 7500-EXIT.
     PERFORM 7600-READ-CASETASK    THRU 7600-EXIT.
     PERFORM 1250-CHECK-ONE-TASK   THRU 1250-EXIT
         UNTIL WS-CASETASK-EOF-SW = 'Y'.
     PERFORM 7700-CLOSE-CASETASK   THRU 7700-EXIT.
 1200-EXIT.
     EXIT.
 1250-CHECK-ONE-TASK.
     IF WD-CT-DOCUMENT-NUMBER = WS-CURRENT-DOCUMENT
         ADD 1 TO WS-TASK-COUNT
         IF WD-CT-TYPE-BPM-FOLLOWUP
             AND NOT WD-CT-STATUS-COMPLETE
             ADD 1 TO WS-FOLLOWUP-OPEN-COUNT
         END-IF
     END-IF.
     PERFORM 7600-READ-CASETASK THRU 7600-EXIT.
 1250-EXIT.
     EXIT.
*----------------------------------------------------------*
*    2000- APPLY ACTIONER RULES 5 THROUGH 7.  RULES 1-4 ARE  *
*    HANDLED IN 1000- AND 1150- ABOVE.               LMC 1111*
*----------------------------------------------------------*
 2000-APPLY-ACTIONER-RULES.
     PERFORM 3000-CLOSE-FOLLOWUP-TASKS THRU 3000-EXIT.
     IF NOT WS-A-CLOSE-FAILED
         PERFORM 4000-MOVE-CASE-TO-QUEUE THRU 4000-EXIT
     END-IF.
 2000-EXIT.
     EXIT.
*----------------------------------------------------------*
*    3000- CLOSE EVERY OPEN BPM FOLLOW-UP TASK BY MOVING IT  *
*    TO QUEUE "TP - EXIT {ADMIN}".  ONE FAILURE FAILS ALL.   *
*----------------------------------------------------------*
 3000-CLOSE-FOLLOWUP-TASKS.
     MOVE 'N' TO WS-CLOSE-FAILED-SW.
     MOVE 0   TO WS-FOLLOWUP-CLOSED-OK-COUNT.
     IF WS-FOLLOWUP-OPEN-COUNT > 0
         PERFORM 7500-OPEN-CASETASK  THRU 7500-EXIT
         PERFORM 7600-READ-CASETASK  THRU 7600-EXIT
         PERFORM 3100-CLOSE-ONE-TASK THRU 3100-EXIT
             UNTIL WS-CASETASK-EOF-SW = 'Y'
         PERFORM 7700-CLOSE-CASETASK THRU 7700-EXIT
     END-IF.
     IF WS-A-CLOSE-FAILED
         MOVE 'CREATE-OSC' TO WS-CASE-OUTCOME-SW
         MOVE 'Failed to close BPM Follow-Up task'
             TO WS-OUTCOME-REASON
         MOVE 'Close BPM Follow-Up' TO WS-OUTCOME-OSC-TYPE
     END-IF.
 3000-EXIT.
     EXIT.
 3100-CLOSE-ONE-TASK.
     IF WD-CT-DOCUMENT-NUMBER = WS-CURRENT-DOCUMENT
         AND WD-CT-TYPE-BPM-FOLLOWUP
         AND NOT WD-CT-STATUS-COMPLETE
         IF WD-CT-TASK-ID NOT = ZERO
             ADD 1 TO WS-FOLLOWUP-CLOSED-OK-COUNT
         ELSE
             MOVE 'Y' TO WS-CLOSE-FAILED-SW
         END-IF
     END-IF.
     PERFORM 7600-READ-CASETASK THRU 7600-EXIT.
 3100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    4000- MOVE THE CASE TO THE RUN MODE'S TARGET QUEUE.     *
*    CLOSE-ONLY CARRIES NO TARGET QUEUE - RULE 7 APPLIES.    *
*    RULE 6 - DL-QUEUE-MOVE-SW IS SET BY THE UPSTREAM        *
*    EXTRACT THAT BUILT DOCLIST; 'N' MEANS THE QUEUE MOVE    *
*    ITSELF DID NOT TAKE.                            LMC 0613*
*----------------------------------------------------------*
 4000-MOVE-CASE-TO-QUEUE.
     PERFORM 4100-RESOLVE-TARGET-QUEUE THRU 4100-EXIT.
     IF WS-TARGET-QUEUE = SPACES
         PERFORM 4200-CLOSE-ONLY-OUTCOME THRU 4200-EXIT
     ELSE
         IF DL-QUEUE-MOVE-OK
             MOVE 'SUCCESS' TO WS-CASE-OUTCOME-SW
         ELSE
             MOVE 'CREATE-OSC' TO WS-CASE-OUTCOME-SW
             MOVE 'Failed to move case to queue'
                 TO WS-OUTCOME-REASON
         END-IF
     END-IF.
 4000-EXIT.
     EXIT.
 4100-RESOLVE-TARGET-QUEUE.
     EVALUATE TRUE
         WHEN DL-MODE-CP-RETURNING
             MOVE WS-TQ-ENTRY(2) TO WS-TARGET-QUEUE
         WHEN DL-MODE-DV-POST-COMPLETE
             MOVE WS-TQ-ENTRY(3) TO WS-TARGET-QUEUE
         WHEN OTHER
             MOVE WS-TQ-ENTRY(1) TO WS-TARGET-QUEUE
     END-EVALUATE.
 4100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    4200- RULE 7 - CLOSE-ONLY MODE HAS NO TARGET QUEUE.     *
*    FAILED IF NO FOLLOW-UP WAS OPEN; SUCCESS OTHERWISE.     *
*                                                LMC 0902    *
*----------------------------------------------------------*
 4200-CLOSE-ONLY-OUTCOME.
     IF WS-FOLLOWUP-OPEN-COUNT = 0
         MOVE 'FAILED' TO WS-CASE-OUTCOME-SW
         MOVE 'No open BPM Follow-Up tasks found'
             TO WS-OUTCOME-REASON
     ELSE
         MOVE 'SUCCESS' TO WS-CASE-OUTCOME-SW
     END-IF.
 4200-EXIT.
     EXIT.
*----------------------------------------------------------*
*    7000- FILE HANDLING - THE OUTER FILE SET.               *
*----------------------------------------------------------*
 7000-OPEN-FILES.
     OPEN INPUT  DOCLIST
          OUTPUT ACTIONS SUMMARY.
     IF WS-DOCLIST-STATUS NOT = '00'
         DISPLAY 'WDCSTACT - ERROR OPENING DOCLIST. RC: '
             WS-DOCLIST-STATUS
         MOVE 16 TO RETURN-CODE
         MOVE 'Y' TO WS-DOCLIST-EOF
     END-IF.
 7000-EXIT.
     EXIT.
 7300-READ-DOCLIST.
     READ DOCLIST
         AT END MOVE 'Y' TO WS-DOCLIST-EOF
     END-READ.
 7300-EXIT.
     EXIT.
 7900-CLOSE-FILES.
     CLOSE DOCLIST ACTIONS SUMMARY.
 7900-EXIT.
     EXIT.
*----------------------------------------------------------*
*    7500- REWIND CASETASK FOR ANOTHER PASS - IT IS RE-READ  *
*    ONCE PER DOCUMENT (COUNT PASS, THEN CLOSE PASS).        *
*----------------------------------------------------------*
 7500-OPEN-CASETASK.
     OPEN INPUT CASETASK.
     MOVE 'N' TO WS-CASETASK-EOF-SW.
 7500-EXIT.
     EXIT.
 7600-READ-CASETASK.
     READ CASETASK
         AT END MOVE 'Y' TO WS-CASETASK-EOF-SW
     END-READ.
 7600-EXIT.
     EXIT.
 7700-CLOSE-CASETASK.
     CLOSE CASETASK.
 7700-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8100- WRITE ONE OUTCOME LINE TO THE ACTIONS FILE.       *
*----------------------------------------------------------*
 8100-WRITE-OUTCOME.
     MOVE SPACES TO ACTIONS-OUT-RECORD.
     MOVE WS-CASE-OUTCOME-SW  TO AO-LIST-NAME.
     MOVE WS-CURRENT-DOCUMENT TO AO-DOCUMENT-NUMBER.
     MOVE WS-OUTCOME-REASON   TO AO-REASON.
     MOVE WS-OUTCOME-OSC-TYPE TO AO-OSC-TYPE.
     WRITE ACTIONS-OUT-RECORD.
     EVALUATE TRUE
         WHEN WS-OUTCOME-SUCCESS
             ADD 1 TO NUM-DOCS-SUCCESS
         WHEN WS-OUTCOME-FAILED
             ADD 1 TO NUM-DOCS-FAILED
         WHEN WS-OUTCOME-CREATE-OSC
             ADD 1 TO NUM-DOCS-CREATE-OSC
     END-EVALUATE.
 8100-EXIT.
     EXIT.
*----------------------------------------------------------*
*    8900- SUMMARY LINE.                                     *
*----------------------------------------------------------*
 8900-WRITE-SUMMARY.
     MOVE SPACES TO SUMMARY-RECORD.
     STRING 'WDCSTACT SUMMARY - SUBMITTED='  DELIMITED BY SIZE
            NUM-DOCS-SUBMITTED        DELIMITED BY SIZE
            ' SUCCESS='               DELIMITED BY SIZE
            NUM-DOCS-SUCCESS          DELIMITED BY SIZE
            ' FAILED='                DELIMITED BY SIZE
            NUM-DOCS-FAILED           DELIMITED BY SIZE
            ' CREATE-OSC='            DELIMITED BY SIZE
            NUM-DOCS-CREATE-OSC       DELIMITED BY SIZE
            INTO SUMMARY-RECORD.
     WRITE SUMMARY-RECORD.
 8900-EXIT.
     EXIT.
