****************************************************************
* WDCSTASK - CASE-TASK RECORD, ONE PER TASK ON AN ONBASE CASE. *
*    SHARED BY WDCSTACT (CLOSE/MOVE ACTIONER) AND WDMRTPRC     *
*    (MRT CALL-OUT / APPROVAL TASK QUALIFICATION).      DWR 9803*
****************************************************************
 01  WD-CSTASK-RECORD.
     05  WD-CT-DOCUMENT-NUMBER       PIC X(20).
     05  WD-CT-CASE-ID               PIC X(12).
     05  WD-CT-CLIENT-CODE           PIC X(08).
     05  WD-CT-TASK-ID               PIC 9(10).
     05  WD-CT-TASK-ID-R        REDEFINES WD-CT-TASK-ID.
         10  WD-CT-TASK-ID-HI            PIC 9(05).
         10  WD-CT-TASK-ID-LO            PIC 9(05).
     05  WD-CT-TASK-TYPE             PIC X(30).
         88  WD-CT-TYPE-BPM-FOLLOWUP     VALUE 'BPM Follow-Up'.
     05  WD-CT-TASK-STATUS           PIC X(12).
         88  WD-CT-STATUS-COMPLETE       VALUE 'Complete'
                                          'COMPLETE' 'complete'.
     05  FILLER                      PIC X(08).
