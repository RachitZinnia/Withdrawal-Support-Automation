000100****************************************************************          
000200* WDEMLWT - EMAIL RESOLUTION WAITING-CASE RECORD, USED BY      *          
000300*    WDEMLPRC TO ROUTE COMPLETE/CANCEL/OTHER EMAIL CASES.      *          
000400*                                                       DWR 9804*         
000500****************************************************************          
000600 01  WD-EMLWT-RECORD.                                                     
000700     05  WD-EW-PROCESS-INSTANCE-ID   PIC X(36).                           
000800     05  WD-EW-DOCUMENT-NUMBER       PIC X(20).                           
000900     05  WD-EW-EMAIL-CATEGORY        PIC X(12).                           
001000         88  WD-EW-CATEGORY-COMPLETE     VALUE 'COMPLETE'.                
001100         88  WD-EW-CATEGORY-CANCEL       VALUE 'CANCEL'.                  
001200     05  FILLER                      PIC X(12).                           
