000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    WDEMLPRC.                                                 
000300 AUTHOR.        D R WATTS.                                                
000400 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.                         
000500 DATE-WRITTEN.  05/02/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800****************************************************************          
000900*    WDEMLPRC - EMAIL-WAITING PROCESSOR                         *         
001000*                                                                *        
001100*    READS THE EMAIL-RESOLUTION WAITING FILE AND ROUTES EACH    *         
001200*    RECORD TO THE COMPLETE / CANCEL / MANUAL-REVIEW LIST BY    *         
001300*    EMAIL CATEGORY.  AN UNREADABLE RECORD COUNTS FAILED.       *         
001400*                                                                *        
001500*    CHANGE LOG                                                 *         
001600*    ----------                                                 *         
001700*    05/02/89  DRW  ORIGINAL CODING.                             *        
001800*    05/14/93  JQF  CATEGORY COMPARE MADE CASE-INSENSITIVE.      *        
001900*    01/05/99  MHT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,  *        
002000*                    NO CHANGE REQUIRED.                         *        
002100*    08/19/06  RSK  TICKET WD-1301 - DE-DUPLICATE THE COMPLETE   *        
002200*                    AND CANCEL LISTS IN FIRST-APPEARANCE ORDER. *        
002300****************************************************************          
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SOURCE-COMPUTER.  IBM-370.                                               
002700 OBJECT-COMPUTER.  IBM-370.                                               
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM                                                   
003000     UPSI-0 ON STATUS IS WD-TRACE-ON                                      
003100     UPSI-0 OFF STATUS IS WD-TRACE-OFF.                                   
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400     SELECT EMAILWT   ASSIGN TO EMAILWT                                   
003500         ORGANIZATION IS LINE SEQUENTIAL                                  
003600         FILE STATUS  IS WS-EMAILWT-STATUS.                               
003700     SELECT ACTIONS   ASSIGN TO ACTIONS                                   
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS  IS WS-ACTIONS-STATUS.                               
004000     SELECT SUMMARY   ASSIGN TO SUMMARY                                   
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS  IS WS-SUMMARY-STATUS.                               
004300****************************************************************          
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 FD  EMAILWT                                                              
004700     RECORDING MODE IS F.                                                 
004800 COPY WDEMLWT.                                                            
004900 FD  ACTIONS                                                              
005000     RECORDING MODE IS F.                                                 
005100 COPY WDACTLST.                                                           
005200 FD  SUMMARY                                                              
005300     RECORDING MODE IS F.                                                 
005400 01  SUMMARY-RECORD                   PIC X(132).                         
005500****************************************************************          
005600 WORKING-STORAGE SECTION.                                                 
005700****************************************************************          
005800 01  WS-FILE-STATUSES.                                                    
005900     05  WS-EMAILWT-STATUS            PIC X(02) VALUE SPACES.             
006000     05  WS-ACTIONS-STATUS            PIC X(02) VALUE SPACES.             
006100     05  WS-SUMMARY-STATUS            PIC X(02) VALUE SPACES.             
006200 01  WS-TODAYS-DATE.                                                      
006300     05  CURRENT-DATE.                                                    
006400         10  CURRENT-YEAR             PIC 9(02).                          
006500         10  CURRENT-MONTH            PIC 9(02).                          
006600         10  CURRENT-DAY              PIC 9(02).                          
006700 01  WS-CENTURY-WORK                  PIC 9(02) COMP VALUE 20.            
006800 01  WS-RUN-DATE-STAMP.                                                   
006900     05  WS-RD-CCYY                   PIC 9(04).                          
007000     05  WS-RD-MM                     PIC 9(02).                          
007100     05  WS-RD-DD                     PIC 9(02).                          
007200 01  WS-RUN-DATE-STAMP-R REDEFINES                                        
007300     WS-RUN-DATE-STAMP                PIC 9(08).                          
007400 01  WS-SWITCHES.                                                         
007500     05  WS-EMAILWT-EOF               PIC X     VALUE 'N'.                
007600         88  WS-NO-MORE-EMAILWT           VALUE 'Y'.                      
007700     05  WS-RECORD-ERROR-SW           PIC X     VALUE 'N'.                
007800         88  WS-RECORD-IN-ERROR           VALUE 'Y'.                      
007900 01  WS-UPPER-CATEGORY                PIC X(12).                          
008000 01  WS-UPPER-CATEGORY-R REDEFINES                                        
008100     WS-UPPER-CATEGORY.                                                   
008200     05  WS-UPPER-CATEGORY-HALF1      PIC X(06).                          
008300     05  WS-UPPER-CATEGORY-HALF2      PIC X(06).                          
008400****************************************************************          
008500*    REPORT TOTALS                                              *         
008600****************************************************************          
008700 01  REPORT-TOTALS.                                                       
008800     05  NUM-RECORDS-READ             PIC S9(07) COMP-3 VALUE +0.         
008900     05  NUM-RECORDS-SUCCESS          PIC S9(07) COMP-3 VALUE +0.         
009000     05  NUM-RECORDS-FAILED           PIC S9(07) COMP-3 VALUE +0.         
009100     05  NUM-RECORDS-MANUAL-REVIEW    PIC S9(07) COMP-3 VALUE +0.         
009200****************************************************************          
009300*    ACTION-LIST TABLES - DE-DUPLICATED, FIRST-APPEARANCE ORDER *         
009400****************************************************************          
009500 01  WS-LIST-SIZES.                                                       
009600     05  WS-COMPLETE-COUNT            PIC 9(05) COMP VALUE 0.             
009700     05  WS-CANCEL-COUNT              PIC 9(05) COMP VALUE 0.             
009800     05  WS-MANUAL-REVIEW-COUNT       PIC 9(05) COMP VALUE 0.             
009900 01  WS-COMPLETE-LIST.                                                    
010000     05  WS-COMPLETE-ENTRY            PIC X(20) OCCURS 2000 TIMES.        
010100 01  WS-CANCEL-LIST.                                                      
010200     05  WS-CANCEL-ENTRY              PIC X(20) OCCURS 2000 TIMES.        
010300 01  WS-MANUAL-REVIEW-LIST.                                               
010400     05  WS-MANUAL-REVIEW-ENTRY       PIC X(20) OCCURS 2000 TIMES.        
010500 01  WS-LIST-SUB                      PIC 9(05) COMP.                     
010600 01  WS-DUP-FOUND-SW                  PIC X     VALUE 'N'.                
010700     88  WS-DUP-WAS-FOUND                 VALUE 'Y'.                      
010800 01  WS-CURRENT-DOCUMENT              PIC X(20).                          
010900 01  WS-DOCNUM-TRACE-R REDEFINES                                          
011000     WS-CURRENT-DOCUMENT.                                                 
011100     05  WS-DOCNUM-TRACE-HI           PIC X(10).                          
011200     05  WS-DOCNUM-TRACE-LO           PIC X(10).                          
011300 LINKAGE SECTION.                                                         
011400*----------------------------------------------------------*              
011500 PROCEDURE DIVISION.                                                      
011600****************************************************************          
011700 0000-MAIN-LINE.                                                          
011800     ACCEPT CURRENT-DATE FROM DATE.                                       
011900     COMPUTE WS-RD-CCYY =                                                 
012000         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.                          
012100     MOVE CURRENT-MONTH TO WS-RD-MM.                                      
012200     MOVE CURRENT-DAY   TO WS-RD-DD.                                      
012300     IF WD-TRACE-ON                                                       
012400         DISPLAY 'WDEMLPRC TRACE RUN-DATE=' WS-RUN-DATE-STAMP-R           
012500     END-IF.                                                              
012600     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.                       
012700     PERFORM 7300-READ-EMAILWT      THRU 7300-EXIT.                       
012800     PERFORM 1000-PROCESS-ONE-EMAIL THRU 1000-EXIT                        
012900         UNTIL WS-NO-MORE-EMAILWT.                                        
013000     PERFORM 8500-WRITE-ACTION-LISTS THRU 8500-EXIT.                      
013100     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.                       
013200     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.                       
013300     GOBACK.                                                              
013400*----------------------------------------------------------*              
013500*    1000- ONE INPUT RECORD - ROUTE BY EMAIL CATEGORY.       *            
013600*----------------------------------------------------------*              
013700 1000-PROCESS-ONE-EMAIL.                                                  
013800     ADD 1 TO NUM-RECORDS-READ.                                           
013900     MOVE 'N' TO WS-RECORD-ERROR-SW.                                      
014000     MOVE WD-EW-DOCUMENT-NUMBER TO WS-CURRENT-DOCUMENT.                   
014100     IF WD-EW-DOCUMENT-NUMBER = SPACES                                    
014200         OR WD-EW-PROCESS-INSTANCE-ID = SPACES                            
014300         MOVE 'Y' TO WS-RECORD-ERROR-SW                                   
014400     END-IF.                                                              
014500     IF WS-RECORD-IN-ERROR                                                
014600         ADD 1 TO NUM-RECORDS-FAILED                                      
014700     ELSE                                                                 
014800         MOVE WD-EW-EMAIL-CATEGORY TO WS-UPPER-CATEGORY                   
014900         INSPECT WS-UPPER-CATEGORY                                        
015000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'                      
015100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
015200         IF WD-TRACE-ON                                                   
015300             DISPLAY 'TRACE CAT1=' WS-UPPER-CATEGORY-HALF1                
015400                 ' DOC-HI=' WS-DOCNUM-TRACE-HI                            
015500         END-IF                                                           
015600         EVALUATE WS-UPPER-CATEGORY                                       
015700             WHEN 'COMPLETE'                                              
015800                 PERFORM 9010-ADD-TO-COMPLETE THRU 9010-EXIT              
015900                 PERFORM 9020-ADD-TO-CANCEL   THRU 9020-EXIT              
016000                 ADD 1 TO NUM-RECORDS-SUCCESS                             
016100             WHEN 'CANCEL'                                                
016200                 PERFORM 9020-ADD-TO-CANCEL   THRU 9020-EXIT              
016300                 ADD 1 TO NUM-RECORDS-SUCCESS                             
016400             WHEN OTHER                                                   
016500                 PERFORM 9030-ADD-TO-MAN-REVIEW THRU 9030-EXIT            
016600                 ADD 1 TO NUM-RECORDS-MANUAL-REVIEW                       
016700         END-EVALUATE                                                     
016800     END-IF.                                                              
016900     PERFORM 7300-READ-EMAILWT      THRU 7300-EXIT.                       
017000 1000-EXIT.                                                               
017100     EXIT.                                                                
017200*----------------------------------------------------------*              
017300*    9000- ADD-TO-LIST FAMILY.  DE-DUPLICATED, FIRST-        *            
017400*    APPEARANCE ORDER.                          TICKET WD-1301*           
017500*----------------------------------------------------------*              
017600 9010-ADD-TO-COMPLETE.                                                    
017700     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
017800     MOVE 1   TO WS-LIST-SUB.                                             
017900     PERFORM 9011-COMPARE-COMPLETE THRU 9011-EXIT                         
018000         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.                           
018100     IF NOT WS-DUP-WAS-FOUND                                              
018200         ADD 1 TO WS-COMPLETE-COUNT                                       
018300         MOVE WS-CURRENT-DOCUMENT                                         
018400             TO WS-COMPLETE-ENTRY(WS-COMPLETE-COUNT)                      
018500     END-IF.                                                              
018600 9010-EXIT.                                                               
018700     EXIT.                                                                
018800 9011-COMPARE-COMPLETE.                                                   
018900     IF WS-COMPLETE-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT              
019000         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
019100     END-IF.                                                              
019200     ADD 1 TO WS-LIST-SUB.                                                
019300 9011-EXIT.                                                               
019400     EXIT.                                                                
019500 9020-ADD-TO-CANCEL.                                                      
019600     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
019700     MOVE 1   TO WS-LIST-SUB.                                             
019800     PERFORM 9021-COMPARE-CANCEL THRU 9021-EXIT                           
019900         UNTIL WS-LIST-SUB > WS-CANCEL-COUNT.                             
020000     IF NOT WS-DUP-WAS-FOUND                                              
020100         ADD 1 TO WS-CANCEL-COUNT                                         
020200         MOVE WS-CURRENT-DOCUMENT                                         
020300             TO WS-CANCEL-ENTRY(WS-CANCEL-COUNT)                          
020400     END-IF.                                                              
020500 9020-EXIT.                                                               
020600     EXIT.                                                                
020700 9021-COMPARE-CANCEL.                                                     
020800     IF WS-CANCEL-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT                
020900         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
021000     END-IF.                                                              
021100     ADD 1 TO WS-LIST-SUB.                                                
021200 9021-EXIT.                                                               
021300     EXIT.                                                                
021400 9030-ADD-TO-MAN-REVIEW.                                                  
021500     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
021600     MOVE 1   TO WS-LIST-SUB.                                             
021700     PERFORM 9031-COMPARE-MAN-REVIEW THRU 9031-EXIT                       
021800         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.                      
021900     IF NOT WS-DUP-WAS-FOUND                                              
022000         ADD 1 TO WS-MANUAL-REVIEW-COUNT                                  
022100         MOVE WS-CURRENT-DOCUMENT                                         
022200             TO WS-MANUAL-REVIEW-ENTRY(WS-MANUAL-REVIEW-COUNT)            
022300     END-IF.                                                              
022400 9030-EXIT.                                                               
022500     EXIT.                                                                
022600 9031-COMPARE-MAN-REVIEW.                                                 
022700     IF WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT         
022800         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
022900     END-IF.                                                              
023000     ADD 1 TO WS-LIST-SUB.                                                
023100 9031-EXIT.                                                               
023200     EXIT.                                                                
023300*----------------------------------------------------------*              
023400*    7000- FILE HANDLING PARAGRAPHS - OPEN, READ, CLOSE.     *            
023500*----------------------------------------------------------*              
023600 7000-OPEN-FILES.                                                         
023700     OPEN INPUT  EMAILWT                                                  
023800          OUTPUT ACTIONS SUMMARY.                                         
023900     IF WS-EMAILWT-STATUS NOT = '00'                                      
024000         DISPLAY 'WDEMLPRC - ERROR OPENING EMAILWT. RC: '                 
024100             WS-EMAILWT-STATUS                                            
024200         MOVE 16 TO RETURN-CODE                                           
024300         MOVE 'Y' TO WS-EMAILWT-EOF                                       
024400     END-IF.                                                              
024500 7000-EXIT.                                                               
024600     EXIT.                                                                
024700 7300-READ-EMAILWT.                                                       
024800     READ EMAILWT                                                         
024900         AT END MOVE 'Y' TO WS-EMAILWT-EOF                                
025000     END-READ.                                                            
025100 7300-EXIT.                                                               
025200     EXIT.                                                                
025300 7900-CLOSE-FILES.                                                        
025400     CLOSE EMAILWT ACTIONS SUMMARY.                                       
025500 7900-EXIT.                                                               
025600     EXIT.                                                                
025700*----------------------------------------------------------*              
025800*    8500- WRITE THE COMPLETE, CANCEL AND MANUAL-REVIEW      *            
025900*    LISTS, GROUPED BY LIST NAME.                            *            
026000*----------------------------------------------------------*              
026100 8500-WRITE-ACTION-LISTS.                                                 
026200     MOVE 1 TO WS-LIST-SUB.                                               
026300     PERFORM 8510-WRITE-ONE-COMPLETE THRU 8510-EXIT                       
026400         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.                           
026500     MOVE 1 TO WS-LIST-SUB.                                               
026600     PERFORM 8520-WRITE-ONE-CANCEL THRU 8520-EXIT                         
026700         UNTIL WS-LIST-SUB > WS-CANCEL-COUNT.                             
026800     MOVE 1 TO WS-LIST-SUB.                                               
026900     PERFORM 8530-WRITE-ONE-MAN-REV THRU 8530-EXIT                        
027000         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.                      
027100 8500-EXIT.                                                               
027200     EXIT.                                                                
027300 8510-WRITE-ONE-COMPLETE.                                                 
027400     MOVE 'COMPLETE' TO WD-AL-LIST-NAME.                                  
027500     MOVE WS-COMPLETE-ENTRY(WS-LIST-SUB) TO WD-AL-DOCUMENT-NUMBER.        
027600     WRITE WD-ACTLST-RECORD.                                              
027700     ADD 1 TO WS-LIST-SUB.                                                
027800 8510-EXIT.                                                               
027900     EXIT.                                                                
028000 8520-WRITE-ONE-CANCEL.                                                   
028100     MOVE 'CANCEL' TO WD-AL-LIST-NAME.                                    
028200     MOVE WS-CANCEL-ENTRY(WS-LIST-SUB) TO WD-AL-DOCUMENT-NUMBER.          
028300     WRITE WD-ACTLST-RECORD.                                              
028400     ADD 1 TO WS-LIST-SUB.                                                
028500 8520-EXIT.                                                               
028600     EXIT.                                                                
028700 8530-WRITE-ONE-MAN-REV.                                                  
028800     MOVE 'MANUAL-REVIEW' TO WD-AL-LIST-NAME.                             
028900     MOVE WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB)                             
029000         TO WD-AL-DOCUMENT-NUMBER.                                        
029100     WRITE WD-ACTLST-RECORD.                                              
029200     ADD 1 TO WS-LIST-SUB.                                                
029300 8530-EXIT.                                                               
029400     EXIT.                                                                
029500*----------------------------------------------------------*              
029600*    8900- SUMMARY LINE - TOTALS PLUS EACH LIST SIZE.        *            
029700*----------------------------------------------------------*              
029800 8900-WRITE-SUMMARY.                                                      
029900     MOVE SPACES TO SUMMARY-RECORD.                                       
030000     STRING 'WDEMLPRC SUMMARY - READ='  DELIMITED BY SIZE                 
030100            NUM-RECORDS-READ          DELIMITED BY SIZE                   
030200            ' SUCCESS='               DELIMITED BY SIZE                   
030300            NUM-RECORDS-SUCCESS       DELIMITED BY SIZE                   
030400            ' FAILED='                DELIMITED BY SIZE                   
030500            NUM-RECORDS-FAILED        DELIMITED BY SIZE                   
030600            ' MANUAL-REVIEW='         DELIMITED BY SIZE                   
030700            NUM-RECORDS-MANUAL-REVIEW DELIMITED BY SIZE                   
030800            INTO SUMMARY-RECORD.                                          
030900     WRITE SUMMARY-RECORD.                                                
031000     MOVE SPACES TO SUMMARY-RECORD.                                       
031100     STRING 'WDEMLPRC LISTS - COMPLETE='  DELIMITED BY SIZE               
031200            WS-COMPLETE-COUNT         DELIMITED BY SIZE                   
031300            ' CANCEL='                DELIMITED BY SIZE                   
031400            WS-CANCEL-COUNT           DELIMITED BY SIZE                   
031500            ' MANUAL-REVIEW='         DELIMITED BY SIZE                   
031600            WS-MANUAL-REVIEW-COUNT    DELIMITED BY SIZE                   
031700            INTO SUMMARY-RECORD.                                          
031800     WRITE SUMMARY-RECORD.                                                
031900 8900-EXIT.                                                               
032000     EXIT.                                                                
