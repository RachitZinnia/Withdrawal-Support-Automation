000100****************************************************************          
000200* WDACTDET - DETAIL-REPORT OUTPUT RECORD.  ONE LINE PER CASE   *          
000300*    PROCESSED BY ANY OF THE WAITING-CASE / DAILY-REPORT       *          
000400*    PROCESSORS, WRITTEN TO DETAILRP.                   DWR 9803*         
000500****************************************************************          
000600 01  WD-ACTDET-RECORD.                                                    
000700     05  WD-AD-DOCUMENT-NUMBER       PIC X(20).                           
000800     05  WD-AD-CASE-REFERENCE        PIC X(36).                           
000900     05  WD-AD-CATEGORY              PIC X(25).                           
001000     05  WD-AD-STATUS                PIC X(25).                           
001100         88  WD-AD-STAT-COMPLETED        VALUE 'COMPLETED'.               
001200         88  WD-AD-STAT-FAILED           VALUE 'FAILED'.                  
001300         88  WD-AD-STAT-MANUAL-REVIEW    VALUE                            
001400                 'MANUAL_REVIEW_REQUIRED'.                                
001500         88  WD-AD-STAT-IN-PROGRESS      VALUE 'IN_PROGRESS'.             
001600         88  WD-AD-STAT-EXCEPTION        VALUE 'EXCEPTION'.               
001700         88  WD-AD-STAT-ACTIVE-CASE      VALUE 'ACTIVE_CASE'.             
001800         88  WD-AD-STAT-NO-ACTION        VALUE                            
001900                 'NO_ACTION_REQUIRED'.                                    
002000     05  WD-AD-ACTION-LIST           PIC X(15).                           
002100     05  WD-AD-MESSAGE               PIC X(80).                           
002200     05  FILLER                      PIC X(11).                           
