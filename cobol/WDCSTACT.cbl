000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    WDCSTACT.                                                 
000300 AUTHOR.        D R WATTS.                                                
000400 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.                         
000500 DATE-WRITTEN.  04/18/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800****************************************************************          
000900*    WDCSTACT - CASE-STATUS ACTIONER                            *         
001000*                                                                *        
001100*    FOR EACH DOCUMENT ON THE INPUT LIST, EXAMINES ITS CASE     *         
001200*    TASKS, CLOSES ANY OPEN BPM FOLLOW-UP TASKS AND OPTIONALLY  *         
001300*    MOVES THE CASE TO A TARGET QUEUE.  CLASSIFIES EVERY        *         
001400*    DOCUMENT SUCCESS / FAILED / CREATE-OSC.  RUN MODE (CLOSE-  *         
001500*    ONLY, CP-RETURNING, DV-POST-COMPLETE) COMES IN ON WD-RUN-  *         
001600*    MODE-PARM.                                                 *         
001700*                                                                *        
001800*    CHANGE LOG                                                 *         
001900*    ----------                                                 *         
002000*    04/18/89  DRW  ORIGINAL CODING - RULES 1 THROUGH 7 PER     *         
002100*                    THE RECON DESK'S ACTIONER RULE SHEET.      *         
002200*    02/09/92  DRW  ADDED CP-RETURNING AND DV-POST-COMPLETE     *         
002300*                    TARGET-QUEUE MODES (WAS CLOSE-ONLY ONLY).  *         
002400*    01/05/99  MHT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, *         
002500*                    NO CHANGE REQUIRED.                        *         
002600*    04/11/03  RSK  TICKET WD-1140 - CASE-INSENSITIVE TASK-     *         
002700*                    STATUS COMPARE FOR "COMPLETE".             *         
002800*    09/02/08  LMC  TICKET WD-1421 - RULE 7 CLOSE-ONLY SPECIAL  *         
002900*                    CASE SPLIT OUT OF THE GENERAL MOVE RULE.   *         
003000*    11/14/11  LMC  TICKET WD-1655 - SPLIT RULES 3 AND 4        *         
003100*                    OUT OF RULE 1'S CATCH-ALL; ADDED           *         
003200*                    DL-PROCESS-INSTANCE-SW / DL-CASE-          *         
003300*                    DETAILS-SW TO DOCLIST.                     *         
003400*    06/06/13  LMC  TICKET WD-1701 - RULE 2 RE-SEQUENCED AHEAD  *         
003500*                    OF RULE 4 (BOTH TESTED TRUE WHEN A         *         
003600*                    DOCUMENT HAD NO CASETASK ROWS AT ALL);     *         
003700*                    CLIENT-CODE / CASE-ID NOW COME FROM        *         
003800*                    DL-CLIENT-CODE / DL-CASE-ID ON DOCLIST     *         
003900*                    INSTEAD OF THE CASETASK SCAN.  ALSO ADDED  *         
004000*                    DL-QUEUE-MOVE-SW SO RULE 6 CAN REPORT      *         
004100*                    "FAILED TO MOVE CASE TO QUEUE".            *         
004200****************************************************************          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.  IBM-370.                                               
004600 OBJECT-COMPUTER.  IBM-370.                                               
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     UPSI-0 ON STATUS IS WD-TRACE-ON                                      
005000     UPSI-0 OFF STATUS IS WD-TRACE-OFF.                                   
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT DOCLIST   ASSIGN TO DOCLIST                                   
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS  IS WS-DOCLIST-STATUS.                               
005600     SELECT CASETASK  ASSIGN TO CASETASK                                  
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS  IS WS-CASETASK-STATUS.                              
005900     SELECT ACTIONS   ASSIGN TO ACTIONS                                   
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS  IS WS-ACTIONS-STATUS.                               
006200     SELECT SUMMARY   ASSIGN TO SUMMARY                                   
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS  IS WS-SUMMARY-STATUS.                               
006500****************************************************************          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  DOCLIST                                                              
006900     RECORDING MODE IS F.                                                 
007000 01  DOCLIST-RECORD.                                                      
007100     05  DL-DOCUMENT-NUMBER           PIC X(20).                          
007200     05  DL-RUN-MODE                  PIC X(15).                          
007300         88  DL-MODE-CLOSE-ONLY           VALUE 'CLOSE-ONLY'.             
007400         88  DL-MODE-CP-RETURNING         VALUE 'CP-RETURNING'.           
007500         88  DL-MODE-DV-POST-COMPLETE                                     
007600                 VALUE 'DV-POST-COMPLETE'.                                
007700     05  DL-PROCESS-INSTANCE-SW       PIC X(01).                          
007800         88  DL-PROCESS-INSTANCE-FOUND    VALUE 'Y'.                      
007900     05  DL-CASE-DETAILS-SW           PIC X(01).                          
008000         88  DL-CASE-DETAILS-FOUND        VALUE 'Y'.                      
008100     05  DL-CLIENT-CODE               PIC X(08).                          
008200     05  DL-CASE-ID                   PIC X(12).                          
008300     05  DL-QUEUE-MOVE-SW             PIC X(01).                          
008400         88  DL-QUEUE-MOVE-OK             VALUE 'Y'.                      
008500     05  FILLER                       PIC X(22).                          
008600 FD  CASETASK                                                             
008700     RECORDING MODE IS F.                                                 
008800 COPY WDCSTASK.                                                           
008900 FD  ACTIONS                                                              
009000     RECORDING MODE IS F.                                                 
009100 01  ACTIONS-OUT-RECORD.                                                  
009200     05  AO-LIST-NAME                 PIC X(15).                          
009300     05  AO-DOCUMENT-NUMBER           PIC X(20).                          
009400     05  AO-REASON                    PIC X(40).                          
009500     05  AO-OSC-TYPE                  PIC X(20).                          
009600     05  FILLER                       PIC X(17).                          
009700 FD  SUMMARY                                                              
009800     RECORDING MODE IS F.                                                 
009900 01  SUMMARY-RECORD                   PIC X(132).                         
010000****************************************************************          
010100 WORKING-STORAGE SECTION.                                                 
010200****************************************************************          
010300 01  WS-FILE-STATUSES.                                                    
010400     05  WS-DOCLIST-STATUS            PIC X(02) VALUE SPACES.             
010500     05  WS-CASETASK-STATUS           PIC X(02) VALUE SPACES.             
010600     05  WS-ACTIONS-STATUS            PIC X(02) VALUE SPACES.             
010700     05  WS-SUMMARY-STATUS            PIC X(02) VALUE SPACES.             
010800 01  WS-TODAYS-DATE.                                                      
010900     05  CURRENT-DATE.                                                    
011000         10  CURRENT-YEAR             PIC 9(02).                          
011100         10  CURRENT-MONTH            PIC 9(02).                          
011200         10  CURRENT-DAY              PIC 9(02).                          
011300 01  WS-CENTURY-WORK                  PIC 9(02) COMP VALUE 20.            
011400 01  WS-RUN-DATE-STAMP.                                                   
011500     05  WS-RD-CCYY                   PIC 9(04).                          
011600     05  WS-RD-MM                     PIC 9(02).                          
011700     05  WS-RD-DD                     PIC 9(02).                          
011800 01  WS-RUN-DATE-STAMP-R REDEFINES                                        
011900     WS-RUN-DATE-STAMP                PIC 9(08).                          
012000 01  WS-SWITCHES.                                                         
012100     05  WS-DOCLIST-EOF               PIC X     VALUE 'N'.                
012200         88  WS-NO-MORE-DOCLIST           VALUE 'Y'.                      
012300     05  WS-CASETASK-EOF-SW           PIC X     VALUE 'N'.                
012400     05  WS-TARGET-QUEUE-SW           PIC X     VALUE SPACES.             
012500         88  WS-TARGET-QUEUE-SET          VALUE 'Y'.                      
012600 01  WS-TARGET-QUEUE-TABLE.                                               
012700     05  FILLER            PIC X(20) VALUE SPACES.                        
012800     05  FILLER            PIC X(20) VALUE 'CP - Returning'.              
012900     05  FILLER            PIC X(20) VALUE 'CP - BPM Complete'.           
013000 01  WS-TARGET-QUEUE-R  REDEFINES WS-TARGET-QUEUE-TABLE.                  
013100     05  WS-TQ-ENTRY                  PIC X(20) OCCURS 3 TIMES.           
013200 01  WS-TARGET-QUEUE                  PIC X(20).                          
013300 01  WS-CURRENT-DOCUMENT              PIC X(20).                          
013400 01  WS-DOCNUM-TRACE-R REDEFINES                                          
013500     WS-CURRENT-DOCUMENT.                                                 
013600     05  WS-DOCNUM-TRACE-HI           PIC X(10).                          
013700     05  WS-DOCNUM-TRACE-LO           PIC X(10).                          
013800 01  WS-CURRENT-CASE-ID               PIC X(12).                          
013900 01  WS-CURRENT-CLIENT                PIC X(08).                          
014000 01  WS-TASK-COUNT                    PIC 9(03) COMP VALUE 0.             
014100 01  WS-FOLLOWUP-OPEN-COUNT           PIC 9(03) COMP VALUE 0.             
014200 01  WS-FOLLOWUP-CLOSED-OK-COUNT      PIC 9(03) COMP VALUE 0.             
014300 01  WS-CLOSE-FAILED-SW               PIC X     VALUE 'N'.                
014400     88  WS-A-CLOSE-FAILED                VALUE 'Y'.                      
014500 01  WS-CASE-OUTCOME-SW               PIC X(15).                          
014600     88  WS-OUTCOME-SUCCESS                VALUE 'SUCCESS'.               
014700     88  WS-OUTCOME-FAILED                 VALUE 'FAILED'.                
014800     88  WS-OUTCOME-CREATE-OSC             VALUE 'CREATE-OSC'.            
014900 01  WS-OUTCOME-REASON                PIC X(40).                          
015000 01  WS-OUTCOME-OSC-TYPE              PIC X(20).                          
015100****************************************************************          
015200*    REPORT TOTALS                                              *         
015300****************************************************************          
015400 01  REPORT-TOTALS.                                                       
015500     05  NUM-DOCS-SUBMITTED           PIC S9(07) COMP-3 VALUE +0.         
015600     05  NUM-DOCS-SUCCESS             PIC S9(07) COMP-3 VALUE +0.         
015700     05  NUM-DOCS-FAILED              PIC S9(07) COMP-3 VALUE +0.         
015800     05  NUM-DOCS-CREATE-OSC          PIC S9(07) COMP-3 VALUE +0.         
015900 LINKAGE SECTION.                                                         
016000*----------------------------------------------------------*              
016100 PROCEDURE DIVISION.                                                      
016200****************************************************************          
016300 0000-MAIN-LINE.                                                          
016400     ACCEPT CURRENT-DATE FROM DATE.                                       
016500     COMPUTE WS-RD-CCYY =                                                 
016600         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.                          
016700     MOVE CURRENT-MONTH TO WS-RD-MM.                                      
016800     MOVE CURRENT-DAY   TO WS-RD-DD.                                      
016900     IF WD-TRACE-ON                                                       
017000         DISPLAY 'WDCSTACT TRACE RUN-DATE=' WS-RUN-DATE-STAMP-R           
017100     END-IF.                                                              
017200     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.                       
017300     PERFORM 7300-READ-DOCLIST      THRU 7300-EXIT.                       
017400     PERFORM 1000-PROCESS-ONE-DOC   THRU 1000-EXIT                        
017500         UNTIL WS-NO-MORE-DOCLIST.                                        
017600     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.                       
017700     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.                       
017800     GOBACK.                                                              
017900*----------------------------------------------------------*              
018000*    1000- ONE DOCUMENT: RESOLVE ITS TASKS, APPLY THE SEVEN  *            
018100*    ACTIONER RULES IN THE RULE SHEET'S OWN 1-2-3-4 ORDER,   *            
018200*    WRITE THE OUTCOME, READ THE NEXT.                       *            
018300*                                                LMC 0613    *            
018400*----------------------------------------------------------*              
018500 1000-PROCESS-ONE-DOC.                                                    
018600     ADD 1 TO NUM-DOCS-SUBMITTED.                                         
018700     MOVE DL-DOCUMENT-NUMBER TO WS-CURRENT-DOCUMENT.                      
018800     IF WD-TRACE-ON                                                       
018900         DISPLAY 'WDCSTACT TRACE DOC-HI=' WS-DOCNUM-TRACE-HI              
019000             ' DOC-LO=' WS-DOCNUM-TRACE-LO                                
019100     END-IF.                                                              
019200     MOVE SPACES  TO WS-OUTCOME-REASON WS-OUTCOME-OSC-TYPE                
019300                      WS-CASE-OUTCOME-SW.                                 
019400     MOVE DL-CLIENT-CODE TO WS-CURRENT-CLIENT.                            
019500     MOVE DL-CASE-ID     TO WS-CURRENT-CASE-ID.                           
019600     IF NOT DL-PROCESS-INSTANCE-FOUND                                     
019700         MOVE 'CREATE-OSC' TO WS-CASE-OUTCOME-SW                          
019800         MOVE 'No process instance found' TO WS-OUTCOME-REASON            
019900         MOVE DL-RUN-MODE TO WS-OUTCOME-OSC-TYPE                          
020000     ELSE                                                                 
020100         IF WS-CURRENT-CLIENT = SPACES                                    
020200         OR WS-CURRENT-CASE-ID = SPACES                                   
020300             MOVE 'FAILED' TO WS-CASE-OUTCOME-SW                          
020400             MOVE 'Failed to get Camunda variables'                       
020500                 TO WS-OUTCOME-REASON                                     
020600         ELSE                                                             
020700             PERFORM 1150-CHECK-CASE-DETAILS THRU 1150-EXIT               
020800         END-IF                                                           
020900     END-IF.                                                              
021000     IF WS-CASE-OUTCOME-SW = SPACES                                       
021100         PERFORM 1200-COUNT-CASE-TASKS THRU 1200-EXIT                     
021200         IF WS-TASK-COUNT = 0                                             
021300             MOVE 'FAILED' TO WS-CASE-OUTCOME-SW                          
021400             MOVE 'No tasks found in OnBase case'                         
021500                 TO WS-OUTCOME-REASON                                     
021600         ELSE                                                             
021700             PERFORM 2000-APPLY-ACTIONER-RULES THRU 2000-EXIT             
021800         END-IF                                                           
021900     END-IF.                                                              
022000     PERFORM 8100-WRITE-OUTCOME     THRU 8100-EXIT.                       
022100     PERFORM 7300-READ-DOCLIST      THRU 7300-EXIT.                       
022200 1000-EXIT.                                                               
022300     EXIT.                                                                
022400*----------------------------------------------------------*              
022500*    1150- RULE 3 - ONBASE CASE DETAILS COULD NOT BE        *             
022600*    RETRIEVED FOR THIS DOCUMENT.  DL-CASE-DETAILS-SW IS    *             
022700*    SET BY THE UPSTREAM EXTRACT THAT BUILT DOCLIST.        *             
022800*                                                LMC 1111    *            
022900*----------------------------------------------------------*              
023000 1150-CHECK-CASE-DETAILS.                                                 
023100     IF NOT DL-CASE-DETAILS-FOUND                                         
023200         MOVE 'CREATE-OSC' TO WS-CASE-OUTCOME-SW                          
023300         MOVE 'Failed to get OnBase case details'                         
023400             TO WS-OUTCOME-REASON                                         
023500     END-IF.                                                              
023600 1150-EXIT.                                                               
023700     EXIT.                                                                
023800*----------------------------------------------------------*              
023900*    1200- REWIND CASETASK, COUNT TASKS FOR THIS DOCUMENT,   *            
024000*    COUNT OPEN BPM FOLLOW-UP TASKS.  RULE 4 (ZERO TASKS)    *            
024100*    IS TESTED BY THE CALLER.  CASE-ID / CLIENT-CODE NO      *            
024200*    LONGER COME FROM HERE - SEE 1000- ABOVE.        RSK 0403*            
024300*                                                LMC 0613    *            
024400*----------------------------------------------------------*              
024500 1200-COUNT-CASE-TASKS.                                                   
024600     MOVE 0 TO WS-TASK-COUNT WS-FOLLOWUP-OPEN-COUNT.                      
024700     PERFORM 7500-OPEN-CASETASK    THRU 7500-EXIT.                        
024800     PERFORM 7600-READ-CASETASK    THRU 7600-EXIT.                        
024900     PERFORM 1250-CHECK-ONE-TASK   THRU 1250-EXIT                         
025000         UNTIL WS-CASETASK-EOF-SW = 'Y'.                                  
025100     PERFORM 7700-CLOSE-CASETASK   THRU 7700-EXIT.                        
025200 1200-EXIT.                                                               
025300     EXIT.                                                                
025400 1250-CHECK-ONE-TASK.                                                     
025500     IF WD-CT-DOCUMENT-NUMBER = WS-CURRENT-DOCUMENT                       
025600         ADD 1 TO WS-TASK-COUNT                                           
025700         IF WD-CT-TYPE-BPM-FOLLOWUP                                       
025800             AND NOT WD-CT-STATUS-COMPLETE                                
025900             ADD 1 TO WS-FOLLOWUP-OPEN-COUNT                              
026000         END-IF                                                           
026100     END-IF.                                                              
026200     PERFORM 7600-READ-CASETASK THRU 7600-EXIT.                           
026300 1250-EXIT.                                                               
026400     EXIT.                                                                
026500*----------------------------------------------------------*              
026600*    2000- APPLY ACTIONER RULES 5 THROUGH 7.  RULES 1-4 ARE  *            
026700*    HANDLED IN 1000- AND 1150- ABOVE.               LMC 1111*            
026800*----------------------------------------------------------*              
026900 2000-APPLY-ACTIONER-RULES.                                               
027000     PERFORM 3000-CLOSE-FOLLOWUP-TASKS THRU 3000-EXIT.                    
027100     IF NOT WS-A-CLOSE-FAILED                                             
027200         PERFORM 4000-MOVE-CASE-TO-QUEUE THRU 4000-EXIT                   
027300     END-IF.                                                              
027400 2000-EXIT.                                                               
027500     EXIT.                                                                
027600*----------------------------------------------------------*              
027700*    3000- CLOSE EVERY OPEN BPM FOLLOW-UP TASK BY MOVING IT  *            
027800*    TO QUEUE "TP - EXIT {ADMIN}".  ONE FAILURE FAILS ALL.   *            
027900*----------------------------------------------------------*              
028000 3000-CLOSE-FOLLOWUP-TASKS.                                               
028100     MOVE 'N' TO WS-CLOSE-FAILED-SW.                                      
028200     MOVE 0   TO WS-FOLLOWUP-CLOSED-OK-COUNT.                             
028300     IF WS-FOLLOWUP-OPEN-COUNT > 0                                        
028400         PERFORM 7500-OPEN-CASETASK  THRU 7500-EXIT                       
028500         PERFORM 7600-READ-CASETASK  THRU 7600-EXIT                       
028600         PERFORM 3100-CLOSE-ONE-TASK THRU 3100-EXIT                       
028700             UNTIL WS-CASETASK-EOF-SW = 'Y'                               
028800         PERFORM 7700-CLOSE-CASETASK THRU 7700-EXIT                       
028900     END-IF.                                                              
029000     IF WS-A-CLOSE-FAILED                                                 
029100         MOVE 'CREATE-OSC' TO WS-CASE-OUTCOME-SW                          
029200         MOVE 'Failed to close BPM Follow-Up task'                        
029300             TO WS-OUTCOME-REASON                                         
029400         MOVE 'Close BPM Follow-Up' TO WS-OUTCOME-OSC-TYPE                
029500     END-IF.                                                              
029600 3000-EXIT.                                                               
029700     EXIT.                                                                
029800 3100-CLOSE-ONE-TASK.                                                     
029900     IF WD-CT-DOCUMENT-NUMBER = WS-CURRENT-DOCUMENT                       
030000         AND WD-CT-TYPE-BPM-FOLLOWUP                                      
030100         AND NOT WD-CT-STATUS-COMPLETE                                    
030200         IF WD-CT-TASK-ID NOT = ZERO                                      
030300             ADD 1 TO WS-FOLLOWUP-CLOSED-OK-COUNT                         
030400         ELSE                                                             
030500             MOVE 'Y' TO WS-CLOSE-FAILED-SW                               
030600         END-IF                                                           
030700     END-IF.                                                              
030800     PERFORM 7600-READ-CASETASK THRU 7600-EXIT.                           
030900 3100-EXIT.                                                               
031000     EXIT.                                                                
031100*----------------------------------------------------------*              
031200*    4000- MOVE THE CASE TO THE RUN MODE'S TARGET QUEUE.     *            
031300*    CLOSE-ONLY CARRIES NO TARGET QUEUE - RULE 7 APPLIES.    *            
031400*    RULE 6 - DL-QUEUE-MOVE-SW IS SET BY THE UPSTREAM        *            
031500*    EXTRACT THAT BUILT DOCLIST; 'N' MEANS THE QUEUE MOVE    *            
031600*    ITSELF DID NOT TAKE.                            LMC 0613*            
031700*----------------------------------------------------------*              
031800 4000-MOVE-CASE-TO-QUEUE.                                                 
031900     PERFORM 4100-RESOLVE-TARGET-QUEUE THRU 4100-EXIT.                    
032000     IF WS-TARGET-QUEUE = SPACES                                          
032100         PERFORM 4200-CLOSE-ONLY-OUTCOME THRU 4200-EXIT                   
032200     ELSE                                                                 
032300         IF DL-QUEUE-MOVE-OK                                              
032400             MOVE 'SUCCESS' TO WS-CASE-OUTCOME-SW                         
032500         ELSE                                                             
032600             MOVE 'CREATE-OSC' TO WS-CASE-OUTCOME-SW                      
032700             MOVE 'Failed to move case to queue'                          
032800                 TO WS-OUTCOME-REASON                                     
032900         END-IF                                                           
033000     END-IF.                                                              
033100 4000-EXIT.                                                               
033200     EXIT.                                                                
033300 4100-RESOLVE-TARGET-QUEUE.                                               
033400     EVALUATE TRUE                                                        
033500         WHEN DL-MODE-CP-RETURNING                                        
033600             MOVE WS-TQ-ENTRY(2) TO WS-TARGET-QUEUE                       
033700         WHEN DL-MODE-DV-POST-COMPLETE                                    
033800             MOVE WS-TQ-ENTRY(3) TO WS-TARGET-QUEUE                       
033900         WHEN OTHER                                                       
034000             MOVE WS-TQ-ENTRY(1) TO WS-TARGET-QUEUE                       
034100     END-EVALUATE.                                                        
034200 4100-EXIT.                                                               
034300     EXIT.                                                                
034400*----------------------------------------------------------*              
034500*    4200- RULE 7 - CLOSE-ONLY MODE HAS NO TARGET QUEUE.     *            
034600*    FAILED IF NO FOLLOW-UP WAS OPEN; SUCCESS OTHERWISE.     *            
034700*                                                LMC 0902    *            
034800*----------------------------------------------------------*              
034900 4200-CLOSE-ONLY-OUTCOME.                                                 
035000     IF WS-FOLLOWUP-OPEN-COUNT = 0                                        
035100         MOVE 'FAILED' TO WS-CASE-OUTCOME-SW                              
035200         MOVE 'No open BPM Follow-Up tasks found'                         
035300             TO WS-OUTCOME-REASON                                         
035400     ELSE                                                                 
035500         MOVE 'SUCCESS' TO WS-CASE-OUTCOME-SW                             
035600     END-IF.                                                              
035700 4200-EXIT.                                                               
035800     EXIT.                                                                
035900*----------------------------------------------------------*              
036000*    7000- FILE HANDLING - THE OUTER FILE SET.               *            
036100*----------------------------------------------------------*              
036200 7000-OPEN-FILES.                                                         
036300     OPEN INPUT  DOCLIST                                                  
036400          OUTPUT ACTIONS SUMMARY.                                         
036500     IF WS-DOCLIST-STATUS NOT = '00'                                      
036600         DISPLAY 'WDCSTACT - ERROR OPENING DOCLIST. RC: '                 
036700             WS-DOCLIST-STATUS                                            
036800         MOVE 16 TO RETURN-CODE                                           
036900         MOVE 'Y' TO WS-DOCLIST-EOF                                       
037000     END-IF.                                                              
037100 7000-EXIT.                                                               
037200     EXIT.                                                                
037300 7300-READ-DOCLIST.                                                       
037400     READ DOCLIST                                                         
037500         AT END MOVE 'Y' TO WS-DOCLIST-EOF                                
037600     END-READ.                                                            
037700 7300-EXIT.                                                               
037800     EXIT.                                                                
037900 7900-CLOSE-FILES.                                                        
038000     CLOSE DOCLIST ACTIONS SUMMARY.                                       
038100 7900-EXIT.                                                               
038200     EXIT.                                                                
038300*----------------------------------------------------------*              
038400*    7500- REWIND CASETASK FOR ANOTHER PASS - IT IS RE-READ  *            
038500*    ONCE PER DOCUMENT (COUNT PASS, THEN CLOSE PASS).        *            
038600*----------------------------------------------------------*              
038700 7500-OPEN-CASETASK.                                                      
038800     OPEN INPUT CASETASK.                                                 
038900     MOVE 'N' TO WS-CASETASK-EOF-SW.                                      
039000 7500-EXIT.                                                               
039100     EXIT.                                                                
039200 7600-READ-CASETASK.                                                      
039300     READ CASETASK                                                        
039400         AT END MOVE 'Y' TO WS-CASETASK-EOF-SW                            
039500     END-READ.                                                            
039600 7600-EXIT.                                                               
039700     EXIT.                                                                
039800 7700-CLOSE-CASETASK.                                                     
039900     CLOSE CASETASK.                                                      
040000 7700-EXIT.                                                               
040100     EXIT.                                                                
040200*----------------------------------------------------------*              
040300*    8100- WRITE ONE OUTCOME LINE TO THE ACTIONS FILE.       *            
040400*----------------------------------------------------------*              
040500 8100-WRITE-OUTCOME.                                                      
040600     MOVE SPACES TO ACTIONS-OUT-RECORD.                                   
040700     MOVE WS-CASE-OUTCOME-SW  TO AO-LIST-NAME.                            
040800     MOVE WS-CURRENT-DOCUMENT TO AO-DOCUMENT-NUMBER.                      
040900     MOVE WS-OUTCOME-REASON   TO AO-REASON.                               
041000     MOVE WS-OUTCOME-OSC-TYPE TO AO-OSC-TYPE.                             
041100     WRITE ACTIONS-OUT-RECORD.                                            
041200     EVALUATE TRUE                                                        
041300         WHEN WS-OUTCOME-SUCCESS                                          
041400             ADD 1 TO NUM-DOCS-SUCCESS                                    
041500         WHEN WS-OUTCOME-FAILED                                           
041600             ADD 1 TO NUM-DOCS-FAILED                                     
041700         WHEN WS-OUTCOME-CREATE-OSC                                       
041800             ADD 1 TO NUM-DOCS-CREATE-OSC                                 
041900     END-EVALUATE.                                                        
042000 8100-EXIT.                                                               
042100     EXIT.                                                                
042200*----------------------------------------------------------*              
042300*    8900- SUMMARY LINE.                                     *            
042400*----------------------------------------------------------*              
042500 8900-WRITE-SUMMARY.                                                      
042600     MOVE SPACES TO SUMMARY-RECORD.                                       
042700     STRING 'WDCSTACT SUMMARY - SUBMITTED='  DELIMITED BY SIZE            
042800            NUM-DOCS-SUBMITTED        DELIMITED BY SIZE                   
042900            ' SUCCESS='               DELIMITED BY SIZE                   
043000            NUM-DOCS-SUCCESS          DELIMITED BY SIZE                   
043100            ' FAILED='                DELIMITED BY SIZE                   
043200            NUM-DOCS-FAILED           DELIMITED BY SIZE                   
043300            ' CREATE-OSC='            DELIMITED BY SIZE                   
043400            NUM-DOCS-CREATE-OSC       DELIMITED BY SIZE                   
043500            INTO SUMMARY-RECORD.                                          
043600     WRITE SUMMARY-RECORD.                                                
043700 8900-EXIT.                                                               
043800     EXIT.                                                                
