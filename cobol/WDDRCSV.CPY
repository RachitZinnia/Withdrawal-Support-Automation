000100****************************************************************          
000200* WDDRCSV - DAILY RECONCILIATION CSV ROW, WORKING FIELDS AFTER *          
000300*    UNSTRING OF THE 13 COMMA-SEPARATED COLUMNS.  BUILT BY     *          
000400*    WDDLYRPT 1200-UNSTRING-CSV-ROW.                    DWR 9912*         
000500****************************************************************          
000600 01  WD-DRCSV-RECORD.                                                     
000700     05  WD-DR-CAMUNDA-BUS-KEY       PIC X(20).                           
000800     05  WD-DR-CAMUNDA-CLIENT        PIC X(08).                           
000900     05  WD-DR-CAMUNDA-CONTRACT      PIC X(15).                           
001000     05  WD-DR-CAMUNDA-START-TIME    PIC X(20).                           
001100     05  WD-DR-ONBASE-BUS-KEY        PIC X(20).                           
001200     05  WD-DR-ONBASE-CLIENT         PIC X(08).                           
001300     05  WD-DR-ONBASE-QUEUE          PIC X(20).                           
001400     05  WD-DR-ONBASE-CONTRACT       PIC X(15).                           
001500     05  WD-DR-MATCH-FLAG            PIC X(12).                           
001600*        MATCH-FLAG COMES OFF THE FEED IN MIXED CASE - SEE                
001700*        WDDLYRPT 1250-UPPERCASE-MATCH-FLAG, WHICH FOLDS IT               
001800*        TO WS-UPPER-MATCH-FLAG BEFORE THE 88 IS TESTED.  RSK 1112        
001900     05  WD-DR-PROCESSING-DATE       PIC X(10).                           
002000     05  WD-DR-AGING-IN-DAYS         PIC X(05).                           
002100     05  WD-DR-PENDING-CALLOUT       PIC X(10).                           
002200     05  WD-DR-NOTES                 PIC X(40).                           
002300     05  FILLER                      PIC X(17).                           
