000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    WDBUSDAY.                                                 
000300 AUTHOR.        D R WATTS.                                                
000400 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.                         
000500 DATE-WRITTEN.  03/14/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800****************************************************************          
000900*    WDBUSDAY - SHARED BUSINESS-DAY COUNTER / STALENESS TEST   *          
001000*                                                               *         
001100*    COUNTS BUSINESS DAYS BETWEEN TWO DATES (START INCLUSIVE,  *          
001200*    END EXCLUSIVE) AND ANSWERS WHETHER A DATE IS "STALE" -    *          
001300*    MORE THAN A GIVEN NUMBER OF BUSINESS DAYS OLD.  CALLED BY *          
001400*    WDCASEWT (MONGO-LAST-UPDATED STALENESS TEST, WEEKDAY +    *          
001500*    FIXED-HOLIDAY MODE) AND WDLETEXT (LETTER START-DATE AGE   *          
001600*    TEST, WEEKDAY-ONLY MODE).  NO FILES.  LINKAGE ONLY.       *          
001700*                                                               *         
001800*    CHANGE LOG                                                *          
001900*    ----------                                                *          
002000*    03/14/89  DRW  ORIGINAL CODING - REPLACES INLINE WEEKDAY  *          
002100*                    ARITHMETIC IN THE OLD RECON JOB STREAM.   *          
002200*    07/02/91  DRW  ADDED LK-HOLIDAY-MODE SO THE LETTER JOB    *          
002300*                    CAN SHARE THIS ROUTINE (WEEKENDS ONLY).   *          
002400*    11/19/92  JQF  FIXED LEAP-YEAR TEST - CENTURY YEARS NOT   *          
002500*                    DIVISIBLE BY 400 WERE COUNTED AS LEAP.    *          
002600*    02/08/94  DRW  ADDED LK-DATE-MISSING SHORT CIRCUIT PER    *          
002700*                    RECON DESK REQUEST - MISSING DATE IS      *          
002800*                    "NOT STALE", NOT AN ABEND.                *          
002900*    01/05/99  MHT  Y2K - WORK DATES CARRY FULL 4-DIGIT YEAR   *          
003000*                    THROUGHOUT; NO 2-DIGIT WINDOWING LOGIC.   *          
003100*    06/23/00  MHT  RETIRED THE OLD 2-DIGIT ENTRY POINT.       *          
003200*    04/11/03  RSK  TICKET WD-1140 - HOLIDAY TABLE NOW HOLDS   *          
003300*                    THE THREE FIXED RECON HOLIDAYS FOR THE    *          
003400*                    CURRENT PROCESSING YEAR.                  *          
003500*    09/30/05  RSK  TICKET WD-1288 - CORRECTED 1300- DAY ROLL  *          
003600*                    FOR DECEMBER 31 YEAR-END BOUNDARY.        *          
003700****************************************************************          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.  IBM-370.                                               
004100 OBJECT-COMPUTER.  IBM-370.                                               
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS WEEKEND-DAY IS '1' '7'                                         
004500     UPSI-0 ON STATUS IS WD-TRACE-ON                                      
004600     UPSI-0 OFF STATUS IS WD-TRACE-OFF.                                   
004700 DATA DIVISION.                                                           
004800 WORKING-STORAGE SECTION.                                                 
004900*----------------------------------------------------------*              
005000*    WORK DATE BEING ROLLED FORWARD DAY BY DAY              *             
005100*----------------------------------------------------------*              
005200 01  WS-WORK-DATE.                                                        
005300     05  WS-WD-YYYY                  PIC 9(04).                           
005400     05  WS-WD-MM                    PIC 9(02).                           
005500     05  WS-WD-DD                    PIC 9(02).                           
005600 01  WS-WORK-DATE-N   REDEFINES WS-WORK-DATE  PIC 9(08).                  
005700*----------------------------------------------------------*              
005800*    ZELLER WORK FIELDS FOR THE INITIAL DAY-OF-WEEK         *             
005900*----------------------------------------------------------*              
006000 01  WS-ZELLER-FIELDS.                                                    
006100     05  WS-Z-MONTH                  PIC 9(02) COMP.                      
006200     05  WS-Z-YEAR                   PIC 9(04) COMP.                      
006300     05  WS-Z-CENTURY                PIC 9(02) COMP.                      
006400     05  WS-Z-YR-OF-CENT             PIC 9(02) COMP.                      
006500     05  WS-Z-TERM-1                 PIC 9(04) COMP.                      
006600     05  WS-Z-TERM-2                 PIC 9(04) COMP.                      
006700     05  WS-Z-TERM-3                 PIC 9(04) COMP.                      
006800     05  WS-Z-SUM                    PIC 9(06) COMP.                      
006900     05  WS-Z-REMAINDER              PIC 9(02) COMP.                      
007000 01  WS-DOW                          PIC 9(01) COMP.                      
007100     88  WS-DOW-SUNDAY                   VALUE 1.                         
007200     88  WS-DOW-SATURDAY                 VALUE 7.                         
007300     88  WS-DOW-WEEKEND                  VALUE 1 7.                       
007400*----------------------------------------------------------*              
007500*    MONTH-LENGTH TABLE, LEAP-YEAR SWITCH AND HOLIDAY TABLE *             
007600*----------------------------------------------------------*              
007700 01  WS-MONTH-DAYS-TABLE.                                                 
007800     05  FILLER                      PIC 9(02) VALUE 31.                  
007900     05  FILLER                      PIC 9(02) VALUE 28.                  
008000     05  FILLER                      PIC 9(02) VALUE 31.                  
008100     05  FILLER                      PIC 9(02) VALUE 30.                  
008200     05  FILLER                      PIC 9(02) VALUE 31.                  
008300     05  FILLER                      PIC 9(02) VALUE 30.                  
008400     05  FILLER                      PIC 9(02) VALUE 31.                  
008500     05  FILLER                      PIC 9(02) VALUE 31.                  
008600     05  FILLER                      PIC 9(02) VALUE 30.                  
008700     05  FILLER                      PIC 9(02) VALUE 31.                  
008800     05  FILLER                      PIC 9(02) VALUE 30.                  
008900     05  FILLER                      PIC 9(02) VALUE 31.                  
009000 01  WS-MONTH-DAYS   REDEFINES WS-MONTH-DAYS-TABLE.                       
009100     05  WS-MD-ENTRY                 PIC 9(02) OCCURS 12 TIMES.           
009200 01  WS-LEAP-YEAR-SW                 PIC X     VALUE 'N'.                 
009300     88  WS-IS-LEAP-YEAR                 VALUE 'Y'.                       
009400 01  WS-FIXED-HOLIDAYS-TABLE.                                             
009500     05  FILLER                      PIC 9(08) VALUE 20250101.            
009600     05  FILLER                      PIC 9(08) VALUE 20250704.            
009700     05  FILLER                      PIC 9(08) VALUE 20251225.            
009800 01  WS-FIXED-HOLIDAYS   REDEFINES WS-FIXED-HOLIDAYS-TABLE.               
009900     05  WS-FH-ENTRY                 PIC 9(08) OCCURS 3 TIMES.            
010000 01  WS-SUB                          PIC 9(02) COMP VALUE 1.              
010100 01  WS-HOLIDAY-SW                   PIC X     VALUE 'N'.                 
010200     88  WS-IS-FIXED-HOLIDAY             VALUE 'Y'.                       
010300 01  WS-DAY-COUNTER                  PIC 9(05) COMP-3 VALUE ZERO.         
010400 LINKAGE SECTION.                                                         
010500 01  LK-BUSDAY-PARMS.                                                     
010600     05  LK-FROM-DATE                PIC 9(08).                           
010700     05  LK-TO-DATE                  PIC 9(08).                           
010800     05  LK-HOLIDAY-MODE             PIC X(01).                           
010900         88  LK-MODE-WEEKENDS-ONLY       VALUE SPACE.                     
011000         88  LK-MODE-PLUS-HOLIDAYS       VALUE 'H'.                       
011100     05  LK-THRESHOLD-DAYS           PIC 9(03).                           
011200     05  LK-DATE-MISSING             PIC X(01).                           
011300         88  LK-FROM-DATE-IS-MISSING     VALUE 'Y'.                       
011400     05  LK-BUSINESS-DAYS            PIC 9(05) COMP-3.                    
011500     05  LK-IS-STALE                 PIC X(01).                           
011600         88  LK-DATE-IS-STALE            VALUE 'Y'.                       
011700     05  FILLER                      PIC X(05).                           
011800*----------------------------------------------------------*              
011900 PROCEDURE DIVISION USING LK-BUSDAY-PARMS.                                
012000****************************************************************          
012100 0000-MAIN-LINE.                                                          
012200     MOVE ZERO       TO LK-BUSINESS-DAYS                                  
012300     MOVE 'N'        TO LK-IS-STALE.                                      
012400     IF LK-FROM-DATE-IS-MISSING                                           
012500        OR LK-FROM-DATE = ZERO                                            
012600        GOBACK                                                            
012700     END-IF.                                                              
012800     PERFORM 1000-COUNT-BUSINESS-DAYS THRU 1000-EXIT.                     
012900     PERFORM 2000-TEST-STALE         THRU 2000-EXIT.                      
013000     GOBACK.                                                              
013100*----------------------------------------------------------*              
013200*    1000- WALKS FROM LK-FROM-DATE UP TO (NOT INCLUDING)    *             
013300*    LK-TO-DATE ONE CALENDAR DAY AT A TIME, COUNTING EVERY   *            
013400*    QUALIFYING BUSINESS DAY.                       DRW 8903*             
013500*----------------------------------------------------------*              
013600 1000-COUNT-BUSINESS-DAYS.                                                
013700     MOVE LK-FROM-DATE     TO WS-WORK-DATE-N.                             
013800     MOVE ZERO             TO WS-DAY-COUNTER.                             
013900     PERFORM 1100-COMPUTE-INITIAL-DOW THRU 1100-EXIT.                     
014000     PERFORM 1200-COUNT-ONE-DAY THRU 1200-EXIT                            
014100         UNTIL WS-WORK-DATE-N NOT LESS THAN LK-TO-DATE.                   
014200     MOVE WS-DAY-COUNTER   TO LK-BUSINESS-DAYS.                           
014300 1000-EXIT.                                                               
014400     EXIT.                                                                
014500*----------------------------------------------------------*              
014600*    1200- BODY OF THE DAY-BY-DAY WALK - TESTS THE CURRENT   *            
014700*    WS-WORK-DATE, THEN ROLLS IT FORWARD ONE DAY.   DRW 8903*             
014800*----------------------------------------------------------*              
014900 1200-COUNT-ONE-DAY.                                                      
015000     IF NOT WS-DOW-WEEKEND                                                
015100         MOVE 'N' TO WS-HOLIDAY-SW                                        
015200         IF LK-MODE-PLUS-HOLIDAYS                                         
015300             PERFORM 1400-CHECK-FIXED-HOLIDAY THRU 1400-EXIT              
015400         END-IF                                                           
015500         IF NOT WS-IS-FIXED-HOLIDAY                                       
015600             ADD 1 TO WS-DAY-COUNTER                                      
015700         END-IF                                                           
015800     END-IF.                                                              
015900     PERFORM 1300-ADVANCE-ONE-DAY THRU 1300-EXIT.                         
016000 1200-EXIT.                                                               
016100     EXIT.                                                                
016200*----------------------------------------------------------*              
016300*    1100- ZELLER'S CONGRUENCE, GREGORIAN FORM.  JAN/FEB    *             
016400*    ARE TREATED AS MONTHS 13/14 OF THE PRIOR YEAR.  RESULT *             
016500*    WS-DOW: 1=SUNDAY 2=MONDAY ... 7=SATURDAY.      DRW 8903*             
016600*----------------------------------------------------------*              
016700 1100-COMPUTE-INITIAL-DOW.                                                
016800     MOVE WS-WD-MM  TO WS-Z-MONTH.                                        
016900     MOVE WS-WD-YYYY TO WS-Z-YEAR.                                        
017000     IF WS-Z-MONTH < 3                                                    
017100         ADD 12 TO WS-Z-MONTH                                             
017200         SUBTRACT 1 FROM WS-Z-YEAR                                        
017300     END-IF.                                                              
017400     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY                          
017500         REMAINDER WS-Z-YR-OF-CENT.                                       
017600     COMPUTE WS-Z-TERM-1 = (13 * (WS-Z-MONTH + 1)) / 5.                   
017700     COMPUTE WS-Z-TERM-2 = WS-Z-YR-OF-CENT / 4.                           
017800     COMPUTE WS-Z-TERM-3 = WS-Z-CENTURY / 4.                              
017900     COMPUTE WS-Z-SUM = WS-WD-DD + WS-Z-TERM-1 + WS-Z-YR-OF-CENT          
018000             + WS-Z-TERM-2 + WS-Z-TERM-3                                  
018100             + (4 * WS-Z-CENTURY).                                        
018200     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-REMAINDER                           
018300         REMAINDER WS-Z-REMAINDER.                                        
018400*    ZELLER GIVES 0=SATURDAY - ROTATE TO 1=SUNDAY .. 7=SATURDAY           
018500     IF WS-Z-REMAINDER = 0                                                
018600         MOVE 7 TO WS-DOW                                                 
018700     ELSE                                                                 
018800         COMPUTE WS-DOW = WS-Z-REMAINDER.                                 
018900 1100-EXIT.                                                               
019000     EXIT.                                                                
019100*----------------------------------------------------------*              
019200*    1300- ROLLS WS-WORK-DATE FORWARD ONE CALENDAR DAY AND  *             
019300*    THE DAY-OF-WEEK CURSOR ALONG WITH IT.          DRW 8903*             
019400*    TICKET WD-1288 - DECEMBER 31 YEAR-END FIX.     RSK 0509*             
019500*----------------------------------------------------------*              
019600 1300-ADVANCE-ONE-DAY.                                                    
019700     PERFORM 1350-SET-LEAP-YEAR-SW THRU 1350-EXIT.                        
019800     MOVE 2 TO WS-MD-ENTRY(2).                                            
019900     IF WS-IS-LEAP-YEAR                                                   
020000         MOVE 29 TO WS-MD-ENTRY(2)                                        
020100     ELSE                                                                 
020200         MOVE 28 TO WS-MD-ENTRY(2)                                        
020300     END-IF.                                                              
020400     ADD 1 TO WS-WD-DD.                                                   
020500     IF WS-WD-DD > WS-MD-ENTRY(WS-WD-MM)                                  
020600         MOVE 1 TO WS-WD-DD                                               
020700         ADD 1 TO WS-WD-MM                                                
020800         IF WS-WD-MM > 12                                                 
020900             MOVE 1 TO WS-WD-MM                                           
021000             ADD 1 TO WS-WD-YYYY                                          
021100         END-IF                                                           
021200     END-IF.                                                              
021300     ADD 1 TO WS-DOW.                                                     
021400     IF WS-DOW > 7                                                        
021500         MOVE 1 TO WS-DOW                                                 
021600     END-IF.                                                              
021700 1300-EXIT.                                                               
021800     EXIT.                                                                
021900*----------------------------------------------------------*              
022000*    1350- LEAP-YEAR TEST.  TICKET (JQF 11/92) - CENTURY    *             
022100*    YEARS MUST ALSO DIVIDE BY 400 TO BE LEAP.      JQF 9211*             
022200*----------------------------------------------------------*              
022300 1350-SET-LEAP-YEAR-SW.                                                   
022400     MOVE 'N' TO WS-LEAP-YEAR-SW.                                         
022500     DIVIDE WS-WD-YYYY BY 4 GIVING WS-Z-TERM-1                            
022600         REMAINDER WS-Z-REMAINDER.                                        
022700     IF WS-Z-REMAINDER = 0                                                
022800         MOVE 'Y' TO WS-LEAP-YEAR-SW                                      
022900         DIVIDE WS-WD-YYYY BY 100 GIVING WS-Z-TERM-1                      
023000             REMAINDER WS-Z-REMAINDER                                     
023100         IF WS-Z-REMAINDER = 0                                            
023200             MOVE 'N' TO WS-LEAP-YEAR-SW                                  
023300             DIVIDE WS-WD-YYYY BY 400 GIVING WS-Z-TERM-1                  
023400                 REMAINDER WS-Z-REMAINDER                                 
023500             IF WS-Z-REMAINDER = 0                                        
023600                 MOVE 'Y' TO WS-LEAP-YEAR-SW                              
023700             END-IF                                                       
023800         END-IF                                                           
023900     END-IF.                                                              
024000 1350-EXIT.                                                               
024100     EXIT.                                                                
024200*----------------------------------------------------------*              
024300*    1400- TESTS WS-WORK-DATE-N AGAINST THE FIXED-HOLIDAY   *             
024400*    TABLE.  TICKET WD-1140.                        RSK 0304*             
024500*----------------------------------------------------------*              
024600 1400-CHECK-FIXED-HOLIDAY.                                                
024700     MOVE 'N' TO WS-HOLIDAY-SW.                                           
024800     MOVE 1   TO WS-SUB.                                                  
024900     PERFORM 1450-CHECK-ONE-HOLIDAY THRU 1450-EXIT                        
025000         UNTIL WS-SUB > 3.                                                
025100 1400-EXIT.                                                               
025200     EXIT.                                                                
025300*----------------------------------------------------------*              
025400*    1450- ONE TABLE-ENTRY COMPARE FOR 1400-.       RSK 0304*             
025500*----------------------------------------------------------*              
025600 1450-CHECK-ONE-HOLIDAY.                                                  
025700     IF WS-WORK-DATE-N = WS-FH-ENTRY(WS-SUB)                              
025800         MOVE 'Y' TO WS-HOLIDAY-SW                                        
025900     END-IF.                                                              
026000     ADD 1 TO WS-SUB.                                                     
026100 1450-EXIT.                                                               
026200     EXIT.                                                                
026300*----------------------------------------------------------*              
026400*    2000- "STALE" MEANS THE BUSINESS-DAY COUNT JUST TAKEN  *             
026500*    IS STRICTLY GREATER THAN THE CALLER'S THRESHOLD.        *            
026600*----------------------------------------------------------*              
026700 2000-TEST-STALE.                                                         
026800     IF LK-BUSINESS-DAYS > LK-THRESHOLD-DAYS                              
026900         MOVE 'Y' TO LK-IS-STALE                                          
027000     ELSE                                                                 
027100         MOVE 'N' TO LK-IS-STALE                                          
027200     END-IF.                                                              
027300 2000-EXIT.                                                               
027400     EXIT.                                                                
