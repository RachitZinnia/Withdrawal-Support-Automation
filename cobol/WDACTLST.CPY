000100****************************************************************          
000200* WDACTLST - ACTION-LIST OUTPUT RECORD.  LIST NAME PLUS ONE    *          
000300*    DOCUMENT NUMBER, WRITTEN TO ACTIONS AND GROUPED BY LIST   *          
000400*    NAME AT REPORT TIME.                               DWR 9803*         
000500****************************************************************          
000600 01  WD-ACTLST-RECORD.                                                    
000700     05  WD-AL-LIST-NAME             PIC X(15).                           
000800         88  WD-AL-LIST-CANCEL           VALUE 'CANCEL'.                  
000900         88  WD-AL-LIST-RETURNING        VALUE 'RETURNING'.               
001000         88  WD-AL-LIST-COMPLETE         VALUE 'COMPLETE'.                
001100         88  WD-AL-LIST-RETRIGGER        VALUE 'RETRIGGER'.               
001200         88  WD-AL-LIST-MANUAL-REVIEW    VALUE 'MANUAL-REVIEW'.           
001300         88  WD-AL-LIST-ACTIVE           VALUE 'ACTIVE'.                  
001400     05  WD-AL-DOCUMENT-NUMBER       PIC X(20).                           
001500     05  FILLER                      PIC X(45).                           
