000100****************************************************************          
000200* WDLTRWT - LETTER-RESOLUTION WAITING-CASE RECORD.  USED BY    *          
000300*    WDLETEXT TO EXTRACT CORRELATION ID AND LETTER VARIABLES   *          
000400*    FOR CASES OLDER THAN THE STALENESS THRESHOLD.      DWR 9805*         
000500****************************************************************          
000600 01  WD-LTRWT-RECORD.                                                     
000700     05  WD-LW-PROCESS-INSTANCE-ID   PIC X(36).                           
000800     05  WD-LW-DOCUMENT-NUMBER       PIC X(20).                           
000900     05  WD-LW-START-DATE            PIC 9(08).                           
001000     05  WD-LW-START-DATE-R     REDEFINES WD-LW-START-DATE.               
001100         10  WD-LSD-YYYY                 PIC 9(04).                       
001200         10  WD-LSD-MM                   PIC 9(02).                       
001300         10  WD-LSD-DD                   PIC 9(02).                       
001400     05  WD-LW-CORRELATION-ID        PIC X(36).                           
001500     05  WD-LW-CARRIER               PIC X(20).                           
001600     05  WD-LW-CONTRACT-NUMBER       PIC X(15).                           
001700     05  WD-LW-DELIVERY-TYPE         PIC X(10).                           
001800     05  WD-LW-XML-FILE-NAME         PIC X(40).                           
001900     05  FILLER                      PIC X(15).                           
