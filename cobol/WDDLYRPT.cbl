000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    WDDLYRPT.                                                 
000300 AUTHOR.        D R WATTS.                                                
000400 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.                         
000500 DATE-WRITTEN.  04/04/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800****************************************************************          
000900*    WDDLYRPT - DAILY-REPORT PROCESSOR                          *         
001000*                                                                *        
001100*    PARSES THE DAILY RECONCILIATION CSV, KEEPS THE ROWS FLAGGED*         
001200*    NOT MATCHING, RESOLVES EACH TO A UNIQUE BUSINESS KEY (FIRST-*        
001300*    APPEARANCE ORDER), LOOKS UP THE CASE ON CASEMAST, AND      *         
001400*    CATEGORIZES IT VIA WDCATSTA IN DAILY-REPORT MODE.          *         
001500*                                                                *        
001600*    CHANGE LOG                                                 *         
001700*    ----------                                                 *         
001800*    04/04/89  DRW  ORIGINAL CODING - TWO-PASS DESIGN, KEY LIST *         
001900*                    BUILT ON PASS ONE, CASEMAST LOOKUP ON TWO. *         
002000*    11/02/91  DRW  ADDED "NOTMATCHING" (NO SPACE) SPELLING.    *         
002100*    05/14/93  JQF  MATCH-FLAG COMPARE MADE CASE-INSENSITIVE.   *         
002200*    01/05/99  MHT  Y2K - CAMUNDA-START-TIME IS FREE TEXT, NO   *         
002300*                    DATE WINDOWING NEEDED IN THIS MODULE.      *         
002400*    03/30/04  RSK  TICKET WD-1163 - PASS LK-DAILY-REPORT-PASS  *         
002500*                    TO WDCATSTA FOR THE OVERRIDE RULES.        *         
002600*    07/22/07  RSK  TICKET WD-1349 - KEY WITH NO CASEMAST       *         
002700*                    RECORD NOW COUNTS FAILED + MANUAL-REVIEW.  *         
002800*    11/09/12  RSK  TICKET WD-1489 - MATCH-FLAG COMPARE WAS     *         
002900*                    ONLY CATCHING FOUR LITERAL SPELLINGS;      *         
003000*                    NOW CASE-FOLDED LIKE EVERY OTHER           *         
003100*                    STATUS COMPARE IN THE SUITE.               *         
003200****************************************************************          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.  IBM-370.                                               
003600 OBJECT-COMPUTER.  IBM-370.                                               
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     UPSI-0 ON STATUS IS WD-TRACE-ON                                      
004000     UPSI-0 OFF STATUS IS WD-TRACE-OFF.                                   
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT DAILYRPT  ASSIGN TO DAILYRPT                                  
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS  IS WS-DAILYRPT-STATUS.                              
004600     SELECT CASEMAST  ASSIGN TO CASEMAST                                  
004700         ORGANIZATION IS INDEXED                                          
004800         ACCESS MODE  IS RANDOM                                           
004900         RECORD KEY   IS WD-DOCUMENT-NUMBER                               
005000         FILE STATUS  IS WS-CASEMAST-STATUS.                              
005100     SELECT ACTIONS   ASSIGN TO ACTIONS                                   
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS  IS WS-ACTIONS-STATUS.                               
005400     SELECT DETAILRP  ASSIGN TO DETAILRP                                  
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS  IS WS-DETAILRP-STATUS.                              
005700     SELECT SUMMARY   ASSIGN TO SUMMARY                                   
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS  IS WS-SUMMARY-STATUS.                               
006000****************************************************************          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300 FD  DAILYRPT                                                             
006400     RECORDING MODE IS F.                                                 
006500 01  DAILYRPT-RECORD                 PIC X(200).                          
006600 FD  CASEMAST                                                             
006700     RECORDING MODE IS F.                                                 
006800 COPY WDWTCASE.                                                           
006900 FD  ACTIONS                                                              
007000     RECORDING MODE IS F.                                                 
007100 COPY WDACTLST.                                                           
007200 FD  DETAILRP                                                             
007300     RECORDING MODE IS F.                                                 
007400 COPY WDACTDET.                                                           
007500 FD  SUMMARY                                                              
007600     RECORDING MODE IS F.                                                 
007700 01  SUMMARY-RECORD                  PIC X(132).                          
007800****************************************************************          
007900 WORKING-STORAGE SECTION.                                                 
008000****************************************************************          
008100 01  WS-FILE-STATUSES.                                                    
008200     05  WS-DAILYRPT-STATUS          PIC X(02) VALUE SPACES.              
008300     05  WS-CASEMAST-STATUS          PIC X(02) VALUE SPACES.              
008400     05  WS-ACTIONS-STATUS           PIC X(02) VALUE SPACES.              
008500     05  WS-DETAILRP-STATUS          PIC X(02) VALUE SPACES.              
008600     05  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.              
008700 01  WS-TODAYS-DATE.                                                      
008800     05  CURRENT-DATE.                                                    
008900         10  CURRENT-YEAR            PIC 9(02).                           
009000         10  CURRENT-MONTH           PIC 9(02).                           
009100         10  CURRENT-DAY             PIC 9(02).                           
009200 01  WS-CENTURY-WORK                 PIC 9(02) COMP VALUE 20.             
009300 01  WS-SWITCHES.                                                         
009400     05  WS-DAILYRPT-EOF             PIC X     VALUE 'N'.                 
009500         88  WS-NO-MORE-DAILYRPT         VALUE 'Y'.                       
009600     05  WS-HEADER-SEEN-SW           PIC X     VALUE 'N'.                 
009700         88  WS-HEADER-ALREADY-SEEN      VALUE 'Y'.                       
009800     05  WS-CASEMAST-FOUND-SW        PIC X     VALUE 'N'.                 
009900         88  WS-CASEMAST-REC-FOUND       VALUE 'Y'.                       
010000 COPY WDDRCSV.                                                            
010100 01  WS-UNSTRING-PTR                 PIC 9(04) COMP VALUE 1.              
010200 01  WS-UPPER-MATCH-FLAG              PIC X(12).                          
010300     88  WS-MF-NOT-MATCHING              VALUE 'NOT MATCHING'             
010400                                          'NOTMATCHING'.                  
010500****************************************************************          
010600*    REPORT TOTALS                                              *         
010700****************************************************************          
010800 01  REPORT-TOTALS.                                                       
010900     05  NUM-ROWS-READ                PIC S9(07) COMP-3 VALUE +0.         
011000     05  NUM-ROWS-NOT-MATCHING        PIC S9(07) COMP-3 VALUE +0.         
011100     05  NUM-KEYS-UNIQUE              PIC S9(07) COMP-3 VALUE +0.         
011200     05  NUM-CASES-PROCESSED          PIC S9(07) COMP-3 VALUE +0.         
011300     05  NUM-CASES-SUCCESSFUL         PIC S9(07) COMP-3 VALUE +0.         
011400     05  NUM-CASES-FAILED             PIC S9(07) COMP-3 VALUE +0.         
011500     05  NUM-CASES-MANUAL-REVIEW      PIC S9(07) COMP-3 VALUE +0.         
011600****************************************************************          
011700*    UNIQUE-BUSINESS-KEY TABLE - FIRST-APPEARANCE ORDER.        *         
011800****************************************************************          
011900 01  WS-UNIQUE-KEY-TABLE.                                                 
012000     05  WS-UNIQUE-KEY-ENTRY        PIC X(20) OCCURS 3000 TIMES.          
012100 01  WS-KEY-SUB                      PIC 9(05) COMP.                      
012200 01  WS-DUP-KEY-SW                   PIC X     VALUE 'N'.                 
012300     88  WS-DUP-KEY-WAS-FOUND            VALUE 'Y'.                       
012400 01  WS-CURRENT-KEY                  PIC X(20).                           
012500 01  WS-CURKEY-TRACE-R REDEFINES                                          
012600     WS-CURRENT-KEY.                                                      
012700     05  WS-CURKEY-TRACE-HI          PIC X(10).                           
012800     05  WS-CURKEY-TRACE-LO          PIC X(10).                           
012900****************************************************************          
013000*    ACTION-LIST TABLES - DE-DUPLICATED, FIRST-APPEARANCE ORDER *         
013100****************************************************************          
013200 01  WS-LIST-SIZES.                                                       
013300     05  WS-ACTIVE-COUNT              PIC 9(05) COMP VALUE 0.             
013400     05  WS-COMPLETE-COUNT            PIC 9(05) COMP VALUE 0.             
013500     05  WS-RETURNING-COUNT           PIC 9(05) COMP VALUE 0.             
013600     05  WS-MANUAL-REVIEW-COUNT       PIC 9(05) COMP VALUE 0.             
013700 01  WS-ACTIVE-LIST.                                                      
013800     05  WS-ACTIVE-ENTRY              PIC X(20) OCCURS 3000 TIMES.        
013900 01  WS-COMPLETE-LIST.                                                    
014000     05  WS-COMPLETE-ENTRY            PIC X(20) OCCURS 3000 TIMES.        
014100 01  WS-RETURNING-LIST.                                                   
014200     05  WS-RETURNING-ENTRY           PIC X(20) OCCURS 3000 TIMES.        
014300 01  WS-MANUAL-REVIEW-LIST.                                               
014400     05  WS-MANUAL-REVIEW-ENTRY       PIC X(20) OCCURS 3000 TIMES.        
014500 01  WS-LIST-SUB                     PIC 9(05) COMP.                      
014600 01  WS-DUP-FOUND-SW                 PIC X     VALUE 'N'.                 
014700     88  WS-DUP-WAS-FOUND                VALUE 'Y'.                       
014800 01  WS-CURRENT-LIST-NAME            PIC X(15).                           
014900 01  WS-CURRENT-DOCUMENT             PIC X(20).                           
015000 01  WS-DOCNUM-TRACE-R REDEFINES                                          
015100     WS-CURRENT-DOCUMENT.                                                 
015200     05  WS-DOCNUM-TRACE-HI          PIC X(10).                           
015300     05  WS-DOCNUM-TRACE-LO          PIC X(10).                           
015400 01  WS-RUN-DATE-STAMP.                                                   
015500     05  WS-RD-CCYY                  PIC 9(04).                           
015600     05  WS-RD-MM                    PIC 9(02).                           
015700     05  WS-RD-DD                    PIC 9(02).                           
015800 01  WS-RUN-DATE-STAMP-R REDEFINES                                        
015900     WS-RUN-DATE-STAMP               PIC 9(08).                           
016000****************************************************************          
016100*    CATEGORIZER CALL AREA                                      *         
016200****************************************************************          
016300 01  WS-CATEGORIZER-PARMS.                                                
016400     05  WS-CAT-CASE-DATA.                                                
016500         10  WS-CAT-ONBASE-STATUS    PIC X(15).                           
016600         10  WS-CAT-BPM-TASK-TOTAL   PIC 9(03).                           
016700         10  WS-CAT-BPM-TASK-OPEN    PIC 9(03).                           
016800         10  WS-CAT-HAS-ACTIVE-INST  PIC X(01).                           
016900     05  WS-CAT-DAILY-REPORT-PASS    PIC X(01) VALUE 'Y'.                 
017000     05  WS-CAT-CATEGORY-OUT         PIC X(25).                           
017100     05  WS-CAT-BPM-STATUS-TEXT-OUT  PIC X(25).                           
017200     05  FILLER                      PIC X(10).                           
017300 LINKAGE SECTION.                                                         
017400*----------------------------------------------------------*              
017500 PROCEDURE DIVISION.                                                      
017600****************************************************************          
017700 0000-MAIN-LINE.                                                          
017800     ACCEPT CURRENT-DATE FROM DATE.                                       
017900     COMPUTE WS-RD-CCYY =                                                 
018000         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.                          
018100     MOVE CURRENT-MONTH TO WS-RD-MM.                                      
018200     MOVE CURRENT-DAY   TO WS-RD-DD.                                      
018300     IF WD-TRACE-ON                                                       
018400         DISPLAY 'WDDLYRPT TRACE RUN-DATE=' WS-RUN-DATE-STAMP-R           
018500     END-IF.                                                              
018600     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.                       
018700     PERFORM 7300-READ-DAILYRPT     THRU 7300-EXIT.                       
018800     PERFORM 1000-PASS-ONE-ONE-ROW  THRU 1000-EXIT                        
018900         UNTIL WS-NO-MORE-DAILYRPT.                                       
019000     MOVE 1 TO WS-KEY-SUB.                                                
019100     PERFORM 3000-PASS-TWO-ONE-KEY  THRU 3000-EXIT                        
019200         UNTIL WS-KEY-SUB > NUM-KEYS-UNIQUE.                              
019300     PERFORM 8500-WRITE-ACTION-LISTS THRU 8500-EXIT.                      
019400     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.                       
019500     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.                       
019600     GOBACK.                                                              
019700*----------------------------------------------------------*              
019800*    1000- PASS ONE: SKIP THE HEADER, KEEP NOT-MATCHING      *            
019900*    ROWS, RESOLVE AND DE-DUPLICATE THE BUSINESS KEY.        *            
020000*----------------------------------------------------------*              
020100 1000-PASS-ONE-ONE-ROW.                                                   
020200     IF NOT WS-HEADER-ALREADY-SEEN                                        
020300         MOVE 'Y' TO WS-HEADER-SEEN-SW                                    
020400     ELSE                                                                 
020500         ADD 1 TO NUM-ROWS-READ                                           
020600         PERFORM 1200-UNSTRING-CSV-ROW    THRU 1200-EXIT                  
020700         PERFORM 1250-UPPERCASE-MATCH-FLAG THRU 1250-EXIT                 
020800         IF WS-MF-NOT-MATCHING                                            
020900             ADD 1 TO NUM-ROWS-NOT-MATCHING                               
021000             PERFORM 1300-RESOLVE-BUSINESS-KEY THRU 1300-EXIT             
021100         END-IF                                                           
021200     END-IF.                                                              
021300     PERFORM 7300-READ-DAILYRPT THRU 7300-EXIT.                           
021400 1000-EXIT.                                                               
021500     EXIT.                                                                
021600*----------------------------------------------------------*              
021700*    1200- UNSTRING THE 13 COMMA-SEPARATED COLUMNS.          *            
021800*----------------------------------------------------------*              
021900 1200-UNSTRING-CSV-ROW.                                                   
022000     UNSTRING DAILYRPT-RECORD DELIMITED BY ','                            
022100         INTO WD-DR-CAMUNDA-BUS-KEY                                       
022200              WD-DR-CAMUNDA-CLIENT                                        
022300              WD-DR-CAMUNDA-CONTRACT                                      
022400              WD-DR-CAMUNDA-START-TIME                                    
022500              WD-DR-ONBASE-BUS-KEY                                        
022600              WD-DR-ONBASE-CLIENT                                         
022700              WD-DR-ONBASE-QUEUE                                          
022800              WD-DR-ONBASE-CONTRACT                                       
022900              WD-DR-MATCH-FLAG                                            
023000              WD-DR-PROCESSING-DATE                                       
023100              WD-DR-AGING-IN-DAYS                                         
023200              WD-DR-PENDING-CALLOUT                                       
023300              WD-DR-NOTES.                                                
023400 1200-EXIT.                                                               
023500     EXIT.                                                                
023600*----------------------------------------------------------*              
023700*    1250- CASE-FOLD THE MATCH-FLAG COLUMN - THE FEED SENDS  *            
023800*    "Not Matching" IN ANY MIX OF UPPER AND LOWER CASE.      *            
023900*                                                RSK 1112    *            
024000*----------------------------------------------------------*              
024100 1250-UPPERCASE-MATCH-FLAG.                                               
024200     MOVE WD-DR-MATCH-FLAG TO WS-UPPER-MATCH-FLAG.                        
024300     INSPECT WS-UPPER-MATCH-FLAG                                          
024400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
024500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
024600 1250-EXIT.                                                               
024700     EXIT.                                                                
024800*----------------------------------------------------------*              
024900*    1300- ONBASE KEY WINS IF NON-BLANK, ELSE CAMUNDA KEY.   *            
025000*    BLANK KEYS ARE DROPPED; OTHERS ARE DE-DUPLICATED.       *            
025100*----------------------------------------------------------*              
025200 1300-RESOLVE-BUSINESS-KEY.                                               
025300     IF WD-DR-ONBASE-BUS-KEY NOT = SPACES                                 
025400         MOVE WD-DR-ONBASE-BUS-KEY  TO WS-CURRENT-KEY                     
025500     ELSE                                                                 
025600         MOVE WD-DR-CAMUNDA-BUS-KEY TO WS-CURRENT-KEY                     
025700     END-IF.                                                              
025800     IF WD-TRACE-ON                                                       
025900         DISPLAY 'WDDLYRPT TRACE KEY-HI=' WS-CURKEY-TRACE-HI              
026000             ' KEY-LO=' WS-CURKEY-TRACE-LO                                
026100     END-IF.                                                              
026200     IF WS-CURRENT-KEY NOT = SPACES                                       
026300         MOVE 'N' TO WS-DUP-KEY-SW                                        
026400         MOVE 1   TO WS-KEY-SUB                                           
026500         PERFORM 1350-COMPARE-ONE-KEY THRU 1350-EXIT                      
026600             UNTIL WS-KEY-SUB > NUM-KEYS-UNIQUE                           
026700         IF NOT WS-DUP-KEY-WAS-FOUND                                      
026800             ADD 1 TO NUM-KEYS-UNIQUE                                     
026900             MOVE WS-CURRENT-KEY                                          
027000                 TO WS-UNIQUE-KEY-ENTRY(NUM-KEYS-UNIQUE)                  
027100         END-IF                                                           
027200     END-IF.                                                              
027300 1300-EXIT.                                                               
027400     EXIT.                                                                
027500 1350-COMPARE-ONE-KEY.                                                    
027600     IF WS-UNIQUE-KEY-ENTRY(WS-KEY-SUB) = WS-CURRENT-KEY                  
027700         MOVE 'Y' TO WS-DUP-KEY-SW                                        
027800     END-IF.                                                              
027900     ADD 1 TO WS-KEY-SUB.                                                 
028000 1350-EXIT.                                                               
028100     EXIT.                                                                
028200*----------------------------------------------------------*              
028300*    3000- PASS TWO: ONE UNIQUE KEY - LOOK UP CASEMAST,      *            
028400*    CATEGORIZE, APPLY THE DAILY-REPORT ACTION RULES.        *            
028500*    TICKET WD-1349 - NO CASEMAST RECORD IS A FAILURE.       *            
028600*----------------------------------------------------------*              
028700 3000-PASS-TWO-ONE-KEY.                                                   
028800     ADD 1 TO NUM-CASES-PROCESSED.                                        
028900     MOVE SPACES TO WD-ACTDET-RECORD.                                     
029000     MOVE WS-UNIQUE-KEY-ENTRY(WS-KEY-SUB)                                 
029100         TO WD-AD-DOCUMENT-NUMBER                                         
029200            WS-CURRENT-DOCUMENT                                           
029300            WD-DOCUMENT-NUMBER.                                           
029400     READ CASEMAST                                                        
029500         INVALID KEY MOVE 'N' TO WS-CASEMAST-FOUND-SW                     
029600         NOT INVALID KEY MOVE 'Y' TO WS-CASEMAST-FOUND-SW                 
029700     END-READ.                                                            
029800     IF WS-CASEMAST-REC-FOUND                                             
029900         MOVE WD-PROCESS-INSTANCE-ID TO WD-AD-CASE-REFERENCE              
030000         PERFORM 3100-CATEGORIZE     THRU 3100-EXIT                       
030100         PERFORM 3500-APPLY-DAILY-RULES THRU 3500-EXIT                    
030200     ELSE                                                                 
030300         MOVE 'FAILED'                    TO WD-AD-STATUS                 
030400         MOVE 'UNKNOWN'                   TO WD-AD-CATEGORY               
030500         MOVE 'No case record found for business key'                     
030600             TO WD-AD-MESSAGE                                             
030700         PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT                 
030800         ADD 1 TO NUM-CASES-FAILED                                        
030900     END-IF.                                                              
031000     PERFORM 8100-WRITE-DETAIL-LINE  THRU 8100-EXIT.                      
031100     ADD 1 TO WS-KEY-SUB.                                                 
031200 3000-EXIT.                                                               
031300     EXIT.                                                                
031400*----------------------------------------------------------*              
031500*    3100- CALL THE SHARED CATEGORIZER IN DAILY-REPORT MODE. *            
031600*----------------------------------------------------------*              
031700 3100-CATEGORIZE.                                                         
031800     MOVE WD-ONBASE-STATUS       TO WS-CAT-ONBASE-STATUS.                 
031900     MOVE WD-BPM-TASK-TOTAL      TO WS-CAT-BPM-TASK-TOTAL.                
032000     MOVE WD-BPM-TASK-OPEN       TO WS-CAT-BPM-TASK-OPEN.                 
032100     MOVE WD-HAS-ACTIVE-INSTANCE TO WS-CAT-HAS-ACTIVE-INST.               
032200     MOVE 'Y'                    TO WS-CAT-DAILY-REPORT-PASS.             
032300     CALL 'WDCATSTA' USING WS-CATEGORIZER-PARMS.                          
032400     MOVE WS-CAT-CATEGORY-OUT    TO WD-AD-CATEGORY.                       
032500 3100-EXIT.                                                               
032600     EXIT.                                                                
032700*----------------------------------------------------------*              
032800*    3500- DAILY-REPORT ACTION RULES BY CATEGORY.            *            
032900*----------------------------------------------------------*              
033000 3500-APPLY-DAILY-RULES.                                                  
033100     EVALUATE WS-CAT-CATEGORY-OUT                                         
033200         WHEN 'WAITING_CASE'                                              
033300             MOVE 'ACTIVE_CASE' TO WD-AD-STATUS                           
033400             MOVE 'Active workflow instance still running'                
033500                 TO WD-AD-MESSAGE                                         
033600             PERFORM 9010-ADD-TO-ACTIVE THRU 9010-EXIT                    
033700             ADD 1 TO NUM-CASES-SUCCESSFUL                                
033800         WHEN 'FOLLOW_UP_COMPLETE'                                        
033900             MOVE 'NO_ACTION_REQUIRED' TO WD-AD-STATUS                    
034000             MOVE 'BPM Follow-Up already complete'                        
034100                 TO WD-AD-MESSAGE                                         
034200             ADD 1 TO NUM-CASES-SUCCESSFUL                                
034300         WHEN 'DV_POST_OPEN_DV_COMPLETE'                                  
034400             MOVE 'COMPLETED' TO WD-AD-STATUS                             
034500             MOVE 'DV post complete - marking complete'                   
034600                 TO WD-AD-MESSAGE                                         
034700             PERFORM 9020-ADD-TO-COMPLETE THRU 9020-EXIT                  
034800             ADD 1 TO NUM-CASES-SUCCESSFUL                                
034900         WHEN 'CASE_RETURNING'                                            
035000             MOVE 'COMPLETED' TO WD-AD-STATUS                             
035100             MOVE 'Not matching - returning to workflow'                  
035200                 TO WD-AD-MESSAGE                                         
035300             PERFORM 9030-ADD-TO-RETURNING THRU 9030-EXIT                 
035400             ADD 1 TO NUM-CASES-SUCCESSFUL                                
035500         WHEN OTHER                                                       
035600             MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS                
035700             MOVE 'Category not actionable - routed for review'           
035800                 TO WD-AD-MESSAGE                                         
035900             PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT             
036000             ADD 1 TO NUM-CASES-MANUAL-REVIEW                             
036100     END-EVALUATE.                                                        
036200 3500-EXIT.                                                               
036300     EXIT.                                                                
036400*----------------------------------------------------------*              
036500*    9000- ADD-TO-LIST FAMILY.  DE-DUPLICATED, FIRST-        *            
036600*    APPEARANCE ORDER, ONE FAMILY PER ACTION LIST.           *            
036700*----------------------------------------------------------*              
036800 9000-ADD-TO-MANUAL-REVIEW.                                               
036900     MOVE 'MANUAL-REVIEW' TO WD-AD-ACTION-LIST.                           
037000     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
037100     MOVE 1   TO WS-LIST-SUB.                                             
037200     PERFORM 9001-COMPARE-MAN-REV THRU 9001-EXIT                          
037300         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.                      
037400     IF NOT WS-DUP-WAS-FOUND                                              
037500         ADD 1 TO WS-MANUAL-REVIEW-COUNT                                  
037600         MOVE WS-CURRENT-DOCUMENT                                         
037700             TO WS-MANUAL-REVIEW-ENTRY(WS-MANUAL-REVIEW-COUNT)            
037800     END-IF.                                                              
037900 9000-EXIT.                                                               
038000     EXIT.                                                                
038100 9001-COMPARE-MAN-REV.                                                    
038200     IF WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT         
038300         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
038400     END-IF.                                                              
038500     ADD 1 TO WS-LIST-SUB.                                                
038600 9001-EXIT.                                                               
038700     EXIT.                                                                
038800 9010-ADD-TO-ACTIVE.                                                      
038900     MOVE 'ACTIVE' TO WD-AD-ACTION-LIST.                                  
039000     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
039100     MOVE 1   TO WS-LIST-SUB.                                             
039200     PERFORM 9011-COMPARE-ACTIVE THRU 9011-EXIT                           
039300         UNTIL WS-LIST-SUB > WS-ACTIVE-COUNT.                             
039400     IF NOT WS-DUP-WAS-FOUND                                              
039500         ADD 1 TO WS-ACTIVE-COUNT                                         
039600         MOVE WS-CURRENT-DOCUMENT                                         
039700             TO WS-ACTIVE-ENTRY(WS-ACTIVE-COUNT)                          
039800     END-IF.                                                              
039900 9010-EXIT.                                                               
040000     EXIT.                                                                
040100 9011-COMPARE-ACTIVE.                                                     
040200     IF WS-ACTIVE-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT                
040300         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
040400     END-IF.                                                              
040500     ADD 1 TO WS-LIST-SUB.                                                
040600 9011-EXIT.                                                               
040700     EXIT.                                                                
040800 9020-ADD-TO-COMPLETE.                                                    
040900     MOVE 'COMPLETE' TO WD-AD-ACTION-LIST.                                
041000     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
041100     MOVE 1   TO WS-LIST-SUB.                                             
041200     PERFORM 9021-COMPARE-COMPLETE THRU 9021-EXIT                         
041300         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.                           
041400     IF NOT WS-DUP-WAS-FOUND                                              
041500         ADD 1 TO WS-COMPLETE-COUNT                                       
041600         MOVE WS-CURRENT-DOCUMENT                                         
041700             TO WS-COMPLETE-ENTRY(WS-COMPLETE-COUNT)                      
041800     END-IF.                                                              
041900 9020-EXIT.                                                               
042000     EXIT.                                                                
042100 9021-COMPARE-COMPLETE.                                                   
042200     IF WS-COMPLETE-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT              
042300         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
042400     END-IF.                                                              
042500     ADD 1 TO WS-LIST-SUB.                                                
042600 9021-EXIT.                                                               
042700     EXIT.                                                                
042800 9030-ADD-TO-RETURNING.                                                   
042900     MOVE 'RETURNING' TO WD-AD-ACTION-LIST.                               
043000     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
043100     MOVE 1   TO WS-LIST-SUB.                                             
043200     PERFORM 9031-COMPARE-RETURNING THRU 9031-EXIT                        
043300         UNTIL WS-LIST-SUB > WS-RETURNING-COUNT.                          
043400     IF NOT WS-DUP-WAS-FOUND                                              
043500         ADD 1 TO WS-RETURNING-COUNT                                      
043600         MOVE WS-CURRENT-DOCUMENT                                         
043700             TO WS-RETURNING-ENTRY(WS-RETURNING-COUNT)                    
043800     END-IF.                                                              
043900 9030-EXIT.                                                               
044000     EXIT.                                                                
044100 9031-COMPARE-RETURNING.                                                  
044200     IF WS-RETURNING-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT             
044300         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
044400     END-IF.                                                              
044500     ADD 1 TO WS-LIST-SUB.                                                
044600 9031-EXIT.                                                               
044700     EXIT.                                                                
044800*----------------------------------------------------------*              
044900*    7000- FILE HANDLING PARAGRAPHS - OPEN, READ, CLOSE.     *            
045000*----------------------------------------------------------*              
045100 7000-OPEN-FILES.                                                         
045200     OPEN INPUT  DAILYRPT                                                 
045300          I-O    CASEMAST                                                 
045400          OUTPUT ACTIONS DETAILRP SUMMARY.                                
045500     IF WS-DAILYRPT-STATUS NOT = '00'                                     
045600         DISPLAY 'WDDLYRPT - ERROR OPENING DAILYRPT. RC: '                
045700             WS-DAILYRPT-STATUS                                           
045800         MOVE 16 TO RETURN-CODE                                           
045900         MOVE 'Y' TO WS-DAILYRPT-EOF                                      
046000     END-IF.                                                              
046100 7000-EXIT.                                                               
046200     EXIT.                                                                
046300 7300-READ-DAILYRPT.                                                      
046400     READ DAILYRPT                                                        
046500         AT END MOVE 'Y' TO WS-DAILYRPT-EOF                               
046600     END-READ.                                                            
046700 7300-EXIT.                                                               
046800     EXIT.                                                                
046900 7900-CLOSE-FILES.                                                        
047000     CLOSE DAILYRPT CASEMAST ACTIONS DETAILRP SUMMARY.                    
047100 7900-EXIT.                                                               
047200     EXIT.                                                                
047300*----------------------------------------------------------*              
047400*    8100- WRITE ONE DETAIL LINE.                            *            
047500*----------------------------------------------------------*              
047600 8100-WRITE-DETAIL-LINE.                                                  
047700     WRITE WD-ACTDET-RECORD.                                              
047800 8100-EXIT.                                                               
047900     EXIT.                                                                
048000*----------------------------------------------------------*              
048100*    8500- WRITE THE FOUR ACTION LISTS, GROUPED BY LIST NAME.*            
048200*----------------------------------------------------------*              
048300 8500-WRITE-ACTION-LISTS.                                                 
048400     MOVE 'ACTIVE'        TO WS-CURRENT-LIST-NAME.                        
048500     MOVE 1                TO WS-LIST-SUB.                                
048600     PERFORM 8510-WRITE-ONE-ACTIVE THRU 8510-EXIT                         
048700         UNTIL WS-LIST-SUB > WS-ACTIVE-COUNT.                             
048800     MOVE 'COMPLETE'      TO WS-CURRENT-LIST-NAME.                        
048900     MOVE 1                TO WS-LIST-SUB.                                
049000     PERFORM 8520-WRITE-ONE-COMPLETE THRU 8520-EXIT                       
049100         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.                           
049200     MOVE 'RETURNING'     TO WS-CURRENT-LIST-NAME.                        
049300     MOVE 1                TO WS-LIST-SUB.                                
049400     PERFORM 8530-WRITE-ONE-RETURNING THRU 8530-EXIT                      
049500         UNTIL WS-LIST-SUB > WS-RETURNING-COUNT.                          
049600     MOVE 'MANUAL-REVIEW' TO WS-CURRENT-LIST-NAME.                        
049700     MOVE 1                TO WS-LIST-SUB.                                
049800     PERFORM 8540-WRITE-ONE-MAN-REV THRU 8540-EXIT                        
049900         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.                      
050000 8500-EXIT.                                                               
050100     EXIT.                                                                
050200 8510-WRITE-ONE-ACTIVE.                                                   
050300     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.                        
050400     MOVE WS-ACTIVE-ENTRY(WS-LIST-SUB)                                    
050500         TO WD-AL-DOCUMENT-NUMBER.                                        
050600     WRITE WD-ACTLST-RECORD.                                              
050700     ADD 1 TO WS-LIST-SUB.                                                
050800 8510-EXIT.                                                               
050900     EXIT.                                                                
051000 8520-WRITE-ONE-COMPLETE.                                                 
051100     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.                        
051200     MOVE WS-COMPLETE-ENTRY(WS-LIST-SUB)                                  
051300         TO WD-AL-DOCUMENT-NUMBER.                                        
051400     WRITE WD-ACTLST-RECORD.                                              
051500     ADD 1 TO WS-LIST-SUB.                                                
051600 8520-EXIT.                                                               
051700     EXIT.                                                                
051800 8530-WRITE-ONE-RETURNING.                                                
051900     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.                        
052000     MOVE WS-RETURNING-ENTRY(WS-LIST-SUB)                                 
052100         TO WD-AL-DOCUMENT-NUMBER.                                        
052200     WRITE WD-ACTLST-RECORD.                                              
052300     ADD 1 TO WS-LIST-SUB.                                                
052400 8530-EXIT.                                                               
052500     EXIT.                                                                
052600 8540-WRITE-ONE-MAN-REV.                                                  
052700     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.                        
052800     MOVE WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB)                             
052900         TO WD-AL-DOCUMENT-NUMBER.                                        
053000     WRITE WD-ACTLST-RECORD.                                              
053100     ADD 1 TO WS-LIST-SUB.                                                
053200 8540-EXIT.                                                               
053300     EXIT.                                                                
053400*----------------------------------------------------------*              
053500*    8900- SUMMARY LINE - TOTALS PLUS EACH LIST SIZE.        *            
053600*----------------------------------------------------------*              
053700 8900-WRITE-SUMMARY.                                                      
053800     MOVE SPACES TO SUMMARY-RECORD.                                       
053900     STRING 'WDDLYRPT SUMMARY - ROWS='  DELIMITED BY SIZE                 
054000            NUM-ROWS-READ             DELIMITED BY SIZE                   
054100            ' NOT-MATCHING='          DELIMITED BY SIZE                   
054200            NUM-ROWS-NOT-MATCHING     DELIMITED BY SIZE                   
054300            ' UNIQUE-KEYS='           DELIMITED BY SIZE                   
054400            NUM-KEYS-UNIQUE           DELIMITED BY SIZE                   
054500            INTO SUMMARY-RECORD.                                          
054600     WRITE SUMMARY-RECORD.                                                
054700     MOVE SPACES TO SUMMARY-RECORD.                                       
054800     STRING 'WDDLYRPT RESULTS - PROCESSED='  DELIMITED BY SIZE            
054900            NUM-CASES-PROCESSED       DELIMITED BY SIZE                   
055000            ' SUCCESS='               DELIMITED BY SIZE                   
055100            NUM-CASES-SUCCESSFUL      DELIMITED BY SIZE                   
055200            ' FAILED='                DELIMITED BY SIZE                   
055300            NUM-CASES-FAILED          DELIMITED BY SIZE                   
055400            ' MANUAL-REVIEW='         DELIMITED BY SIZE                   
055500            NUM-CASES-MANUAL-REVIEW   DELIMITED BY SIZE                   
055600            INTO SUMMARY-RECORD.                                          
055700     WRITE SUMMARY-RECORD.                                                
055800 8900-EXIT.                                                               
055900     EXIT.                                                                
