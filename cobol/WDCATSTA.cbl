000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    WDCATSTA.                                                 
000300 AUTHOR.        D R WATTS.                                                
000400 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.                         
000500 DATE-WRITTEN.  03/21/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800****************************************************************          
000900*    WDCATSTA - CASE CATEGORIZER / BPM FOLLOW-UP ANALYZER      *          
001000*                                                               *         
001100*    PURE RULE SUBROUTINE.  GIVEN ONE WD-WTCASE-RECORD, RETURNS *         
001200*    A CATEGORY CODE AND THE BPM FOLLOW-UP STATUS TEXT.  CALLED *         
001300*    BY WDCASEWT (WAITING-CASE PASS) AND WDDLYRPT (DAILY-REPORT *         
001400*    PASS, WHICH ALSO SETS LK-DAILY-REPORT-PASS TO APPLY THE    *         
001500*    ACTIVE-INSTANCE / CASE-RETURNING OVERRIDES).  NO FILES.    *         
001600*                                                               *         
001700*    CHANGE LOG                                                *          
001800*    ----------                                                *          
001900*    03/21/89  DRW  ORIGINAL CODING.                            *         
002000*    08/02/90  DRW  ADDED BPM STATUS TEXT BUILDER (1500-).      *         
002100*    05/14/93  JQF  CASE-INSENSITIVE STATUS COMPARE - ONBASE    *         
002200*                    STARTED RETURNING MIXED-CASE STATUS TEXT.  *         
002300*    01/05/99  MHT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, *         
002400*                    NO CHANGE REQUIRED.                        *         
002500*    03/30/04  RSK  TICKET WD-1163 - ADDED DAILY-REPORT PASS    *         
002600*                    OVERRIDE (WAITING_CASE / CASE_RETURNING).  *         
002700****************************************************************          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER.  IBM-370.                                               
003100 OBJECT-COMPUTER.  IBM-370.                                               
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM                                                   
003400     UPSI-0 ON STATUS IS WD-TRACE-ON                                      
003500     UPSI-0 OFF STATUS IS WD-TRACE-OFF.                                   
003600 DATA DIVISION.                                                           
003700 WORKING-STORAGE SECTION.                                                 
003800 01  WS-UPPER-STATUS                 PIC X(15).                           
003900 01  WS-BPM-ALL-COMPLETE-SW          PIC X     VALUE 'N'.                 
004000     88  WS-BPM-ALL-COMPLETE             VALUE 'Y'.                       
004100 01  WS-CASE-TABLE.                                                       
004200     05  FILLER              PIC X(15) VALUE 'POST COMPLETE  '.           
004300     05  FILLER              PIC X(15) VALUE 'PEND           '.           
004400     05  FILLER              PIC X(15) VALUE 'PENDING        '.           
004500     05  FILLER              PIC X(15) VALUE 'NEW            '.           
004600 01  WS-CASE-TABLE-R  REDEFINES WS-CASE-TABLE.                            
004700     05  WS-CT-ENTRY                 PIC X(15) OCCURS 4 TIMES.            
004800 01  WS-CT-SUB                       PIC 9(02) COMP VALUE 1.              
004900 01  WS-CT-MATCH-SW                  PIC X     VALUE 'N'.                 
005000     88  WS-CT-IN-WAITING-GROUP          VALUE 'Y'.                       
005100 01  WS-STATUS-TEXT-TABLE.                                                
005200     05  FILLER                      PIC X(10) VALUE 'N/A       '.        
005300     05  FILLER                      PIC X(10) VALUE 'All Closed'.        
005400 01  WS-STATUS-TEXT   REDEFINES WS-STATUS-TEXT-TABLE.                     
005500     05  WS-STAT-ENTRY                PIC X(10) OCCURS 2 TIMES.           
005600 01  WS-OPEN-OF-TOTAL-TEXT.                                               
005700     05  FILLER                      PIC X(05) VALUE 'Open ('.            
005800     05  WS-OT-OPEN                  PIC ZZ9.                             
005900     05  FILLER                      PIC X(04) VALUE ' of '.              
006000     05  WS-OT-TOTAL                 PIC ZZ9.                             
006100     05  FILLER                      PIC X(01) VALUE ')'.                 
006200 01  WS-OT-ALPHA-VIEW REDEFINES                                           
006300     WS-OPEN-OF-TOTAL-TEXT      PIC X(13).                                
006400 LINKAGE SECTION.                                                         
006500 01  LK-CATEGORIZER-PARMS.                                                
006600     05  LK-CASE-DATA.                                                    
006700         10  LK-ONBASE-STATUS        PIC X(15).                           
006800         10  LK-BPM-TASK-TOTAL       PIC 9(03).                           
006900         10  LK-BPM-TASK-OPEN        PIC 9(03).                           
007000         10  LK-HAS-ACTIVE-INSTANCE  PIC X(01).                           
007100             88  LK-ACTIVE-INSTANCE-YES  VALUE 'Y'.                       
007200     05  LK-DAILY-REPORT-PASS        PIC X(01).                           
007300         88  LK-IS-DAILY-REPORT-PASS     VALUE 'Y'.                       
007400     05  LK-CATEGORY-OUT             PIC X(25).                           
007500     05  LK-BPM-STATUS-TEXT-OUT      PIC X(25).                           
007600     05  FILLER                      PIC X(10).                           
007700*----------------------------------------------------------*              
007800 PROCEDURE DIVISION USING LK-CATEGORIZER-PARMS.                           
007900****************************************************************          
008000 0000-MAIN-LINE.                                                          
008100     MOVE SPACES TO LK-CATEGORY-OUT.                                      
008200     PERFORM 1500-BUILD-BPM-STATUS-TEXT THRU 1500-EXIT.                   
008300     IF LK-IS-DAILY-REPORT-PASS                                           
008400         PERFORM 2000-CATEGORIZE-DAILY THRU 2000-EXIT                     
008500     ELSE                                                                 
008600         PERFORM 1000-CATEGORIZE-CASE THRU 1000-EXIT                      
008700     END-IF.                                                              
008800     GOBACK.                                                              
008900*----------------------------------------------------------*              
009000*    1000- WAITING-CASE CATEGORIZATION, EVALUATED IN THE     *            
009100*    FIXED ORDER LAID OUT BY THE RECON DESK.        DRW 8903*             
009200*----------------------------------------------------------*              
009300 1000-CATEGORIZE-CASE.                                                    
009400     PERFORM 1100-SET-BPM-ALL-COMPLETE THRU 1100-EXIT.                    
009500     PERFORM 1200-UPPERCASE-STATUS     THRU 1200-EXIT.                    
009600     IF LK-BPM-TASK-TOTAL = 0 AND LK-BPM-TASK-OPEN = 0                    
009700         MOVE 'UNKNOWN' TO LK-CATEGORY-OUT                                
009800     ELSE                                                                 
009900         IF WS-BPM-ALL-COMPLETE                                           
010000             MOVE 'FOLLOW_UP_COMPLETE' TO LK-CATEGORY-OUT                 
010100         ELSE                                                             
010200             IF WS-UPPER-STATUS = 'POST COMPLETE'                         
010300                MOVE 'DV_POST_OPEN_DV_COMPLETE' TO LK-CATEGORY-OUT        
010400             ELSE                                                         
010500                 PERFORM 1300-CHECK-WAITING-GROUP THRU 1300-EXIT          
010600                 IF WS-CT-IN-WAITING-GROUP                                
010700                     AND WS-UPPER-STATUS NOT = 'POST COMPLETE'            
010800                     MOVE 'CHECK_MONGODB' TO LK-CATEGORY-OUT              
010900                 ELSE                                                     
011000                     MOVE 'UNKNOWN' TO LK-CATEGORY-OUT                    
011100                 END-IF                                                   
011200             END-IF                                                       
011300         END-IF                                                           
011400     END-IF.                                                              
011500 1000-EXIT.                                                               
011600     EXIT.                                                                
011700*----------------------------------------------------------*              
011800*    1100- BPM-ALL-COMPLETE = TOTAL > 0 AND OPEN = 0.        *            
011900*----------------------------------------------------------*              
012000 1100-SET-BPM-ALL-COMPLETE.                                               
012100     MOVE 'N' TO WS-BPM-ALL-COMPLETE-SW.                                  
012200     IF LK-BPM-TASK-TOTAL > 0 AND LK-BPM-TASK-OPEN = 0                    
012300         MOVE 'Y' TO WS-BPM-ALL-COMPLETE-SW                               
012400     END-IF.                                                              
012500 1100-EXIT.                                                               
012600     EXIT.                                                                
012700*----------------------------------------------------------*              
012800*    1200- CASE-FOLD THE STATUS TEXT (TICKET JQF 5/93).      *            
012900*----------------------------------------------------------*              
013000 1200-UPPERCASE-STATUS.                                                   
013100     MOVE LK-ONBASE-STATUS TO WS-UPPER-STATUS.                            
013200     INSPECT WS-UPPER-STATUS                                              
013300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
013400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
013500 1200-EXIT.                                                               
013600     EXIT.                                                                
013700*----------------------------------------------------------*              
013800*    1300- IS THE (FOLDED) STATUS ONE OF PEND / PENDING /    *            
013900*    NEW - THE "WAITING GROUP" OF STATUS VALUES.             *            
014000*----------------------------------------------------------*              
014100 1300-CHECK-WAITING-GROUP.                                                
014200     MOVE 'N' TO WS-CT-MATCH-SW.                                          
014300     MOVE 2   TO WS-CT-SUB.                                               
014400     PERFORM 1350-CHECK-ONE-STATUS THRU 1350-EXIT                         
014500         UNTIL WS-CT-SUB > 4.                                             
014600 1300-EXIT.                                                               
014700     EXIT.                                                                
014800 1350-CHECK-ONE-STATUS.                                                   
014900     IF WS-UPPER-STATUS = WS-CT-ENTRY(WS-CT-SUB)                          
015000         MOVE 'Y' TO WS-CT-MATCH-SW                                       
015100     END-IF.                                                              
015200     ADD 1 TO WS-CT-SUB.                                                  
015300 1350-EXIT.                                                               
015400     EXIT.                                                                
015500*----------------------------------------------------------*              
015600*    1500- BPM FOLLOW-UP STATUS TEXT: N/A, ALL CLOSED, OR    *            
015700*    "OPEN (n OF m)".                               DRW 9002*             
015800*----------------------------------------------------------*              
015900 1500-BUILD-BPM-STATUS-TEXT.                                              
016000     IF LK-BPM-TASK-TOTAL = 0                                             
016100         MOVE WS-STAT-ENTRY(1) TO LK-BPM-STATUS-TEXT-OUT                  
016200     ELSE                                                                 
016300         IF LK-BPM-TASK-OPEN = 0                                          
016400             MOVE WS-STAT-ENTRY(2) TO LK-BPM-STATUS-TEXT-OUT              
016500         ELSE                                                             
016600             MOVE LK-BPM-TASK-OPEN  TO WS-OT-OPEN                         
016700             MOVE LK-BPM-TASK-TOTAL TO WS-OT-TOTAL                        
016800             MOVE WS-OPEN-OF-TOTAL-TEXT TO LK-BPM-STATUS-TEXT-OUT         
016900         END-IF                                                           
017000     END-IF.                                                              
017100 1500-EXIT.                                                               
017200     EXIT.                                                                
017300*----------------------------------------------------------*              
017400*    2000- DAILY-REPORT CATEGORIZATION.  HAS-ACTIVE-INSTANCE *            
017500*    OVERRIDES EVERYTHING TO WAITING_CASE; A PEND/NEW CASE   *            
017600*    WITH NO ACTIVE INSTANCE AND AN OPEN BPM FOLLOW-UP MAY   *            
017700*    BE RETURNED AS CASE_RETURNING.  TICKET WD-1163. RSK 0403*            
017800*----------------------------------------------------------*              
017900 2000-CATEGORIZE-DAILY.                                                   
018000     PERFORM 1000-CATEGORIZE-CASE THRU 1000-EXIT.                         
018100     IF LK-ACTIVE-INSTANCE-YES                                            
018200         MOVE 'WAITING_CASE' TO LK-CATEGORY-OUT                           
018300     ELSE                                                                 
018400         IF LK-CATEGORY-OUT = 'CHECK_MONGODB'                             
018500             AND LK-BPM-TASK-OPEN > 0                                     
018600             MOVE 'CASE_RETURNING' TO LK-CATEGORY-OUT                     
018700         END-IF                                                           
018800     END-IF.                                                              
018900 2000-EXIT.                                                               
019000     EXIT.                                                                
