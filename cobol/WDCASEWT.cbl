000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    WDCASEWT.                                                 
000300 AUTHOR.        D R WATTS.                                                
000400 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.                         
000500 DATE-WRITTEN.  03/28/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800****************************************************************          
000900*    WDCASEWT - WAITING-CASE PROCESSOR                         *          
001000*                                                               *         
001100*    READS THE MERGED WAITING-CASE SNAPSHOT (WAITCASE) AND     *          
001200*    CATEGORIZES EVERY DATA-ENTRY WAITING CASE, BUILDING FIVE   *         
001300*    ACTION LISTS (CANCEL, RETURNING, COMPLETE, RETRIGGER,      *         
001400*    MANUAL-REVIEW).  A DETAIL LINE IS WRITTEN FOR EVERY CASE   *         
001500*    AND A SUMMARY LINE AT END OF RUN.  CALLS WDCATSTA TO       *         
001600*    CATEGORIZE AND WDBUSDAY TO TEST CASE-STORE STALENESS.      *         
001700*                                                               *         
001800*    CHANGE LOG                                                *          
001900*    ----------                                                *          
002000*    03/28/89  DRW  ORIGINAL CODING.                            *         
002100*    09/11/90  DRW  ADDED RETRIGGER LIST FOR THE DE-TASK-       *         
002200*                    COMPLETE-BUT-NOT-FIRED CASE.               *         
002300*    05/14/93  JQF  CASE-INSENSITIVE "IN PROGRESS" COMPARE -    *         
002400*                    SEE 2400-.                                 *         
002500*    01/05/99  MHT  Y2K - MONGO-LAST-UPDATED CARRIES A FULL     *         
002600*                    4-DIGIT YEAR; NO WINDOWING NEEDED HERE.    *         
002700*    04/11/03  RSK  TICKET WD-1140 - STALENESS TEST MOVED TO    *         
002800*                    SHARED WDBUSDAY (PLUS-HOLIDAYS MODE).      *         
002900*    08/19/06  RSK  TICKET WD-1301 - DE-DUPLICATE ACTION LISTS  *         
003000*                    IN ORDER OF FIRST APPEARANCE.              *         
003100*    02/02/09  LMC  TICKET WD-1477 - PER-RECORD ERROR TRAP       *        
003200*                    NOW ROUTES TO MANUAL-REVIEW INSTEAD OF     *         
003300*                    ABENDING THE RUN.                          *         
003400*    12/03/12  LMC  TICKET WD-1502 - OTHER/UNKNOWN CASE-        *         
003500*                    STORE STATUS NO LONGER FORCED TO           *         
003600*                    IN_PROGRESS - MESSAGE ONLY, NO LIST,       *         
003700*                    NO STATUS CHANGE PER THE RULE SHEET.       *         
003800****************************************************************          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.  IBM-370.                                               
004200 OBJECT-COMPUTER.  IBM-370.                                               
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 ON STATUS IS WD-TRACE-ON                                      
004600     UPSI-0 OFF STATUS IS WD-TRACE-OFF.                                   
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT WAITCASE  ASSIGN TO WAITCASE                                  
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS  IS WS-WAITCASE-STATUS.                              
005200     SELECT ACTIONS   ASSIGN TO ACTIONS                                   
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS  IS WS-ACTIONS-STATUS.                               
005500     SELECT DETAILRP  ASSIGN TO DETAILRP                                  
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS  IS WS-DETAILRP-STATUS.                              
005800     SELECT SUMMARY   ASSIGN TO SUMMARY                                   
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS  IS WS-SUMMARY-STATUS.                               
006100****************************************************************          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  WAITCASE                                                             
006500     RECORDING MODE IS F.                                                 
006600 COPY WDWTCASE.                                                           
006700 FD  ACTIONS                                                              
006800     RECORDING MODE IS F.                                                 
006900 COPY WDACTLST.                                                           
007000 FD  DETAILRP                                                             
007100     RECORDING MODE IS F.                                                 
007200 COPY WDACTDET.                                                           
007300 FD  SUMMARY                                                              
007400     RECORDING MODE IS F.                                                 
007500 01  SUMMARY-RECORD                  PIC X(132).                          
007600****************************************************************          
007700 WORKING-STORAGE SECTION.                                                 
007800****************************************************************          
007900 01  WS-FILE-STATUSES.                                                    
008000     05  WS-WAITCASE-STATUS          PIC X(02) VALUE SPACES.              
008100     05  WS-ACTIONS-STATUS           PIC X(02) VALUE SPACES.              
008200     05  WS-DETAILRP-STATUS          PIC X(02) VALUE SPACES.              
008300     05  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.              
008400 01  WS-SWITCHES.                                                         
008500     05  WS-WAITCASE-EOF             PIC X     VALUE 'N'.                 
008600         88  WS-NO-MORE-WAITCASE         VALUE 'Y'.                       
008700     05  WS-RECORD-ERROR-SW          PIC X     VALUE 'N'.                 
008800         88  WS-RECORD-IN-ERROR          VALUE 'Y'.                       
008900 01  SYSTEM-DATE-AND-TIME.                                                
009000     05  CURRENT-DATE.                                                    
009100         10  CURRENT-YEAR            PIC 9(02).                           
009200         10  CURRENT-MONTH           PIC 9(02).                           
009300         10  CURRENT-DAY             PIC 9(02).                           
009400     05  CURRENT-TIME.                                                    
009500         10  CURRENT-HOUR            PIC 9(02).                           
009600         10  CURRENT-MINUTE          PIC 9(02).                           
009700         10  CURRENT-SECOND          PIC 9(02).                           
009800         10  CURRENT-HNDSEC          PIC 9(02).                           
009900 01  WS-TODAY-CCYYMMDD               PIC 9(08).                           
010000 01  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.                             
010100     05  WS-TODAY-YYYY               PIC 9(04).                           
010200     05  WS-TODAY-MM                 PIC 9(02).                           
010300     05  WS-TODAY-DD                 PIC 9(02).                           
010400 01  WS-CENTURY-WORK                 PIC 9(02) COMP VALUE 20.             
010500****************************************************************          
010600*    REPORT TOTALS                                              *         
010700****************************************************************          
010800 01  REPORT-TOTALS.                                                       
010900     05  NUM-CASES-READ              PIC S9(07) COMP-3 VALUE +0.          
011000     05  NUM-CASES-SUCCESSFUL        PIC S9(07) COMP-3 VALUE +0.          
011100     05  NUM-CASES-FAILED            PIC S9(07) COMP-3 VALUE +0.          
011200     05  NUM-CASES-MANUAL-REVIEW     PIC S9(07) COMP-3 VALUE +0.          
011300****************************************************************          
011400*    ACTION-LIST TABLES - DE-DUPLICATED, FIRST-APPEARANCE ORDER *         
011500****************************************************************          
011600 01  WS-LIST-SIZES.                                                       
011700     05  WS-CANCEL-COUNT             PIC 9(05) COMP VALUE 0.              
011800     05  WS-RETURNING-COUNT          PIC 9(05) COMP VALUE 0.              
011900     05  WS-COMPLETE-COUNT           PIC 9(05) COMP VALUE 0.              
012000     05  WS-RETRIGGER-COUNT          PIC 9(05) COMP VALUE 0.              
012100     05  WS-MANUAL-REVIEW-COUNT      PIC 9(05) COMP VALUE 0.              
012200 01  WS-CANCEL-LIST.                                                      
012300     05  WS-CANCEL-ENTRY             PIC X(20) OCCURS 2000 TIMES.         
012400 01  WS-RETURNING-LIST.                                                   
012500     05  WS-RETURNING-ENTRY          PIC X(20) OCCURS 2000 TIMES.         
012600 01  WS-COMPLETE-LIST.                                                    
012700     05  WS-COMPLETE-ENTRY           PIC X(20) OCCURS 2000 TIMES.         
012800 01  WS-RETRIGGER-LIST.                                                   
012900     05  WS-RETRIGGER-ENTRY          PIC X(20) OCCURS 2000 TIMES.         
013000 01  WS-MANUAL-REVIEW-LIST.                                               
013100     05  WS-MANUAL-REVIEW-ENTRY      PIC X(20) OCCURS 2000 TIMES.         
013200 01  WS-LIST-SUB                     PIC 9(05) COMP.                      
013300 01  WS-DUP-FOUND-SW                 PIC X     VALUE 'N'.                 
013400     88  WS-DUP-WAS-FOUND                VALUE 'Y'.                       
013500 01  WS-CURRENT-LIST-NAME            PIC X(15).                           
013600 01  WS-CURRENT-DOCUMENT             PIC X(20).                           
013700 01  WS-DOCNUM-TRACE-R REDEFINES                                          
013800     WS-CURRENT-DOCUMENT.                                                 
013900     05  WS-DOCNUM-TRACE-HI          PIC X(10).                           
014000     05  WS-DOCNUM-TRACE-LO          PIC X(10).                           
014100****************************************************************          
014200*    CATEGORIZER / BUSINESS-DAY CALL AREAS                      *         
014300****************************************************************          
014400 01  WS-CATEGORIZER-PARMS.                                                
014500     05  WS-CAT-CASE-DATA.                                                
014600         10  WS-CAT-ONBASE-STATUS    PIC X(15).                           
014700         10  WS-CAT-BPM-TASK-TOTAL   PIC 9(03).                           
014800         10  WS-CAT-BPM-TASK-OPEN    PIC 9(03).                           
014900         10  WS-CAT-HAS-ACTIVE-INST  PIC X(01).                           
015000     05  WS-CAT-DAILY-REPORT-PASS    PIC X(01) VALUE 'N'.                 
015100     05  WS-CAT-CATEGORY-OUT         PIC X(25).                           
015200     05  WS-CAT-BPM-STATUS-TEXT-OUT  PIC X(25).                           
015300     05  FILLER                      PIC X(10).                           
015400 01  WS-BUSDAY-PARMS.                                                     
015500     05  WS-BD-FROM-DATE             PIC 9(08).                           
015600     05  WS-BD-TO-DATE               PIC 9(08).                           
015700     05  WS-BD-HOLIDAY-MODE          PIC X(01) VALUE 'H'.                 
015800     05  WS-BD-THRESHOLD-DAYS        PIC 9(03) VALUE 2.                   
015900     05  WS-BD-DATE-MISSING          PIC X(01).                           
016000     05  WS-BD-BUSINESS-DAYS         PIC 9(05) COMP-3.                    
016100     05  WS-BD-IS-STALE              PIC X(01).                           
016200         88  WS-BD-DATE-IS-STALE         VALUE 'Y'.                       
016300     05  FILLER                      PIC X(05).                           
016400 01  WS-IN-PROGRESS-TABLE.                                                
016500     05  FILLER            PIC X(12) VALUE 'IN_PROGRESS '.                
016600     05  FILLER            PIC X(12) VALUE 'IN PROGRESS '.                
016700     05  FILLER            PIC X(12) VALUE 'IN_PROGRESS '.                
016800     05  FILLER            PIC X(12) VALUE 'INPROGRESS  '.                
016900 01  WS-IN-PROGRESS-R REDEFINES WS-IN-PROGRESS-TABLE.                     
017000     05  WS-IP-ENTRY                 PIC X(12) OCCURS 4 TIMES.            
017100 01  WS-IP-SUB                       PIC 9(02) COMP VALUE 1.              
017200 01  WS-UPPER-MONGO-STATUS           PIC X(12).                           
017300 01  WS-IN-PROGRESS-SW               PIC X     VALUE 'N'.                 
017400     88  WS-STATUS-IS-IN-PROGRESS        VALUE 'Y'.                       
017500 LINKAGE SECTION.                                                         
017600*----------------------------------------------------------*              
017700 PROCEDURE DIVISION.                                                      
017800****************************************************************          
017900 0000-MAIN-LINE.                                                          
018000     ACCEPT CURRENT-DATE FROM DATE.                                       
018100     ACCEPT CURRENT-TIME FROM TIME.                                       
018200     COMPUTE WS-TODAY-YYYY =                                              
018300         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.                          
018400     MOVE CURRENT-MONTH TO WS-TODAY-MM.                                   
018500     MOVE CURRENT-DAY   TO WS-TODAY-DD.                                   
018600     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.                       
018700     PERFORM 7300-READ-WAITCASE     THRU 7300-EXIT.                       
018800     PERFORM 1000-PROCESS-ONE-CASE  THRU 1000-EXIT                        
018900         UNTIL WS-NO-MORE-WAITCASE.                                       
019000     PERFORM 8500-WRITE-ACTION-LISTS THRU 8500-EXIT.                      
019100     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.                       
019200     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.                       
019300     GOBACK.                                                              
019400*----------------------------------------------------------*              
019500*    1000- ONE INPUT RECORD: CATEGORIZE, APPLY THE ACTION    *            
019600*    RULES, WRITE THE DETAIL LINE, READ THE NEXT RECORD.     *            
019700*    TICKET WD-1477 - ANY PARAGRAPH ERROR IS CAUGHT HERE     *            
019800*    AND ROUTED TO MANUAL-REVIEW RATHER THAN ABENDING. LMC 0902*          
019900*----------------------------------------------------------*              
020000 1000-PROCESS-ONE-CASE.                                                   
020100     ADD 1 TO NUM-CASES-READ.                                             
020200     MOVE 'N' TO WS-RECORD-ERROR-SW.                                      
020300     MOVE SPACES TO WD-ACTDET-RECORD.                                     
020400     MOVE WD-DOCUMENT-NUMBER      TO WD-AD-DOCUMENT-NUMBER                
020500                                     WS-CURRENT-DOCUMENT.                 
020600     MOVE WD-PROCESS-INSTANCE-ID  TO WD-AD-CASE-REFERENCE.                
020700     IF WD-TRACE-ON                                                       
020800         DISPLAY 'WDCASEWT TRACE DOC-HI=' WS-DOCNUM-TRACE-HI              
020900             ' DOC-LO=' WS-DOCNUM-TRACE-LO                                
021000     END-IF.                                                              
021100     IF WD-DOCUMENT-NUMBER = SPACES                                       
021200         OR WD-PROCESS-INSTANCE-ID = SPACES                               
021300         MOVE 'Y' TO WS-RECORD-ERROR-SW                                   
021400     END-IF.                                                              
021500     IF NOT WS-RECORD-IN-ERROR                                            
021600         PERFORM 1100-CATEGORIZE   THRU 1100-EXIT                         
021700         PERFORM 2000-APPLY-ACTION-RULES THRU 2000-EXIT                   
021800     END-IF.                                                              
021900     IF WS-RECORD-IN-ERROR                                                
022000         MOVE 'UNKNOWN'                  TO WD-AD-CATEGORY                
022100         MOVE 'MANUAL_REVIEW_REQUIRED'   TO WD-AD-STATUS                  
022200         MOVE 'Record could not be processed' TO WD-AD-MESSAGE            
022300         PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT                 
022400         ADD 1 TO NUM-CASES-FAILED                                        
022500     END-IF.                                                              
022600     PERFORM 8100-WRITE-DETAIL-LINE  THRU 8100-EXIT.                      
022700     PERFORM 7300-READ-WAITCASE      THRU 7300-EXIT.                      
022800 1000-EXIT.                                                               
022900     EXIT.                                                                
023000*----------------------------------------------------------*              
023100*    1100- CALL THE SHARED CATEGORIZER.                      *            
023200*----------------------------------------------------------*              
023300 1100-CATEGORIZE.                                                         
023400     MOVE WD-ONBASE-STATUS       TO WS-CAT-ONBASE-STATUS.                 
023500     MOVE WD-BPM-TASK-TOTAL      TO WS-CAT-BPM-TASK-TOTAL.                
023600     MOVE WD-BPM-TASK-OPEN       TO WS-CAT-BPM-TASK-OPEN.                 
023700     MOVE WD-HAS-ACTIVE-INSTANCE TO WS-CAT-HAS-ACTIVE-INST.               
023800     MOVE 'N'                    TO WS-CAT-DAILY-REPORT-PASS.             
023900     CALL 'WDCATSTA' USING WS-CATEGORIZER-PARMS.                          
024000     MOVE WS-CAT-CATEGORY-OUT    TO WD-AD-CATEGORY.                       
024100 1100-EXIT.                                                               
024200     EXIT.                                                                
024300*----------------------------------------------------------*              
024400*    2000- ACTION RULES BY CATEGORY - SEE THE RECON DESK'S   *            
024500*    RULE SHEET, TICKET WD-1043.                             *            
024600*----------------------------------------------------------*              
024700 2000-APPLY-ACTION-RULES.                                                 
024800     EVALUATE WS-CAT-CATEGORY-OUT                                         
024900         WHEN 'FOLLOW_UP_COMPLETE'                                        
025000             PERFORM 2100-FOLLOW-UP-COMPLETE THRU 2100-EXIT               
025100         WHEN 'DV_POST_OPEN_DV_COMPLETE'                                  
025200             PERFORM 2200-DV-POST-OPEN       THRU 2200-EXIT               
025300         WHEN 'CHECK_MONGODB'                                             
025400             PERFORM 2300-CHECK-MONGODB      THRU 2300-EXIT               
025500         WHEN OTHER                                                       
025600             MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS                
025700             MOVE 'Unrecognized category - routed for review'             
025800                 TO WD-AD-MESSAGE                                         
025900             PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT             
026000             ADD 1 TO NUM-CASES-MANUAL-REVIEW                             
026100     END-EVALUATE.                                                        
026200 2000-EXIT.                                                               
026300     EXIT.                                                                
026400 2100-FOLLOW-UP-COMPLETE.                                                 
026500     MOVE 'COMPLETED' TO WD-AD-STATUS.                                    
026600     MOVE 'BPM Follow-Up tasks all closed - case cancelled'               
026700         TO WD-AD-MESSAGE.                                                
026800     PERFORM 9010-ADD-TO-CANCEL   THRU 9010-EXIT.                         
026900     ADD 1 TO NUM-CASES-SUCCESSFUL.                                       
027000 2100-EXIT.                                                               
027100     EXIT.                                                                
027200 2200-DV-POST-OPEN.                                                       
027300     MOVE 'COMPLETED' TO WD-AD-STATUS.                                    
027400     MOVE 'DV post complete with open follow-up - cancel/complete'        
027500         TO WD-AD-MESSAGE.                                                
027600     PERFORM 9010-ADD-TO-CANCEL   THRU 9010-EXIT.                         
027700     PERFORM 9030-ADD-TO-COMPLETE THRU 9030-EXIT.                         
027800     ADD 1 TO NUM-CASES-SUCCESSFUL.                                       
027900 2200-EXIT.                                                               
028000     EXIT.                                                                
028100*----------------------------------------------------------*              
028200*    2300- CHECK_MONGODB CATEGORY - CONSULT THE CASE-STORE   *            
028300*    FIELDS CARRIED ON THE MERGED SNAPSHOT.                  *            
028400*----------------------------------------------------------*              
028500 2300-CHECK-MONGODB.                                                      
028600     IF WD-DE-TASK-NOT-PRESENT                                            
028700         MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS                    
028800         MOVE 'Data Entry Task not present' TO WD-AD-MESSAGE              
028900         PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT                 
029000         ADD 1 TO NUM-CASES-MANUAL-REVIEW                                 
029100     ELSE                                                                 
029200         IF WD-DE-TASK-IS-COMPLETE                                        
029300             MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS                
029400             MOVE 'Data Entry complete - retriggering event'              
029500                 TO WD-AD-MESSAGE                                         
029600             PERFORM 9040-ADD-TO-RETRIGGER THRU 9040-EXIT                 
029700             ADD 1 TO NUM-CASES-MANUAL-REVIEW                             
029800         ELSE                                                             
029900             PERFORM 2400-CHECK-IN-PROGRESS THRU 2400-EXIT                
030000         END-IF                                                           
030100     END-IF.                                                              
030200 2300-EXIT.                                                               
030300     EXIT.                                                                
030400*----------------------------------------------------------*              
030500*    2400- IS THE CASE-STORE STATUS "IN PROGRESS" (ANY OF    *            
030600*    THE FOUR SPELLINGS, CASE-INSENSITIVE)?  IF NOT, LOOK AT *            
030700*    COMPLETE / EXCEPTION / OTHER.  IF SO, RUN THE STALENESS *            
030800*    TEST.  ANY OTHER STATUS IS LEFT ALONE - NO LIST, NO     *            
030900*    STATUS CHANGE.                                 LMC 1212*             
031000*----------------------------------------------------------*              
031100 2400-CHECK-IN-PROGRESS.                                                  
031200     MOVE WD-MONGO-CASE-STATUS TO WS-UPPER-MONGO-STATUS.                  
031300     INSPECT WS-UPPER-MONGO-STATUS                                        
031400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
031500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
031600     MOVE 'N' TO WS-IN-PROGRESS-SW.                                       
031700     MOVE 1   TO WS-IP-SUB.                                               
031800     PERFORM 2450-CHECK-ONE-IP-SPELLING THRU 2450-EXIT                    
031900         UNTIL WS-IP-SUB > 4.                                             
032000     IF WS-STATUS-IS-IN-PROGRESS                                          
032100         PERFORM 2500-STALENESS-TEST THRU 2500-EXIT                       
032200     ELSE                                                                 
032300         IF WS-UPPER-MONGO-STATUS = 'COMPLETE'                            
032400             MOVE 'COMPLETED' TO WD-AD-STATUS                             
032500             MOVE 'Case store shows complete - cancel/return'             
032600                 TO WD-AD-MESSAGE                                         
032700             PERFORM 9010-ADD-TO-CANCEL    THRU 9010-EXIT                 
032800             PERFORM 9020-ADD-TO-RETURNING THRU 9020-EXIT                 
032900             ADD 1 TO NUM-CASES-SUCCESSFUL                                
033000         ELSE                                                             
033100             IF WS-UPPER-MONGO-STATUS = 'EXCEPTION'                       
033200                 MOVE 'EXCEPTION' TO WD-AD-STATUS                         
033300                 MOVE 'Case store shows exception - cancel/return'        
033400                     TO WD-AD-MESSAGE                                     
033500                 PERFORM 9010-ADD-TO-CANCEL    THRU 9010-EXIT             
033600                 PERFORM 9020-ADD-TO-RETURNING THRU 9020-EXIT             
033700                 ADD 1 TO NUM-CASES-SUCCESSFUL                            
033800             ELSE                                                         
033900                 MOVE 'Case store status not actionable'                  
034000                     TO WD-AD-MESSAGE                                     
034100             END-IF                                                       
034200         END-IF                                                           
034300     END-IF.                                                              
034400 2400-EXIT.                                                               
034500     EXIT.                                                                
034600 2450-CHECK-ONE-IP-SPELLING.                                              
034700     IF WS-UPPER-MONGO-STATUS(1:12) = WS-IP-ENTRY(WS-IP-SUB)              
034800         MOVE 'Y' TO WS-IN-PROGRESS-SW                                    
034900     END-IF.                                                              
035000     ADD 1 TO WS-IP-SUB.                                                  
035100 2450-EXIT.                                                               
035200     EXIT.                                                                
035300*----------------------------------------------------------*              
035400*    2500- IN-PROGRESS STALENESS TEST VIA WDBUSDAY.          *            
035500*    TICKET WD-1140.                                RSK 0403*             
035600*----------------------------------------------------------*              
035700 2500-STALENESS-TEST.                                                     
035800     MOVE 'N' TO WS-BD-DATE-MISSING.                                      
035900     IF WD-MONGO-LAST-UPDATED = ZERO                                      
036000         MOVE 'Y' TO WS-BD-DATE-MISSING                                   
036100     END-IF.                                                              
036200     MOVE WD-MONGO-LAST-UPDATED TO WS-BD-FROM-DATE.                       
036300     MOVE WS-TODAY-CCYYMMDD     TO WS-BD-TO-DATE.                         
036400     MOVE 'H'                   TO WS-BD-HOLIDAY-MODE.                    
036500     MOVE 2                     TO WS-BD-THRESHOLD-DAYS.                  
036600     CALL 'WDBUSDAY' USING WS-BUSDAY-PARMS.                               
036700     IF WS-BD-DATE-IS-STALE                                               
036800         MOVE 'MANUAL_REVIEW_REQUIRED' TO WD-AD-STATUS                    
036900         MOVE 'In progress but stale beyond threshold'                    
037000             TO WD-AD-MESSAGE                                             
037100         PERFORM 9000-ADD-TO-MANUAL-REVIEW THRU 9000-EXIT                 
037200         ADD 1 TO NUM-CASES-MANUAL-REVIEW                                 
037300     ELSE                                                                 
037400         MOVE 'IN_PROGRESS' TO WD-AD-STATUS                               
037500         MOVE 'In progress - continuing to monitor'                       
037600             TO WD-AD-MESSAGE                                             
037700     END-IF.                                                              
037800 2500-EXIT.                                                               
037900     EXIT.                                                                
038000*----------------------------------------------------------*              
038100*    9000- ADD-TO-LIST FAMILY.  EACH LIST IS SEARCHED FOR A  *            
038200*    PRIOR OCCURRENCE OF THE DOCUMENT NUMBER BEFORE ADDING - *            
038300*    DE-DUPLICATION IN ORDER OF FIRST APPEARANCE. TICKET WD-1301*         
038400*----------------------------------------------------------*              
038500 9000-ADD-TO-MANUAL-REVIEW.                                               
038600     MOVE 'MANUAL-REVIEW' TO WD-AD-ACTION-LIST.                           
038700     IF WS-CURRENT-DOCUMENT NOT = SPACES                                  
038800         PERFORM 9100-SEARCH-MANUAL-REVIEW THRU 9100-EXIT                 
038900         IF NOT WS-DUP-WAS-FOUND                                          
039000             ADD 1 TO WS-MANUAL-REVIEW-COUNT                              
039100             MOVE WS-CURRENT-DOCUMENT                                     
039200                 TO WS-MANUAL-REVIEW-ENTRY(WS-MANUAL-REVIEW-COUNT)        
039300         END-IF                                                           
039400     END-IF.                                                              
039500 9000-EXIT.                                                               
039600     EXIT.                                                                
039700 9100-SEARCH-MANUAL-REVIEW.                                               
039800     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
039900     MOVE 1   TO WS-LIST-SUB.                                             
040000     PERFORM 9150-COMPARE-MANUAL-REVIEW THRU 9150-EXIT                    
040100         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.                      
040200 9100-EXIT.                                                               
040300     EXIT.                                                                
040400 9150-COMPARE-MANUAL-REVIEW.                                              
040500     IF WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT         
040600         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
040700     END-IF.                                                              
040800     ADD 1 TO WS-LIST-SUB.                                                
040900 9150-EXIT.                                                               
041000     EXIT.                                                                
041100 9010-ADD-TO-CANCEL.                                                      
041200     MOVE 'CANCEL' TO WD-AD-ACTION-LIST.                                  
041300     IF WS-CURRENT-DOCUMENT NOT = SPACES                                  
041400         MOVE 'N' TO WS-DUP-FOUND-SW                                      
041500         MOVE 1   TO WS-LIST-SUB                                          
041600         PERFORM 9011-COMPARE-CANCEL THRU 9011-EXIT                       
041700             UNTIL WS-LIST-SUB > WS-CANCEL-COUNT                          
041800         IF NOT WS-DUP-WAS-FOUND                                          
041900             ADD 1 TO WS-CANCEL-COUNT                                     
042000             MOVE WS-CURRENT-DOCUMENT                                     
042100                 TO WS-CANCEL-ENTRY(WS-CANCEL-COUNT)                      
042200         END-IF                                                           
042300     END-IF.                                                              
042400 9010-EXIT.                                                               
042500     EXIT.                                                                
042600 9011-COMPARE-CANCEL.                                                     
042700     IF WS-CANCEL-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT                
042800         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
042900     END-IF.                                                              
043000     ADD 1 TO WS-LIST-SUB.                                                
043100 9011-EXIT.                                                               
043200     EXIT.                                                                
043300 9020-ADD-TO-RETURNING.                                                   
043400     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
043500     MOVE 1   TO WS-LIST-SUB.                                             
043600     PERFORM 9021-COMPARE-RETURNING THRU 9021-EXIT                        
043700         UNTIL WS-LIST-SUB > WS-RETURNING-COUNT.                          
043800     IF NOT WS-DUP-WAS-FOUND                                              
043900         ADD 1 TO WS-RETURNING-COUNT                                      
044000         MOVE WS-CURRENT-DOCUMENT                                         
044100             TO WS-RETURNING-ENTRY(WS-RETURNING-COUNT)                    
044200     END-IF.                                                              
044300 9020-EXIT.                                                               
044400     EXIT.                                                                
044500 9021-COMPARE-RETURNING.                                                  
044600     IF WS-RETURNING-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT             
044700         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
044800     END-IF.                                                              
044900     ADD 1 TO WS-LIST-SUB.                                                
045000 9021-EXIT.                                                               
045100     EXIT.                                                                
045200 9030-ADD-TO-COMPLETE.                                                    
045300     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
045400     MOVE 1   TO WS-LIST-SUB.                                             
045500     PERFORM 9031-COMPARE-COMPLETE THRU 9031-EXIT                         
045600         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.                           
045700     IF NOT WS-DUP-WAS-FOUND                                              
045800         ADD 1 TO WS-COMPLETE-COUNT                                       
045900         MOVE WS-CURRENT-DOCUMENT                                         
046000             TO WS-COMPLETE-ENTRY(WS-COMPLETE-COUNT)                      
046100     END-IF.                                                              
046200 9030-EXIT.                                                               
046300     EXIT.                                                                
046400 9031-COMPARE-COMPLETE.                                                   
046500     IF WS-COMPLETE-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT              
046600         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
046700     END-IF.                                                              
046800     ADD 1 TO WS-LIST-SUB.                                                
046900 9031-EXIT.                                                               
047000     EXIT.                                                                
047100 9040-ADD-TO-RETRIGGER.                                                   
047200     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
047300     MOVE 1   TO WS-LIST-SUB.                                             
047400     PERFORM 9041-COMPARE-RETRIGGER THRU 9041-EXIT                        
047500         UNTIL WS-LIST-SUB > WS-RETRIGGER-COUNT.                          
047600     IF NOT WS-DUP-WAS-FOUND                                              
047700         ADD 1 TO WS-RETRIGGER-COUNT                                      
047800         MOVE WS-CURRENT-DOCUMENT                                         
047900             TO WS-RETRIGGER-ENTRY(WS-RETRIGGER-COUNT)                    
048000     END-IF.                                                              
048100 9040-EXIT.                                                               
048200     EXIT.                                                                
048300 9041-COMPARE-RETRIGGER.                                                  
048400     IF WS-RETRIGGER-ENTRY(WS-LIST-SUB) = WS-CURRENT-DOCUMENT             
048500         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
048600     END-IF.                                                              
048700     ADD 1 TO WS-LIST-SUB.                                                
048800 9041-EXIT.                                                               
048900     EXIT.                                                                
049000*----------------------------------------------------------*              
049100*    7000- FILE HANDLING PARAGRAPHS - OPEN, READ, CLOSE.     *            
049200*----------------------------------------------------------*              
049300 7000-OPEN-FILES.                                                         
049400     OPEN INPUT  WAITCASE                                                 
049500          OUTPUT ACTIONS DETAILRP SUMMARY.                                
049600     IF WS-WAITCASE-STATUS NOT = '00'                                     
049700         DISPLAY 'WDCASEWT - ERROR OPENING WAITCASE. RC: '                
049800             WS-WAITCASE-STATUS                                           
049900         MOVE 16 TO RETURN-CODE                                           
050000         MOVE 'Y' TO WS-WAITCASE-EOF                                      
050100     END-IF.                                                              
050200 7000-EXIT.                                                               
050300     EXIT.                                                                
050400 7300-READ-WAITCASE.                                                      
050500     READ WAITCASE                                                        
050600         AT END MOVE 'Y' TO WS-WAITCASE-EOF                               
050700     END-READ.                                                            
050800 7300-EXIT.                                                               
050900     EXIT.                                                                
051000 7900-CLOSE-FILES.                                                        
051100     CLOSE WAITCASE ACTIONS DETAILRP SUMMARY.                             
051200 7900-EXIT.                                                               
051300     EXIT.                                                                
051400*----------------------------------------------------------*              
051500*    8100- WRITE ONE DETAIL LINE.                            *            
051600*----------------------------------------------------------*              
051700 8100-WRITE-DETAIL-LINE.                                                  
051800     WRITE WD-ACTDET-RECORD.                                              
051900 8100-EXIT.                                                               
052000     EXIT.                                                                
052100*----------------------------------------------------------*              
052200*    8500- WRITE THE FIVE ACTION LISTS, GROUPED BY LIST NAME *            
052300*    WITH A COUNT PER GROUP - THE CONTROL BREAK CALLED FOR   *            
052400*    BY THE RECON DESK'S REPORT STANDARD.                    *            
052500*----------------------------------------------------------*              
052600 8500-WRITE-ACTION-LISTS.                                                 
052700     MOVE 'CANCEL'        TO WS-CURRENT-LIST-NAME.                        
052800     MOVE 1                TO WS-LIST-SUB.                                
052900     PERFORM 8510-WRITE-ONE-CANCEL THRU 8510-EXIT                         
053000         UNTIL WS-LIST-SUB > WS-CANCEL-COUNT.                             
053100     MOVE 'RETURNING'     TO WS-CURRENT-LIST-NAME.                        
053200     MOVE 1                TO WS-LIST-SUB.                                
053300     PERFORM 8520-WRITE-ONE-RETURNING THRU 8520-EXIT                      
053400         UNTIL WS-LIST-SUB > WS-RETURNING-COUNT.                          
053500     MOVE 'COMPLETE'      TO WS-CURRENT-LIST-NAME.                        
053600     MOVE 1                TO WS-LIST-SUB.                                
053700     PERFORM 8530-WRITE-ONE-COMPLETE THRU 8530-EXIT                       
053800         UNTIL WS-LIST-SUB > WS-COMPLETE-COUNT.                           
053900     MOVE 'RETRIGGER'     TO WS-CURRENT-LIST-NAME.                        
054000     MOVE 1                TO WS-LIST-SUB.                                
054100     PERFORM 8540-WRITE-ONE-RETRIGGER THRU 8540-EXIT                      
054200         UNTIL WS-LIST-SUB > WS-RETRIGGER-COUNT.                          
054300     MOVE 'MANUAL-REVIEW' TO WS-CURRENT-LIST-NAME.                        
054400     MOVE 1                TO WS-LIST-SUB.                                
054500     PERFORM 8550-WRITE-ONE-MAN-REV THRU 8550-EXIT                        
054600         UNTIL WS-LIST-SUB > WS-MANUAL-REVIEW-COUNT.                      
054700 8500-EXIT.                                                               
054800     EXIT.                                                                
054900 8510-WRITE-ONE-CANCEL.                                                   
055000     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.                        
055100     MOVE WS-CANCEL-ENTRY(WS-LIST-SUB) TO WD-AL-DOCUMENT-NUMBER.          
055200     WRITE WD-ACTLST-RECORD.                                              
055300     ADD 1 TO WS-LIST-SUB.                                                
055400 8510-EXIT.                                                               
055500     EXIT.                                                                
055600 8520-WRITE-ONE-RETURNING.                                                
055700     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.                        
055800     MOVE WS-RETURNING-ENTRY(WS-LIST-SUB)                                 
055900         TO WD-AL-DOCUMENT-NUMBER.                                        
056000     WRITE WD-ACTLST-RECORD.                                              
056100     ADD 1 TO WS-LIST-SUB.                                                
056200 8520-EXIT.                                                               
056300     EXIT.                                                                
056400 8530-WRITE-ONE-COMPLETE.                                                 
056500     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.                        
056600     MOVE WS-COMPLETE-ENTRY(WS-LIST-SUB) TO WD-AL-DOCUMENT-NUMBER.        
056700     WRITE WD-ACTLST-RECORD.                                              
056800     ADD 1 TO WS-LIST-SUB.                                                
056900 8530-EXIT.                                                               
057000     EXIT.                                                                
057100 8540-WRITE-ONE-RETRIGGER.                                                
057200     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.                        
057300     MOVE WS-RETRIGGER-ENTRY(WS-LIST-SUB)                                 
057400         TO WD-AL-DOCUMENT-NUMBER.                                        
057500     WRITE WD-ACTLST-RECORD.                                              
057600     ADD 1 TO WS-LIST-SUB.                                                
057700 8540-EXIT.                                                               
057800     EXIT.                                                                
057900 8550-WRITE-ONE-MAN-REV.                                                  
058000     MOVE WS-CURRENT-LIST-NAME TO WD-AL-LIST-NAME.                        
058100     MOVE WS-MANUAL-REVIEW-ENTRY(WS-LIST-SUB)                             
058200         TO WD-AL-DOCUMENT-NUMBER.                                        
058300     WRITE WD-ACTLST-RECORD.                                              
058400     ADD 1 TO WS-LIST-SUB.                                                
058500 8550-EXIT.                                                               
058600     EXIT.                                                                
058700*----------------------------------------------------------*              
058800*    8900- SUMMARY LINE - TOTALS PLUS EACH LIST SIZE.        *            
058900*----------------------------------------------------------*              
059000 8900-WRITE-SUMMARY.                                                      
059100     MOVE SPACES TO SUMMARY-RECORD.                                       
059200     STRING 'WDCASEWT SUMMARY - READ='  DELIMITED BY SIZE                 
059300            NUM-CASES-READ            DELIMITED BY SIZE                   
059400            ' SUCCESS='               DELIMITED BY SIZE                   
059500            NUM-CASES-SUCCESSFUL      DELIMITED BY SIZE                   
059600            ' FAILED='                DELIMITED BY SIZE                   
059700            NUM-CASES-FAILED          DELIMITED BY SIZE                   
059800            ' MANUAL-REVIEW='         DELIMITED BY SIZE                   
059900            NUM-CASES-MANUAL-REVIEW   DELIMITED BY SIZE                   
060000            INTO SUMMARY-RECORD.                                          
060100     WRITE SUMMARY-RECORD.                                                
060200     MOVE SPACES TO SUMMARY-RECORD.                                       
060300     STRING 'WDCASEWT LISTS - CANCEL='  DELIMITED BY SIZE                 
060400            WS-CANCEL-COUNT           DELIMITED BY SIZE                   
060500            ' RETURNING='             DELIMITED BY SIZE                   
060600            WS-RETURNING-COUNT        DELIMITED BY SIZE                   
060700            ' COMPLETE='              DELIMITED BY SIZE                   
060800            WS-COMPLETE-COUNT         DELIMITED BY SIZE                   
060900            ' MANUAL-REVIEW='         DELIMITED BY SIZE                   
061000            WS-MANUAL-REVIEW-COUNT    DELIMITED BY SIZE                   
061100            ' RETRIGGER='             DELIMITED BY SIZE                   
061200            WS-RETRIGGER-COUNT        DELIMITED BY SIZE                   
061300            INTO SUMMARY-RECORD.                                          
061400     WRITE SUMMARY-RECORD.                                                
061500 8900-EXIT.                                                               
061600     EXIT.                                                                
