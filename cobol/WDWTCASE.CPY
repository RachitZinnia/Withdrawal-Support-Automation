000100****************************************************************          
000200* WDWTCASE - WAITING-CASE SNAPSHOT RECORD (WORKFLOW + CASE SYS) *         
000300*    MERGED SNAPSHOT OF ONE DATA-ENTRY WAITING CASE, BUILT FROM *         
000400*    THE WORKFLOW ENGINE, THE CASE SYSTEM AND THE CASE STORE.   *         
000500*    USED BY WDCASEWT (WAITING-CASE PROCESSOR) AND, KEYED BY    *         
000600*    DOCUMENT NUMBER, BY WDDLYRPT (DAILY-REPORT PROCESSOR).     *         
000700*                                                       DWR 9803*         
000800****************************************************************          
000900 01  WD-WTCASE-RECORD.                                                    
001000     05  WD-PROCESS-INSTANCE-ID      PIC X(36).                           
001100     05  WD-CASE-ID                  PIC X(12).                           
001200     05  WD-CLIENT-CODE              PIC X(08).                           
001300     05  WD-DOCUMENT-NUMBER          PIC X(20).                           
001400     05  WD-ONBASE-STATUS            PIC X(15).                           
001500     05  WD-BPM-TASK-TOTAL           PIC 9(03).                           
001600     05  WD-BPM-TASK-OPEN            PIC 9(03).                           
001700     05  WD-DE-TASK-PRESENT          PIC X(01).                           
001800         88  WD-DE-TASK-IS-PRESENT       VALUE 'Y'.                       
001900         88  WD-DE-TASK-NOT-PRESENT      VALUE 'N'.                       
002000     05  WD-DE-TASK-COMPLETE         PIC X(01).                           
002100         88  WD-DE-TASK-IS-COMPLETE      VALUE 'Y'.                       
002200     05  WD-MONGO-FOUND              PIC X(01).                           
002300         88  WD-MONGO-REC-FOUND          VALUE 'Y'.                       
002400     05  WD-MONGO-CASE-STATUS        PIC X(12).                           
002500     05  WD-MONGO-LAST-UPDATED       PIC 9(08).                           
002600*    ---------------------------------------------------------*           
002700*    DATE-COMPONENT VIEW OF THE LAST-UPDATED STAMP, USED BY    *          
002800*    THE STALENESS TEST IN WDCASEWT VIA WDBUSDAY.       DWR 9911*         
002900*    ---------------------------------------------------------*           
003000     05  WD-MONGO-LAST-UPD-R    REDEFINES WD-MONGO-LAST-UPDATED.          
003100         10  WD-MLU-YYYY             PIC 9(04).                           
003200         10  WD-MLU-MM               PIC 9(02).                           
003300         10  WD-MLU-DD               PIC 9(02).                           
003400     05  WD-HAS-ACTIVE-INSTANCE      PIC X(01).                           
003500         88  WD-ACTIVE-INSTANCE-YES      VALUE 'Y'.                       
003600     05  FILLER                      PIC X(39).                           
