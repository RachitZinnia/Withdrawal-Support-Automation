000100****************************************************************          
000200* WDMRTWT - MRT-WAITING RECORD.  CARRIES THE WAITING PROCESS   *          
000300*    TYPE FOR ONE OF THE FOUR MRT PASSES; THE OWNING TASKS ARE *          
000400*    RESOLVED FROM WDCSTASK BY WD-MW-DOCUMENT-NUMBER.   DWR 9804*         
000500****************************************************************          
000600 01  WD-MRTWT-RECORD.                                                     
000700     05  WD-MW-DOCUMENT-NUMBER       PIC X(20).                           
000800     05  WD-MW-PROCESS-TYPE          PIC X(20).                           
000900         88  WD-MW-TYPE-GIACT-MRT        VALUE 'GIACT-MRT'.               
001000         88  WD-MW-TYPE-APPROVAL         VALUE 'Approval'.                
001100         88  WD-MW-TYPE-MRT              VALUE 'MRT'.                     
001200     05  WD-MW-PROCESS-INSTANCE-ID   PIC X(36).                           
001300     05  FILLER                      PIC X(20).                           
