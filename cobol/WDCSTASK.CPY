000100****************************************************************          
000200* WDCSTASK - CASE-TASK RECORD, ONE PER TASK ON AN ONBASE CASE. *          
000300*    SHARED BY WDCSTACT (CLOSE/MOVE ACTIONER) AND WDMRTPRC     *          
000400*    (MRT CALL-OUT / APPROVAL TASK QUALIFICATION).      DWR 9803*         
000500****************************************************************          
000600 01  WD-CSTASK-RECORD.                                                    
000700     05  WD-CT-DOCUMENT-NUMBER       PIC X(20).                           
000800     05  WD-CT-CASE-ID               PIC X(12).                           
000900     05  WD-CT-CLIENT-CODE           PIC X(08).                           
001000     05  WD-CT-TASK-ID               PIC 9(10).                           
001100     05  WD-CT-TASK-ID-R        REDEFINES WD-CT-TASK-ID.                  
001200         10  WD-CT-TASK-ID-HI            PIC 9(05).                       
001300         10  WD-CT-TASK-ID-LO            PIC 9(05).                       
001400     05  WD-CT-TASK-TYPE             PIC X(30).                           
001500         88  WD-CT-TYPE-BPM-FOLLOWUP     VALUE 'BPM Follow-Up'.           
001600     05  WD-CT-TASK-STATUS           PIC X(12).                           
001700         88  WD-CT-STATUS-COMPLETE       VALUE 'Complete'                 
001800                                          'COMPLETE' 'complete'.          
001900     05  FILLER                      PIC X(08).                           
