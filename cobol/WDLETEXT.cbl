000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    WDLETEXT.                                                 
000300 AUTHOR.        D R WATTS.                                                
000400 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.                         
000500 DATE-WRITTEN.  06/06/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800****************************************************************          
000900*    WDLETEXT - LETTER-GENERATION EXTRACTOR                     *         
001000*                                                                *        
001100*    KEEPS A LETTER-WAITING RECORD ONLY IF ITS START DATE IS    *         
001200*    MORE THAN 2 BUSINESS DAYS (WEEKENDS ONLY - NO HOLIDAY      *         
001300*    TABLE) BEFORE TODAY AND ITS CORRELATION ID IS NON-BLANK.   *         
001400*    WRITES A COLUMNAR REPORT LINE PER KEPT RECORD PLUS FOUND-  *         
001500*    COUNTS FOR THE FOUR LETTER VARIABLES.  CALLS WDBUSDAY.     *         
001600*                                                                *        
001700*    CHANGE LOG                                                 *         
001800*    ----------                                                 *         
001900*    06/06/89  DRW  ORIGINAL CODING.                             *        
002000*    09/11/90  DRW  ADDED THE FOUR FOUND-COUNTERS TO THE        *         
002100*                    TRAILER SUMMARY.                            *        
002200*    01/05/99  MHT  Y2K - WD-LW-START-DATE CARRIES A FULL        *        
002300*                    4-DIGIT YEAR; NO WINDOWING NEEDED HERE.     *        
002400*    04/11/03  RSK  TICKET WD-1140 - STALENESS TEST MOVED TO     *        
002500*                    SHARED WDBUSDAY (WEEKENDS-ONLY MODE).       *        
002600****************************************************************          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER.  IBM-370.                                               
003000 OBJECT-COMPUTER.  IBM-370.                                               
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     UPSI-0 ON STATUS IS WD-TRACE-ON                                      
003400     UPSI-0 OFF STATUS IS WD-TRACE-OFF.                                   
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT LTRWAIT   ASSIGN TO LTRWAIT                                   
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS  IS WS-LTRWAIT-STATUS.                               
004000     SELECT LTRRPT    ASSIGN TO LTRRPT                                    
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS  IS WS-LTRRPT-STATUS.                                
004300     SELECT SUMMARY   ASSIGN TO SUMMARY                                   
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS  IS WS-SUMMARY-STATUS.                               
004600****************************************************************          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  LTRWAIT                                                              
005000     RECORDING MODE IS F.                                                 
005100 COPY WDLTRWT.                                                            
005200 FD  LTRRPT                                                               
005300     RECORDING MODE IS F.                                                 
005400 01  LTRRPT-RECORD                    PIC X(160).                         
005500 FD  SUMMARY                                                              
005600     RECORDING MODE IS F.                                                 
005700 01  SUMMARY-RECORD                   PIC X(132).                         
005800****************************************************************          
005900 WORKING-STORAGE SECTION.                                                 
006000****************************************************************          
006100 01  WS-FILE-STATUSES.                                                    
006200     05  WS-LTRWAIT-STATUS            PIC X(02) VALUE SPACES.             
006300     05  WS-LTRRPT-STATUS             PIC X(02) VALUE SPACES.             
006400     05  WS-SUMMARY-STATUS            PIC X(02) VALUE SPACES.             
006500 01  WS-SWITCHES.                                                         
006600     05  WS-LTRWAIT-EOF               PIC X     VALUE 'N'.                
006700         88  WS-NO-MORE-LTRWAIT           VALUE 'Y'.                      
006800     05  WS-HEADER-WRITTEN-SW         PIC X     VALUE 'N'.                
006900         88  WS-HEADER-ALREADY-WRITTEN    VALUE 'Y'.                      
007000 01  SYSTEM-DATE-AND-TIME.                                                
007100     05  CURRENT-DATE.                                                    
007200         10  CURRENT-YEAR             PIC 9(02).                          
007300         10  CURRENT-MONTH            PIC 9(02).                          
007400         10  CURRENT-DAY              PIC 9(02).                          
007500     05  CURRENT-TIME.                                                    
007600         10  CURRENT-HOUR             PIC 9(02).                          
007700         10  CURRENT-MINUTE           PIC 9(02).                          
007800         10  CURRENT-SECOND           PIC 9(02).                          
007900         10  CURRENT-HNDSEC           PIC 9(02).                          
008000 01  WS-TODAY-CCYYMMDD                PIC 9(08).                          
008100 01  WS-TODAY-R  REDEFINES WS-TODAY-CCYYMMDD.                             
008200     05  WS-TODAY-YYYY                PIC 9(04).                          
008300     05  WS-TODAY-MM                  PIC 9(02).                          
008400     05  WS-TODAY-DD                  PIC 9(02).                          
008500 01  WS-CENTURY-WORK                  PIC 9(02) COMP VALUE 20.            
008600 01  WS-CURRENT-TIME-R REDEFINES                                          
008700     CURRENT-TIME                    PIC 9(08).                           
008800 01  WS-CURRENT-DOCUMENT              PIC X(20).                          
008900 01  WS-DOCNUM-TRACE-R REDEFINES                                          
009000     WS-CURRENT-DOCUMENT.                                                 
009100     05  WS-DOCNUM-TRACE-HI           PIC X(10).                          
009200     05  WS-DOCNUM-TRACE-LO           PIC X(10).                          
009300****************************************************************          
009400*    BUSINESS-DAY CALL AREA                                     *         
009500****************************************************************          
009600 01  WS-BUSDAY-PARMS.                                                     
009700     05  WS-BD-FROM-DATE              PIC 9(08).                          
009800     05  WS-BD-TO-DATE                PIC 9(08).                          
009900     05  WS-BD-HOLIDAY-MODE           PIC X(01) VALUE SPACE.              
010000     05  WS-BD-THRESHOLD-DAYS         PIC 9(03) VALUE 2.                  
010100     05  WS-BD-DATE-MISSING           PIC X(01).                          
010200     05  WS-BD-BUSINESS-DAYS          PIC 9(05) COMP-3.                   
010300     05  WS-BD-IS-STALE               PIC X(01).                          
010400         88  WS-BD-DATE-IS-STALE          VALUE 'Y'.                      
010500     05  FILLER                       PIC X(05).                          
010600 01  WS-KEEP-RECORD-SW                PIC X     VALUE 'N'.                
010700     88  WS-KEEP-THIS-RECORD              VALUE 'Y'.                      
010800****************************************************************          
010900*    REPORT TOTALS                                              *         
011000****************************************************************          
011100 01  REPORT-TOTALS.                                                       
011200     05  NUM-RECORDS-READ             PIC S9(07) COMP-3 VALUE +0.         
011300     05  NUM-RECORDS-KEPT             PIC S9(07) COMP-3 VALUE +0.         
011400     05  NUM-FOUND-CARRIER            PIC S9(07) COMP-3 VALUE +0.         
011500     05  NUM-FOUND-CONTRACT           PIC S9(07) COMP-3 VALUE +0.         
011600     05  NUM-FOUND-DELIVERY-TYPE      PIC S9(07) COMP-3 VALUE +0.         
011700     05  NUM-FOUND-XML-FILE           PIC S9(07) COMP-3 VALUE +0.         
011800****************************************************************          
011900*    LETTER-REPORT DETAIL LINE LAYOUT.                          *         
012000****************************************************************          
012100 01  WS-LETTER-LINE.                                                      
012200     05  WS-LL-CORRELATION-ID         PIC X(36).                          
012300     05  FILLER                       PIC X(01) VALUE SPACE.              
012400     05  WS-LL-DOCUMENT-NUMBER        PIC X(20).                          
012500     05  FILLER                       PIC X(01) VALUE SPACE.              
012600     05  WS-LL-CARRIER                PIC X(20).                          
012700     05  FILLER                       PIC X(01) VALUE SPACE.              
012800     05  WS-LL-CONTRACT-NUMBER        PIC X(15).                          
012900     05  FILLER                       PIC X(01) VALUE SPACE.              
013000     05  WS-LL-DELIVERY-TYPE          PIC X(10).                          
013100     05  FILLER                       PIC X(01) VALUE SPACE.              
013200     05  WS-LL-XML-FILE-NAME          PIC X(40).                          
013300     05  FILLER                       PIC X(14).                          
013400 LINKAGE SECTION.                                                         
013500*----------------------------------------------------------*              
013600 PROCEDURE DIVISION.                                                      
013700****************************************************************          
013800 0000-MAIN-LINE.                                                          
013900     ACCEPT CURRENT-DATE FROM DATE.                                       
014000     ACCEPT CURRENT-TIME FROM TIME.                                       
014100     COMPUTE WS-TODAY-YYYY =                                              
014200         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.                          
014300     MOVE CURRENT-MONTH TO WS-TODAY-MM.                                   
014400     MOVE CURRENT-DAY   TO WS-TODAY-DD.                                   
014500     IF WD-TRACE-ON                                                       
014600         DISPLAY 'WDLETEXT TRACE RUN-TIME=' WS-CURRENT-TIME-R             
014700     END-IF.                                                              
014800     PERFORM 7000-OPEN-FILES        THRU 7000-EXIT.                       
014900     PERFORM 8000-WRITE-HEADER-LINE THRU 8000-EXIT.                       
015000     PERFORM 7300-READ-LTRWAIT      THRU 7300-EXIT.                       
015100     PERFORM 1000-PROCESS-ONE-CASE  THRU 1000-EXIT                        
015200         UNTIL WS-NO-MORE-LTRWAIT.                                        
015300     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.                       
015400     PERFORM 7900-CLOSE-FILES       THRU 7900-EXIT.                       
015500     GOBACK.                                                              
015600*----------------------------------------------------------*              
015700*    1000- ONE LETTER-WAITING RECORD - AGE TEST, KEEP TEST,  *            
015800*    OPTIONAL REPORT LINE.                                   *            
015900*----------------------------------------------------------*              
016000 1000-PROCESS-ONE-CASE.                                                   
016100     ADD 1 TO NUM-RECORDS-READ.                                           
016200     MOVE WD-LW-DOCUMENT-NUMBER TO WS-CURRENT-DOCUMENT.                   
016300     IF WD-TRACE-ON                                                       
016400         DISPLAY 'TRACE DOC-HI=' WS-DOCNUM-TRACE-HI                       
016500             ' DOC-LO=' WS-DOCNUM-TRACE-LO                                
016600     END-IF.                                                              
016700     PERFORM 1100-STALENESS-TEST     THRU 1100-EXIT.                      
016800     MOVE 'N' TO WS-KEEP-RECORD-SW.                                       
016900     IF WS-BD-DATE-IS-STALE AND WD-LW-CORRELATION-ID NOT = SPACES         
017000         MOVE 'Y' TO WS-KEEP-RECORD-SW                                    
017100     END-IF.                                                              
017200     IF WS-KEEP-THIS-RECORD                                               
017300         ADD 1 TO NUM-RECORDS-KEPT                                        
017400         PERFORM 1200-COUNT-FOUND-FIELDS THRU 1200-EXIT                   
017500         PERFORM 8100-WRITE-LETTER-LINE  THRU 8100-EXIT                   
017600     END-IF.                                                              
017700     PERFORM 7300-READ-LTRWAIT       THRU 7300-EXIT.                      
017800 1000-EXIT.                                                               
017900     EXIT.                                                                
018000*----------------------------------------------------------*              
018100*    1100- MORE THAN 2 BUSINESS DAYS OLD, WEEKENDS ONLY.     *            
018200*----------------------------------------------------------*              
018300 1100-STALENESS-TEST.                                                     
018400     MOVE 'N' TO WS-BD-DATE-MISSING.                                      
018500     IF WD-LW-START-DATE = ZERO                                           
018600         MOVE 'Y' TO WS-BD-DATE-MISSING                                   
018700     END-IF.                                                              
018800     MOVE WD-LW-START-DATE  TO WS-BD-FROM-DATE.                           
018900     MOVE WS-TODAY-CCYYMMDD TO WS-BD-TO-DATE.                             
019000     MOVE SPACE             TO WS-BD-HOLIDAY-MODE.                        
019100     MOVE 2                 TO WS-BD-THRESHOLD-DAYS.                      
019200     CALL 'WDBUSDAY' USING WS-BUSDAY-PARMS.                               
019300 1100-EXIT.                                                               
019400     EXIT.                                                                
019500*----------------------------------------------------------*              
019600*    1200- INCREMENT A FOUND-COUNTER FOR EACH NON-BLANK      *            
019700*    LETTER VARIABLE ON THE KEPT RECORD.                     *            
019800*----------------------------------------------------------*              
019900 1200-COUNT-FOUND-FIELDS.                                                 
020000     IF WD-LW-CARRIER NOT = SPACES                                        
020100         ADD 1 TO NUM-FOUND-CARRIER                                       
020200     END-IF.                                                              
020300     IF WD-LW-CONTRACT-NUMBER NOT = SPACES                                
020400         ADD 1 TO NUM-FOUND-CONTRACT                                      
020500     END-IF.                                                              
020600     IF WD-LW-DELIVERY-TYPE NOT = SPACES                                  
020700         ADD 1 TO NUM-FOUND-DELIVERY-TYPE                                 
020800     END-IF.                                                              
020900     IF WD-LW-XML-FILE-NAME NOT = SPACES                                  
021000         ADD 1 TO NUM-FOUND-XML-FILE                                      
021100     END-IF.                                                              
021200 1200-EXIT.                                                               
021300     EXIT.                                                                
021400*----------------------------------------------------------*              
021500*    7000- FILE HANDLING PARAGRAPHS - OPEN, READ, CLOSE.     *            
021600*----------------------------------------------------------*              
021700 7000-OPEN-FILES.                                                         
021800     OPEN INPUT  LTRWAIT                                                  
021900          OUTPUT LTRRPT SUMMARY.                                          
022000     IF WS-LTRWAIT-STATUS NOT = '00'                                      
022100         DISPLAY 'WDLETEXT - ERROR OPENING LTRWAIT. RC: '                 
022200             WS-LTRWAIT-STATUS                                            
022300         MOVE 16 TO RETURN-CODE                                           
022400         MOVE 'Y' TO WS-LTRWAIT-EOF                                       
022500     END-IF.                                                              
022600 7000-EXIT.                                                               
022700     EXIT.                                                                
022800 7300-READ-LTRWAIT.                                                       
022900     READ LTRWAIT                                                         
023000         AT END MOVE 'Y' TO WS-LTRWAIT-EOF                                
023100     END-READ.                                                            
023200 7300-EXIT.                                                               
023300     EXIT.                                                                
023400 7900-CLOSE-FILES.                                                        
023500     CLOSE LTRWAIT LTRRPT SUMMARY.                                        
023600 7900-EXIT.                                                               
023700     EXIT.                                                                
023800*----------------------------------------------------------*              
023900*    8000- COLUMN-HEADING LINE FOR THE LETTER REPORT.        *            
024000*----------------------------------------------------------*              
024100 8000-WRITE-HEADER-LINE.                                                  
024200     MOVE SPACES TO LTRRPT-RECORD.                                        
024300     STRING 'CORRELATION-ID' DELIMITED BY SIZE                            
024400            '   DOCUMENT-NUMBER   CARRIER   CONTRACT-NUMBER '             
024500                             DELIMITED BY SIZE                            
024600            'DELIVERY  XML-FILE-NAME' DELIMITED BY SIZE                   
024700            INTO LTRRPT-RECORD.                                           
024800     WRITE LTRRPT-RECORD.                                                 
024900     MOVE 'Y' TO WS-HEADER-WRITTEN-SW.                                    
025000 8000-EXIT.                                                               
025100     EXIT.                                                                
025200*----------------------------------------------------------*              
025300*    8100- WRITE ONE COLUMNAR LETTER-REPORT LINE.            *            
025400*----------------------------------------------------------*              
025500 8100-WRITE-LETTER-LINE.                                                  
025600     MOVE SPACES                 TO WS-LETTER-LINE.                       
025700     MOVE WD-LW-CORRELATION-ID   TO WS-LL-CORRELATION-ID.                 
025800     MOVE WD-LW-DOCUMENT-NUMBER  TO WS-LL-DOCUMENT-NUMBER.                
025900     MOVE WD-LW-CARRIER          TO WS-LL-CARRIER.                        
026000     MOVE WD-LW-CONTRACT-NUMBER  TO WS-LL-CONTRACT-NUMBER.                
026100     MOVE WD-LW-DELIVERY-TYPE    TO WS-LL-DELIVERY-TYPE.                  
026200     MOVE WD-LW-XML-FILE-NAME    TO WS-LL-XML-FILE-NAME.                  
026300     MOVE WS-LETTER-LINE         TO LTRRPT-RECORD.                        
026400     WRITE LTRRPT-RECORD.                                                 
026500 8100-EXIT.                                                               
026600     EXIT.                                                                
026700*----------------------------------------------------------*              
026800*    8900- TRAILER SUMMARY - TOTAL PROCESSED / KEPT / THE    *            
026900*    FOUR FOUND-COUNTS.                                      *            
027000*----------------------------------------------------------*              
027100 8900-WRITE-SUMMARY.                                                      
027200     MOVE SPACES TO SUMMARY-RECORD.                                       
027300     STRING 'WDLETEXT SUMMARY - READ='  DELIMITED BY SIZE                 
027400            NUM-RECORDS-READ          DELIMITED BY SIZE                   
027500            ' KEPT='                  DELIMITED BY SIZE                   
027600            NUM-RECORDS-KEPT          DELIMITED BY SIZE                   
027700            INTO SUMMARY-RECORD.                                          
027800     WRITE SUMMARY-RECORD.                                                
027900     MOVE SPACES TO SUMMARY-RECORD.                                       
028000     STRING 'WDLETEXT FOUND - CARRIER='  DELIMITED BY SIZE                
028100            NUM-FOUND-CARRIER          DELIMITED BY SIZE                  
028200            ' CONTRACT-NUMBER='        DELIMITED BY SIZE                  
028300            NUM-FOUND-CONTRACT         DELIMITED BY SIZE                  
028400            ' DELIVERY-TYPE='          DELIMITED BY SIZE                  
028500            NUM-FOUND-DELIVERY-TYPE    DELIMITED BY SIZE                  
028600            ' XML-FILE-NAME='          DELIMITED BY SIZE                  
028700            NUM-FOUND-XML-FILE         DELIMITED BY SIZE                  
028800            INTO SUMMARY-RECORD.                                          
028900     WRITE SUMMARY-RECORD.                                                
029000 8900-EXIT.                                                               
029100     EXIT.                                                                
