000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    WDMRTPRC.                                                 
000300 AUTHOR.        D R WATTS.                                                
000400 INSTALLATION.  WITHDRAWAL SUPPORT - RECON BATCH.                         
000500 DATE-WRITTEN.  05/16/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800****************************************************************          
000900*    WDMRTPRC - MRT-WAITING PROCESSOR                           *         
001000*                                                                *        
001100*    FOUR PASSES OVER THE MRT-WAITING FILE, ONE PER (PROCESS    *         
001200*    TYPE, TASK NAME) PAIR.  A CASE QUALIFIES IF IT HAS AT      *         
001300*    LEAST ONE CASE TASK OF THE NAMED TYPE AND EVERY SUCH TASK  *         
001400*    IS STATUS COMPLETE (CASE-INSENSITIVE).  OUTPUTS THE        *         
001500*    QUALIFYING DOCUMENT NUMBERS PER PASS PLUS A COUNT.         *         
001600*                                                                *        
001700*    CHANGE LOG                                                 *         
001800*    ----------                                                 *         
001900*    05/16/89  DRW  ORIGINAL CODING - GIACT-MRT / CALL OUT       *        
002000*                    MANUAL REVIEW PASS ONLY.                    *        
002100*    02/09/92  DRW  ADDED THE OTHER THREE (PROCESS TYPE, TASK   *         
002200*                    NAME) PASSES - NOW TABLE-DRIVEN.            *        
002300*    04/11/03  RSK  TICKET WD-1140 - TASK-STATUS COMPARE MADE   *         
002400*                    CASE-INSENSITIVE.                           *        
002500*    01/05/99  MHT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, *         
002600*                    NO CHANGE REQUIRED.                         *        
002700****************************************************************          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER.  IBM-370.                                               
003100 OBJECT-COMPUTER.  IBM-370.                                               
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM                                                   
003400     UPSI-0 ON STATUS IS WD-TRACE-ON                                      
003500     UPSI-0 OFF STATUS IS WD-TRACE-OFF.                                   
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT MRTWAIT   ASSIGN TO MRTWAIT                                   
003900         ORGANIZATION IS LINE SEQUENTIAL                                  
004000         FILE STATUS  IS WS-MRTWAIT-STATUS.                               
004100     SELECT CASETASK  ASSIGN TO CASETASK                                  
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS  IS WS-CASETASK-STATUS.                              
004400     SELECT ACTIONS   ASSIGN TO ACTIONS                                   
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS  IS WS-ACTIONS-STATUS.                               
004700     SELECT SUMMARY   ASSIGN TO SUMMARY                                   
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS  IS WS-SUMMARY-STATUS.                               
005000****************************************************************          
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  MRTWAIT                                                              
005400     RECORDING MODE IS F.                                                 
005500 COPY WDMRTWT.                                                            
005600 FD  CASETASK                                                             
005700     RECORDING MODE IS F.                                                 
005800 COPY WDCSTASK.                                                           
005900 FD  ACTIONS                                                              
006000     RECORDING MODE IS F.                                                 
006100 COPY WDACTLST.                                                           
006200 FD  SUMMARY                                                              
006300     RECORDING MODE IS F.                                                 
006400 01  SUMMARY-RECORD                   PIC X(132).                         
006500****************************************************************          
006600 WORKING-STORAGE SECTION.                                                 
006700****************************************************************          
006800 01  WS-FILE-STATUSES.                                                    
006900     05  WS-MRTWAIT-STATUS            PIC X(02) VALUE SPACES.             
007000     05  WS-CASETASK-STATUS           PIC X(02) VALUE SPACES.             
007100     05  WS-ACTIONS-STATUS            PIC X(02) VALUE SPACES.             
007200     05  WS-SUMMARY-STATUS            PIC X(02) VALUE SPACES.             
007300 01  WS-TODAYS-DATE.                                                      
007400     05  CURRENT-DATE.                                                    
007500         10  CURRENT-YEAR             PIC 9(02).                          
007600         10  CURRENT-MONTH            PIC 9(02).                          
007700         10  CURRENT-DAY              PIC 9(02).                          
007800 01  WS-CENTURY-WORK                  PIC 9(02) COMP VALUE 20.            
007900 01  WS-RUN-DATE-STAMP.                                                   
008000     05  WS-RD-CCYY                   PIC 9(04).                          
008100     05  WS-RD-MM                     PIC 9(02).                          
008200     05  WS-RD-DD                     PIC 9(02).                          
008300 01  WS-RUN-DATE-STAMP-R REDEFINES                                        
008400     WS-RUN-DATE-STAMP                PIC 9(08).                          
008500 01  WS-SWITCHES.                                                         
008600     05  WS-MRTWAIT-EOF               PIC X     VALUE 'N'.                
008700         88  WS-NO-MORE-MRTWAIT           VALUE 'Y'.                      
008800     05  WS-CASETASK-EOF-SW           PIC X     VALUE 'N'.                
008900         88  WS-NO-MORE-CASETASK          VALUE 'Y'.                      
009000*----------------------------------------------------------*              
009100*    THE FOUR (PROCESS TYPE, TASK NAME) PASSES.              *            
009200*----------------------------------------------------------*              
009300 01  WS-PASS-TABLE.                                                       
009400     05  FILLER  PIC X(20) VALUE 'GIACT-MRT'.                             
009500     05  FILLER  PIC X(30) VALUE 'Call Out Manual Review'.                
009600     05  FILLER  PIC X(20) VALUE 'GIACT-MRT'.                             
009700     05  FILLER  PIC X(30) VALUE 'External PI Exception Approval'.        
009800     05  FILLER  PIC X(20) VALUE 'Approval'.                              
009900     05  FILLER  PIC X(30) VALUE 'PI Management Approval'.                
010000     05  FILLER  PIC X(20) VALUE 'MRT'.                                   
010100     05  FILLER  PIC X(30) VALUE 'Call Out Manual Review'.                
010200 01  WS-PASS-TABLE-R  REDEFINES WS-PASS-TABLE.                            
010300     05  WS-PASS-ENTRY OCCURS 4 TIMES.                                    
010400         10  WS-PASS-PROCESS-TYPE     PIC X(20).                          
010500         10  WS-PASS-TASK-NAME        PIC X(30).                          
010600 01  WS-PASS-SUB                      PIC 9(02) COMP VALUE 1.             
010700 01  WS-CURRENT-PROCESS-TYPE          PIC X(20).                          
010800 01  WS-CURRENT-TASK-NAME             PIC X(30).                          
010900 01  WS-CURRENT-DOCUMENT              PIC X(20).                          
011000 01  WS-DOCNUM-TRACE-R REDEFINES                                          
011100     WS-CURRENT-DOCUMENT.                                                 
011200     05  WS-DOCNUM-TRACE-HI           PIC X(10).                          
011300     05  WS-DOCNUM-TRACE-LO           PIC X(10).                          
011400*----------------------------------------------------------*              
011500*    PER-CASE TASK-QUALIFICATION WORK FIELDS.                *            
011600*----------------------------------------------------------*              
011700 01  WS-MATCHING-TASK-COUNT           PIC 9(03) COMP VALUE 0.             
011800 01  WS-MATCHING-COMPLETE-COUNT       PIC 9(03) COMP VALUE 0.             
011900 01  WS-UPPER-TASK-TYPE               PIC X(30).                          
012000 01  WS-UPPER-TASK-STATUS             PIC X(12).                          
012100 01  WS-QUALIFIES-SW                  PIC X     VALUE 'N'.                
012200     88  WS-CASE-QUALIFIES                VALUE 'Y'.                      
012300****************************************************************          
012400*    REPORT TOTALS - ONE SET PER PASS                           *         
012500****************************************************************          
012600 01  WS-PASS-TOTALS.                                                      
012700     05  WS-PASS-TOTAL-ENTRY OCCURS 4 TIMES.                              
012800         10  WS-PASS-CASES-READ       PIC 9(05) COMP-3 VALUE 0.           
012900         10  WS-PASS-CASES-QUALIFIED  PIC 9(05) COMP-3 VALUE 0.           
013000 LINKAGE SECTION.                                                         
013100*----------------------------------------------------------*              
013200 PROCEDURE DIVISION.                                                      
013300****************************************************************          
013400 0000-MAIN-LINE.                                                          
013500     ACCEPT CURRENT-DATE FROM DATE.                                       
013600     COMPUTE WS-RD-CCYY =                                                 
013700         (WS-CENTURY-WORK * 100) + CURRENT-YEAR.                          
013800     MOVE CURRENT-MONTH TO WS-RD-MM.                                      
013900     MOVE CURRENT-DAY   TO WS-RD-DD.                                      
014000     IF WD-TRACE-ON                                                       
014100         DISPLAY 'WDMRTPRC TRACE RUN-DATE=' WS-RUN-DATE-STAMP-R           
014200     END-IF.                                                              
014300     PERFORM 7000-OPEN-OUT-FILES    THRU 7000-EXIT.                       
014400     MOVE 1 TO WS-PASS-SUB.                                               
014500     PERFORM 1000-RUN-ONE-PASS      THRU 1000-EXIT                        
014600         UNTIL WS-PASS-SUB > 4.                                           
014700     PERFORM 8900-WRITE-SUMMARY     THRU 8900-EXIT.                       
014800     PERFORM 7900-CLOSE-OUT-FILES   THRU 7900-EXIT.                       
014900     GOBACK.                                                              
015000*----------------------------------------------------------*              
015100*    1000- ONE PASS: OPEN MRTWAIT FRESH, SCAN FOR CASES OF   *            
015200*    THE CURRENT PROCESS TYPE.                               *            
015300*----------------------------------------------------------*              
015400 1000-RUN-ONE-PASS.                                                       
015500     MOVE WS-PASS-PROCESS-TYPE(WS-PASS-SUB)                               
015600         TO WS-CURRENT-PROCESS-TYPE.                                      
015700     MOVE WS-PASS-TASK-NAME(WS-PASS-SUB)                                  
015800         TO WS-CURRENT-TASK-NAME.                                         
015900     PERFORM 7100-OPEN-MRTWAIT      THRU 7100-EXIT.                       
016000     PERFORM 7300-READ-MRTWAIT      THRU 7300-EXIT.                       
016100     PERFORM 1100-CHECK-ONE-CASE    THRU 1100-EXIT                        
016200         UNTIL WS-NO-MORE-MRTWAIT.                                        
016300     PERFORM 7200-CLOSE-MRTWAIT     THRU 7200-EXIT.                       
016400     ADD 1 TO WS-PASS-SUB.                                                
016500 1000-EXIT.                                                               
016600     EXIT.                                                                
016700*----------------------------------------------------------*              
016800*    1100- ONE MRT-WAITING RECORD.  IF ITS PROCESS TYPE      *            
016900*    MATCHES THE CURRENT PASS, TEST TASK QUALIFICATION.      *            
017000*----------------------------------------------------------*              
017100 1100-CHECK-ONE-CASE.                                                     
017200     IF WD-MW-PROCESS-TYPE = WS-CURRENT-PROCESS-TYPE                      
017300         ADD 1 TO WS-PASS-CASES-READ(WS-PASS-SUB)                         
017400         MOVE WD-MW-DOCUMENT-NUMBER TO WS-CURRENT-DOCUMENT                
017500         IF WD-TRACE-ON                                                   
017600             DISPLAY 'TRACE DOC-HI=' WS-DOCNUM-TRACE-HI                   
017700                 ' DOC-LO=' WS-DOCNUM-TRACE-LO                            
017800         END-IF                                                           
017900         PERFORM 2000-QUALIFY-TASKS THRU 2000-EXIT                        
018000         IF WS-CASE-QUALIFIES                                             
018100             ADD 1 TO WS-PASS-CASES-QUALIFIED(WS-PASS-SUB)                
018200             PERFORM 8100-WRITE-QUALIFYING THRU 8100-EXIT                 
018300         END-IF                                                           
018400     END-IF.                                                              
018500     PERFORM 7300-READ-MRTWAIT THRU 7300-EXIT.                            
018600 1100-EXIT.                                                               
018700     EXIT.                                                                
018800*----------------------------------------------------------*              
018900*    2000- SCAN CASETASK FOR THIS DOCUMENT'S TASKS OF THE    *            
019000*    CURRENT TASK NAME.  QUALIFIES IF AT LEAST ONE SUCH TASK *            
019100*    EXISTS AND ALL ARE STATUS COMPLETE (CASE-INSENSITIVE).  *            
019200*                                                    RSK 0403*            
019300*----------------------------------------------------------*              
019400 2000-QUALIFY-TASKS.                                                      
019500     MOVE 0 TO WS-MATCHING-TASK-COUNT WS-MATCHING-COMPLETE-COUNT.         
019600     PERFORM 7500-OPEN-CASETASK   THRU 7500-EXIT.                         
019700     PERFORM 7600-READ-CASETASK   THRU 7600-EXIT.                         
019800     PERFORM 2100-CHECK-ONE-TASK  THRU 2100-EXIT                          
019900         UNTIL WS-NO-MORE-CASETASK.                                       
020000     PERFORM 7700-CLOSE-CASETASK  THRU 7700-EXIT.                         
020100     MOVE 'N' TO WS-QUALIFIES-SW.                                         
020200     IF WS-MATCHING-TASK-COUNT > 0                                        
020300         AND WS-MATCHING-TASK-COUNT = WS-MATCHING-COMPLETE-COUNT          
020400         MOVE 'Y' TO WS-QUALIFIES-SW                                      
020500     END-IF.                                                              
020600 2000-EXIT.                                                               
020700     EXIT.                                                                
020800 2100-CHECK-ONE-TASK.                                                     
020900     IF WD-CT-DOCUMENT-NUMBER = WS-CURRENT-DOCUMENT                       
021000         MOVE WD-CT-TASK-TYPE TO WS-UPPER-TASK-TYPE                       
021100         INSPECT WS-UPPER-TASK-TYPE                                       
021200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'                      
021300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
021400         IF WS-UPPER-TASK-TYPE(1:30) = WS-CURRENT-TASK-NAME               
021500             ADD 1 TO WS-MATCHING-TASK-COUNT                              
021600             IF WD-CT-STATUS-COMPLETE                                     
021700                 ADD 1 TO WS-MATCHING-COMPLETE-COUNT                      
021800             END-IF                                                       
021900         END-IF                                                           
022000     END-IF.                                                              
022100     PERFORM 7600-READ-CASETASK THRU 7600-EXIT.                           
022200 2100-EXIT.                                                               
022300     EXIT.                                                                
022400*----------------------------------------------------------*              
022500*    7000- OUTER FILE HANDLING - ACTIONS AND SUMMARY.        *            
022600*----------------------------------------------------------*              
022700 7000-OPEN-OUT-FILES.                                                     
022800     OPEN OUTPUT ACTIONS SUMMARY.                                         
022900 7000-EXIT.                                                               
023000     EXIT.                                                                
023100 7900-CLOSE-OUT-FILES.                                                    
023200     CLOSE ACTIONS SUMMARY.                                               
023300 7900-EXIT.                                                               
023400     EXIT.                                                                
023500*----------------------------------------------------------*              
023600*    7100- MRTWAIT OPEN/READ/CLOSE, RE-OPENED PER PASS.      *            
023700*----------------------------------------------------------*              
023800 7100-OPEN-MRTWAIT.                                                       
023900     OPEN INPUT MRTWAIT.                                                  
024000     MOVE 'N' TO WS-MRTWAIT-EOF.                                          
024100     IF WS-MRTWAIT-STATUS NOT = '00'                                      
024200         DISPLAY 'WDMRTPRC - ERROR OPENING MRTWAIT. RC: '                 
024300             WS-MRTWAIT-STATUS                                            
024400         MOVE 16 TO RETURN-CODE                                           
024500         MOVE 'Y' TO WS-MRTWAIT-EOF                                       
024600     END-IF.                                                              
024700 7100-EXIT.                                                               
024800     EXIT.                                                                
024900 7200-CLOSE-MRTWAIT.                                                      
025000     CLOSE MRTWAIT.                                                       
025100 7200-EXIT.                                                               
025200     EXIT.                                                                
025300 7300-READ-MRTWAIT.                                                       
025400     READ MRTWAIT                                                         
025500         AT END MOVE 'Y' TO WS-MRTWAIT-EOF                                
025600     END-READ.                                                            
025700 7300-EXIT.                                                               
025800     EXIT.                                                                
025900*----------------------------------------------------------*              
026000*    7500- CASETASK OPEN/READ/CLOSE, RE-OPENED PER CASE.     *            
026100*----------------------------------------------------------*              
026200 7500-OPEN-CASETASK.                                                      
026300     OPEN INPUT CASETASK.                                                 
026400     MOVE 'N' TO WS-CASETASK-EOF-SW.                                      
026500 7500-EXIT.                                                               
026600     EXIT.                                                                
026700 7600-READ-CASETASK.                                                      
026800     READ CASETASK                                                        
026900         AT END MOVE 'Y' TO WS-CASETASK-EOF-SW                            
027000     END-READ.                                                            
027100 7600-EXIT.                                                               
027200     EXIT.                                                                
027300 7700-CLOSE-CASETASK.                                                     
027400     CLOSE CASETASK.                                                      
027500 7700-EXIT.                                                               
027600     EXIT.                                                                
027700*----------------------------------------------------------*              
027800*    8100- WRITE ONE QUALIFYING DOCUMENT TO THE ACTIONS FILE.*            
027900*----------------------------------------------------------*              
028000 8100-WRITE-QUALIFYING.                                                   
028100     MOVE SPACES TO WD-ACTLST-RECORD.                                     
028200     MOVE WS-CURRENT-TASK-NAME(1:15) TO WD-AL-LIST-NAME.                  
028300     MOVE WS-CURRENT-DOCUMENT        TO WD-AL-DOCUMENT-NUMBER.            
028400     WRITE WD-ACTLST-RECORD.                                              
028500 8100-EXIT.                                                               
028600     EXIT.                                                                
028700*----------------------------------------------------------*              
028800*    8900- SUMMARY LINE - ONE PER PASS.                      *            
028900*----------------------------------------------------------*              
029000 8900-WRITE-SUMMARY.                                                      
029100     MOVE 1 TO WS-PASS-SUB.                                               
029200     PERFORM 8910-WRITE-ONE-PASS-LINE THRU 8910-EXIT                      
029300         UNTIL WS-PASS-SUB > 4.                                           
029400 8900-EXIT.                                                               
029500     EXIT.                                                                
029600 8910-WRITE-ONE-PASS-LINE.                                                
029700     MOVE SPACES TO SUMMARY-RECORD.                                       
029800     STRING 'WDMRTPRC PASS ' DELIMITED BY SIZE                            
029900            WS-PASS-SUB      DELIMITED BY SIZE                            
030000            ' TYPE='         DELIMITED BY SIZE                            
030100            WS-PASS-PROCESS-TYPE(WS-PASS-SUB) DELIMITED BY SIZE           
030200            ' TASK='         DELIMITED BY SIZE                            
030300            WS-PASS-TASK-NAME(WS-PASS-SUB)    DELIMITED BY SIZE           
030400            ' READ='         DELIMITED BY SIZE                            
030500            WS-PASS-CASES-READ(WS-PASS-SUB)   DELIMITED BY SIZE           
030600            ' QUALIFIED='    DELIMITED BY SIZE                            
030700            WS-PASS-CASES-QUALIFIED(WS-PASS-SUB) DELIMITED BY SIZE        
030800            INTO SUMMARY-RECORD.                                          
030900     WRITE SUMMARY-RECORD.                                                
031000     ADD 1 TO WS-PASS-SUB.                                                
031100 8910-EXIT.                                                               
031200     EXIT.                                                                
